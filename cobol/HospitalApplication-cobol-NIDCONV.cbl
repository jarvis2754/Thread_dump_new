000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NIDCONV.
000400 AUTHOR. R OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/91.
000700 DATE-COMPILED. 04/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED SUBPROGRAM - CONVERTS A NATIVE-THREAD-ID BETWEEN ITS
001200*    HEX FORM (AS CAPTURED FROM A "NID=0X..." CLAUSE, PREFIX
001300*    ALREADY STRIPPED BY THE CALLER) AND ITS DECIMAL FORM.  NO
001400*    "0X" PREFIX IS HANDLED HERE - THDPARSE ADDS/STRIPS IT.
001500*
001600*    THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS FOR ARITHMETIC
001700*    OR STRING WORK (SHOP STANDARD, SEE THE 1991 CODING
001800*    STANDARDS MEMO) SO THE DIGIT-BY-DIGIT LOOPS BELOW REPLACE
001900*    WHAT WOULD OTHERWISE BE FUNCTION NUMVAL/HEX-TO-DEC CALLS.
002000*
002100*    THE CALLER SETS CALC-TYPE-SW TO "H" TO GO HEX-TO-DECIMAL
002200*    OR "D" TO GO DECIMAL-TO-HEX.  THDPARSE USES BOTH SIDES OF
002300*    THIS PROGRAM DEPENDING ON WHICH FORM OF NID WAS PRESENT ON
002400*    THE THREAD-DUMP HEADER LINE - SEE THE NID RESOLUTION NOTES
002500*    IN THDPARSE PARAGRAPH 370-RESOLVE-NID.
002600*
002700*    NEITHER SIDE OF THIS PROGRAM VALIDATES THAT IN-FIELD IS
002800*    WELL-FORMED - THAT IS THE PARSER'S JOB.  A GARBLED OR
002900*    OVERSIZED IN-FIELD PRODUCES A GARBLED OUT-FIELD, NOT AN
003000*    ABEND, BECAUSE A BAD NID ON ONE THREAD SHOULD NOT STOP THE
003100*    WHOLE ANALYZER RUN.
003110*
003120*    WHY DIGIT-BY-DIGIT ARITHMETIC INSTEAD OF A SINGLE MOVE OF A
003130*    RE-PICTURED FIELD - A HEX STRING IS NOT A VALID NUMERIC-EDITED
003140*    PICTURE UNDER THIS COMPILER, SO THE ONLY WAY TO GET FROM
003150*    "1a2b" TO ITS DECIMAL VALUE (OR BACK) WITHOUT AN INTRINSIC
003160*    FUNCTION IS TO WALK THE STRING ONE CHARACTER AT A TIME AGAINST
003170*    A LOOKUP TABLE, AS 100-HEX-TO-DEC AND 300-DEC-TO-HEX DO BELOW.
003180*
003190*    BOTH PARAGRAPHS SHARE THE SAME TWO LOOKUP TABLES
003200*    (WS-HEX-CHAR-LIST/WS-HEX-VALUE-LIST) SO A FUTURE CHANGE TO
003210*    THE CHARACTER SET (FOR EXAMPLE, IF A NEWER JVM EVER PRINTS
003220*    NID VALUES WITH A DIFFERENT CASE CONVENTION) ONLY NEEDS TO
003230*    TOUCH ONE PLACE.
003240******************************************************************
003300* CHANGE LOG
003400*   04/18/91  RO   0000  ORIGINAL PROGRAM
003500*   09/23/91  RO   0042  DEC-TO-HEX SIDE ADDED - THDPARSE NEEDED
003600*                        BOTH DIRECTIONS FOR THE NID RESOLUTION
003700*                        PRIORITY ORDER (HEX PRESENT, DECIMAL
003800*                        PRESENT, OR BRACKETED FALLBACK)
003900*   11/30/98  RO   0103  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
004000*                        REQUIRED, SIGNED OFF FOR Y2K CERT
004100*   03/05/02  MT   0140  ZERO-VALUE DECIMAL INPUT WAS PRODUCING
004200*                        AN EMPTY OUT-FIELD INSTEAD OF "0" ON
004300*                        THE HEX SIDE - FIXED IN 300-BUILD-HEX
004400*   08/29/07  JS   0331  COMMENT PASS ONLY - NO LOGIC CHANGE.
004500*                        EXPANDED REMARKS AND FIELD NOTES PER THE
004600*                        1991 CODING STANDARDS MEMO'S DOCUMENTATION
004700*                        REQUIREMENT.  ALSO PULLED WS-SUB OUT TO
004800*                        ITS OWN 77-LEVEL SINCE IT IS A PURE LOOP
004900*                        SUBSCRIPT, NOT PART OF WS-WORK-FIELDS'
005000*                        RECORD SHAPE.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     CLASS HEX-DIGIT-CLASS IS "0" THRU "9" "A" THRU "F"
005900                                "a" THRU "f"
006000     UPSI-0 ON STATUS IS NIDCONV-DEBUG-SW-ON
006100            OFF STATUS IS NIDCONV-DEBUG-SW-OFF.
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800*    HEX DIGIT LOOKUP TABLE - CHARACTER FORM PAIRED WITH ITS
006900*    NUMERIC VALUE, BOTH CASES ACCEPTED ON INPUT, LOWER CASE
007000*    ALWAYS PRODUCED ON OUTPUT (ENTRIES 1-16 ARE THE ANSWER
007100*    TABLE FOR 300-BUILD-HEX; ENTRIES 17-22 EXIST ONLY SO
007200*    100-HEX-TO-DEC ACCEPTS AN UPPER-CASE DUMP).
007300 01  WS-HEX-CHAR-LIST.
007400     05  FILLER              PIC X(22) VALUE
007500         "0123456789abcdefABCDEF".
007600*    SUBSCRIPTED VIEW OF THE SAME 22 BYTES ABOVE, USED BY
007700*    130-CHECK-ONE-HEX-CHAR TO WALK THE TABLE ONE ENTRY AT A
007800*    TIME LOOKING FOR A MATCH ON THE INCOMING CHARACTER.
007900 01  WS-HEX-CHAR-TABLE REDEFINES WS-HEX-CHAR-LIST.
008000     05  HEX-CHAR-ENTRY      PIC X(01) OCCURS 22 TIMES.
008100
008200*    NUMERIC VALUE FOR EACH POSITION IN WS-HEX-CHAR-LIST, SAME
008300*    ORDER - ENTRY 11 (VALUE 10) PAIRS WITH "a" AND "A" BOTH,
008400*    SINCE THE 17-22 RANGE REPEATS THE 11-16 VALUES FOR THE
008500*    UPPER-CASE LETTERS.
008600 01  WS-HEX-VALUE-LIST.
008700     05  FILLER              PIC 9(44) VALUE
008800         00010203040506070809101112131415101112131415.
008900 01  WS-HEX-VALUE-TABLE REDEFINES WS-HEX-VALUE-LIST.
009000     05  HEX-VALUE-ENTRY     PIC 9(02) OCCURS 22 TIMES.
009100
009200*    WS-SUB WAS FORMERLY A 05-LEVEL UNDER WS-WORK-FIELDS - MOVED   JS0331
009300*    TO ITS OWN 77-LEVEL BECAUSE IT IS A PURE SCRATCH SUBSCRIPT    JS0331
009400*    FOR 100-HEX-TO-DEC'S DIGIT LOOP, NOT A FIELD OF ANY LARGER    JS0331
009500*    RECORD SHAPE - THE SHOP'S OWN HABIT FOR STANDALONE COUNTERS.  JS0331
009600 77  WS-SUB              PIC S9(4) COMP VALUE ZERO.                JS0331
009700
009800*    REMAINING DIGIT-BY-DIGIT WORK AREAS.
009900 01  WS-WORK-FIELDS.
010000*    NUMBER OF SIGNIFICANT CHARACTERS IN IN-FIELD, FOUND BY        JS0331
010100*    COUNTING UP TO THE FIRST TRAILING SPACE - SEE 100-HEX-TO-DEC  JS0331
010200*    AND 300-DEC-TO-HEX, WHICH BOTH COMPUTE IT THE SAME WAY.       JS0331
010300     05  WS-LEN              PIC S9(4) COMP VALUE ZERO.
010400*    LOOP SUBSCRIPT FOR 120-LOOKUP-HEX-VALUE'S TABLE SEARCH -      JS0331
010500*    RUNS 1 THRU 22 ACROSS THE HEX-CHAR-ENTRY TABLE ABOVE.         JS0331
010600     05  WS-TBL-SUB          PIC S9(4) COMP VALUE ZERO.
010700*    THE SINGLE HEX CHARACTER CURRENTLY BEING CONVERTED.
010800     05  WS-ONE-CHAR         PIC X(01).
010900*    NUMERIC VALUE (0-15) OF WS-ONE-CHAR ONCE FOUND IN THE TABLE.
011000     05  WS-DIGIT-VALUE      PIC 9(02).
011100*    "Y" ONCE 130-CHECK-ONE-HEX-CHAR FINDS A MATCH - CONTROLS      JS0331
011200*    THE PERFORM ... UNTIL IN 120-LOOKUP-HEX-VALUE.                JS0331
011300     05  WS-DIGIT-FOUND-SW   PIC X(01) VALUE "N".
011400         88  WS-DIGIT-FOUND       VALUE "Y".
011500*    RUNNING DECIMAL TOTAL BUILT UP ONE HEX DIGIT AT A TIME BY     JS0331
011600*    110-ACCUM-ONE-HEX-DIGIT'S COMPUTE STATEMENT (* 16 + DIGIT).   JS0331
011700     05  WS-ACCUM            PIC 9(18) COMP-3 VALUE ZERO.
011800*    WORKING COPY OF WS-ACCUM CONSUMED ONE HEX DIGIT AT A TIME BY  JS0331
011900*    310-EXTRACT-HEX-DIGIT'S REPEATED DIVIDE-BY-16.                JS0331
012000     05  WS-DIVIDEND         PIC 9(18) COMP-3 VALUE ZERO.
012100*    REMAINDER FROM THE DIVIDE ABOVE - 0 THRU 15, USED TO INDEX    JS0331
012200*    BACK INTO HEX-CHAR-ENTRY FOR THE OUTPUT CHARACTER.            JS0331
012300     05  WS-REMAINDER        PIC 9(02) VALUE ZERO.
012400*    DISPLAY-FORM VIEW OF WS-ACCUM (100-HEX-TO-DEC SIDE ONLY) SO
012500*    THE SUBSTRING IN 100-HEX-TO-DEC BELOW CAN STRIP LEADING
012600*    ZEROS - COMP-3 FIELDS CANNOT BE REFERENCE-MODIFIED.
012700     05  WS-ACCUM-DISP       PIC 9(20) VALUE ZERO.
012800*    COUNT OF LEADING ZEROS IN WS-ACCUM-DISP, USED TO FIND WHERE   JS0331
012900*    THE SIGNIFICANT DIGITS START FOR THE OUT-FIELD MOVE.          JS0331
013000     05  WS-LEAD-ZEROS       PIC S9(4) COMP VALUE ZERO.
013100*    COUNT OF HEX DIGITS COLLECTED SO FAR ON THE DEC-TO-HEX SIDE - RO0042
013200*    ALSO DOUBLES AS THE REVERSE-COPY LOOP'S STARTING SUBSCRIPT    JS0331
013300*    ONCE 320-REVERSE-HEX-DIGITS DECREMENTS IT BY ONE.             JS0331
013400     05  WS-HEX-DIGIT-COUNT  PIC S9(4) COMP VALUE ZERO.             RO0042
013500*    DESCENDING SUBSCRIPT DRIVING THE REVERSE COPY IN               RO0042
013600*    320-REVERSE-HEX-DIGITS' PERFORM ... VARYING.                   JS0331
013700     05  WS-REV-SUB          PIC S9(4) COMP VALUE ZERO.             RO0042
013800*    ASCENDING SUBSCRIPT INTO OUT-FIELD WHILE THE REVERSED DIGITS   JS0331
013900*    ARE BEING COPIED IN, ONE BYTE PER PASS OF 330-COPY-ONE-        JS0331
014000*    REVERSED.                                                      JS0331
014100     05  WS-OUT-SUB          PIC S9(4) COMP VALUE ZERO.             RO0042
014200
014300*    HEX DIGITS COME OUT OF 310-EXTRACT-HEX-DIGIT LEAST-
014400*    SIGNIFICANT FIRST - COLLECTED HERE, THEN COPIED INTO
014500*    OUT-FIELD BACKWARDS BY 320-REVERSE-HEX-DIGITS.
014600     05  FILLER            PIC X(04) VALUE SPACES.
014700 01  WS-HEX-DIGIT-TABLE.                                            RO0042
014800     05  WS-HEX-DIGIT-ENTRY  PIC X(01) OCCURS 20 TIMES.             RO0042
014900*    STRING VIEW OF THE SAME 20 BYTES, USED ONLY TO MOVE SPACES    JS0331
015000*    TO THE WHOLE TABLE AT ONCE IN 300-DEC-TO-HEX'S SETUP.         JS0331
015100 01  WS-HEX-DIGIT-TEXT REDEFINES WS-HEX-DIGIT-TABLE                 RO0042
015200                             PIC X(20).
015300
015400 LINKAGE SECTION.
015500*    THE CALL-TIME PARAMETER AREA.  IN-FIELD/OUT-FIELD ARE ALWAYS  JS0331
015600*    20-BYTE DISPLAY FIELDS REGARDLESS OF DIRECTION - THDPARSE     JS0331
015700*    MOVES THD-NID-HEX OR THD-NID-DECIMAL IN AND OUT AS NEEDED,    JS0331
015800*    RIGHT-JUSTIFYING OR RE-PICTURING ON ITS OWN SIDE OF THE CALL. JS0331
015900 01  NIDCONV-REC.
016000*    "H" = HEX-TO-DEC, "D" = DEC-TO-HEX.  ANY OTHER VALUE FALLS    JS0331
016100*    THROUGH TO THE ELSE IN 000-MAINLINE AND RETURNS RETURN-CD     JS0331
016200*    -1 SO THE CALLER CAN TRAP A BAD CALC-TYPE-SW.                 JS0331
016300     05  CALC-TYPE-SW        PIC X(01).
016400         88  HEX-TO-DEC           VALUE "H".
016500         88  DEC-TO-HEX           VALUE "D".
016600*    LEFT-JUSTIFIED, SPACE-FILLED INPUT VALUE.
016700     05  IN-FIELD             PIC X(20).
016800*    LEFT-JUSTIFIED, SPACE-FILLED CONVERTED RESULT.
016900     05  OUT-FIELD            PIC X(20).
017000*    ZERO ON A NORMAL RETURN, -1 IF CALC-TYPE-SW WAS NEITHER "H"   JS0331
017100*    NOR "D" - THDPARSE DOES NOT CURRENTLY CHECK THIS FIELD SINCE  JS0331
017200*    IT ONLY EVER SETS ONE OF THE TWO VALID VALUES ITSELF.         JS0331
017300 01  RETURN-CD                PIC S9(4) COMP.
017400
017500 PROCEDURE DIVISION USING NIDCONV-REC, RETURN-CD.
017600*    MAINLINE - DISPATCHES ON CALC-TYPE-SW TO ONE OF THE TWO       JS0331
017700*    CONVERSION DIRECTIONS BELOW.                                 JS0331
017800 000-MAINLINE.
017900     MOVE ZERO TO RETURN-CD.
018000     MOVE SPACES TO OUT-FIELD.
018100     IF HEX-TO-DEC
018200         PERFORM 100-HEX-TO-DEC THRU 100-EXIT
018300     ELSE IF DEC-TO-HEX
018400         PERFORM 300-DEC-TO-HEX THRU 300-EXIT                       RO0042
018500     ELSE
018600         MOVE -1 TO RETURN-CD.
018700     GOBACK.
018800
018900*    HEX-TO-DEC SIDE - ACCUMULATES THE DECIMAL VALUE ONE HEX
019000*    DIGIT AT A TIME (COMPUTE ACCUM = ACCUM * 16 + DIGIT), THEN
019100*    STRIPS LEADING ZEROS BEFORE MOVING THE RESULT TO OUT-FIELD.
019200 100-HEX-TO-DEC.
019300     MOVE ZERO TO WS-LEN, WS-ACCUM.
019400     INSPECT IN-FIELD TALLYING WS-LEN
019500         FOR CHARACTERS BEFORE INITIAL SPACE.
019600     IF WS-LEN = ZERO
019700         MOVE "0" TO OUT-FIELD
019800         GO TO 100-EXIT.
019900
020000     MOVE 1 TO WS-SUB.
020100     PERFORM 110-ACCUM-ONE-HEX-DIGIT THRU 110-EXIT
020200             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-LEN.
020300
020400     MOVE WS-ACCUM TO WS-ACCUM-DISP.
020500     MOVE ZERO TO WS-LEAD-ZEROS.
020600     INSPECT WS-ACCUM-DISP TALLYING WS-LEAD-ZEROS
020700         FOR LEADING "0".
020800     IF WS-LEAD-ZEROS = 20
020900*        ALL 20 DIGITS WERE ZERO - THE WHOLE VALUE IS ZERO
021000         MOVE "0" TO OUT-FIELD
021100     ELSE
021200         MOVE WS-ACCUM-DISP(WS-LEAD-ZEROS + 1 :
021300              20 - WS-LEAD-ZEROS)
021400              TO OUT-FIELD.
021500 100-EXIT.
021600     EXIT.
021700
021800*    CONSUMES ONE CHARACTER OF IN-FIELD PER CALL, LOOKS UP ITS
021900*    HEX VALUE, AND FOLDS IT INTO THE RUNNING WS-ACCUM TOTAL.
022000 110-ACCUM-ONE-HEX-DIGIT.
022100     MOVE IN-FIELD(WS-SUB:1) TO WS-ONE-CHAR.
022200     PERFORM 120-LOOKUP-HEX-VALUE THRU 120-EXIT.
022300     COMPUTE WS-ACCUM = WS-ACCUM * 16 + WS-DIGIT-VALUE.
022400 110-EXIT.
022500     EXIT.
022600
022700*    TABLE SEARCH FOR THE NUMERIC VALUE OF WS-ONE-CHAR - DRIVES
022800*    130-CHECK-ONE-HEX-CHAR ACROSS ALL 22 TABLE ENTRIES OR UNTIL
022900*    A MATCH IS FOUND.
023000 120-LOOKUP-HEX-VALUE.
023100     MOVE ZERO TO WS-DIGIT-VALUE.
023200     MOVE "N" TO WS-DIGIT-FOUND-SW.
023300     MOVE 1 TO WS-TBL-SUB.
023400     PERFORM 130-CHECK-ONE-HEX-CHAR THRU 130-EXIT
023500             VARYING WS-TBL-SUB FROM 1 BY 1
023600             UNTIL WS-TBL-SUB > 22 OR WS-DIGIT-FOUND.
023700 120-EXIT.
023800     EXIT.
023900
024000*    ONE-ENTRY COMPARE, DRIVEN BY THE PERFORM ... VARYING ABOVE.
024100 130-CHECK-ONE-HEX-CHAR.
024200     IF WS-ONE-CHAR = HEX-CHAR-ENTRY(WS-TBL-SUB)
024300         MOVE HEX-VALUE-ENTRY(WS-TBL-SUB) TO WS-DIGIT-VALUE
024400         MOVE "Y" TO WS-DIGIT-FOUND-SW.
024500 130-EXIT.
024600     EXIT.
024650*    A TABLE SEARCH RATHER THAN A 22-WAY IF/ELSE WAS CHOSEN HERE   JS0331
024660*    SO ADDING A NEW ACCEPTED CHARACTER (SAY, A LOCALE THAT USES   JS0331
024670*    A DIFFERENT DIGIT GLYPH) IS ONE MORE VALUE PAIR IN THE TWO    JS0331
024680*    LITERAL TABLES ABOVE RATHER THAN A NEW CONDITIONAL.           JS0331
024690
024800*    DEC-TO-HEX SIDE - ADDED 09/23/91 (SEE LOG) ONCE THDPARSE'S     RO0042
024900*    NID RESOLUTION ORDER REQUIRED CONVERTING A DECIMAL NID TO      JS0331
025000*    ITS HEX FORM TOO.  PADS IN-FIELD RIGHT-JUSTIFIED INTO A        JS0331
025100*    20-DIGIT ACCUMULATOR, DIVIDES BY 16 REPEATEDLY TO PEEL OFF     JS0331
025200*    HEX DIGITS LEAST-SIGNIFICANT FIRST, THEN REVERSES THEM         JS0331
025300*    INTO OUT-FIELD.                                                JS0331
025400 300-DEC-TO-HEX.                                                    RO0042
025500     MOVE ZERO TO WS-LEN, WS-ACCUM-DISP, WS-ACCUM.                  RO0042
025600     INSPECT IN-FIELD TALLYING WS-LEN                               RO0042
025700         FOR CHARACTERS BEFORE INITIAL SPACE.                       RO0042
025800     IF WS-LEN > ZERO                                               RO0042
025900         MOVE IN-FIELD(1:WS-LEN)                                    RO0042
026000              TO WS-ACCUM-DISP(21 - WS-LEN : WS-LEN).               RO0042
026100     MOVE WS-ACCUM-DISP TO WS-ACCUM.                                RO0042
026200
026300     IF WS-ACCUM = ZERO                                             MT0140
026400*        FIX 03/05/02 - A ZERO NID STILL NEEDS ONE HEX DIGIT        MT0140
026500         MOVE "0" TO OUT-FIELD                                      MT0140
026600         GO TO 300-EXIT.                                            MT0140
026700
026800     MOVE SPACES TO WS-HEX-DIGIT-TEXT.                              RO0042
026900     MOVE 1 TO WS-HEX-DIGIT-COUNT.                                  RO0042
027000     MOVE WS-ACCUM TO WS-DIVIDEND.                                  RO0042
027100     PERFORM 310-EXTRACT-HEX-DIGIT THRU 310-EXIT                    RO0042
027200             UNTIL WS-DIVIDEND = ZERO.                              RO0042
027300     PERFORM 320-REVERSE-HEX-DIGITS THRU 320-EXIT.                  RO0042
027400 300-EXIT.                                                          RO0042
027500     EXIT.
027600
027700*    PEELS ONE HEX DIGIT OFF WS-DIVIDEND PER CALL, LEAST-
027800*    SIGNIFICANT FIRST - CALLED REPEATEDLY UNTIL WS-DIVIDEND
027900*    REACHES ZERO.
028000 310-EXTRACT-HEX-DIGIT.                                             RO0042
028100     DIVIDE WS-DIVIDEND BY 16                                       RO0042
028200         GIVING WS-DIVIDEND REMAINDER WS-REMAINDER.                 RO0042
028300     MOVE HEX-CHAR-ENTRY(WS-REMAINDER + 1)                          RO0042
028400          TO WS-HEX-DIGIT-ENTRY(WS-HEX-DIGIT-COUNT).                RO0042
028500     ADD 1 TO WS-HEX-DIGIT-COUNT.                                   RO0042
028600 310-EXIT.                                                          RO0042
028700     EXIT.
028800
028900*    WS-HEX-DIGIT-COUNT IS ONE PAST THE LAST DIGIT COLLECTED -      RO0042
029000*    THE DIGITS RUN LEAST-SIGNIFICANT-FIRST, SO WE COPY THEM        RO0042
029100*    OUT BACKWARDS INTO OUT-FIELD, MOST SIGNIFICANT FIRST.          RO0042
029200 320-REVERSE-HEX-DIGITS.                                            RO0042
029300     SUBTRACT 1 FROM WS-HEX-DIGIT-COUNT.                            RO0042
029400     MOVE 1 TO WS-OUT-SUB.                                          RO0042
029500     PERFORM 330-COPY-ONE-REVERSED THRU 330-EXIT                    RO0042
029600             VARYING WS-REV-SUB FROM WS-HEX-DIGIT-COUNT BY -1       RO0042
029700             UNTIL WS-REV-SUB < 1.                                  RO0042
029800 320-EXIT.                                                          RO0042
029900     EXIT.
030000
030100*    COPIES ONE DIGIT PER CALL FROM WS-HEX-DIGIT-ENTRY, WALKING     RO0042
030200*    BACKWARDS THROUGH WS-REV-SUB WHILE WS-OUT-SUB CLIMBS FORWARD   JS0331
030300*    THROUGH OUT-FIELD.                                             JS0331
030400 330-COPY-ONE-REVERSED.                                             RO0042
030500     MOVE WS-HEX-DIGIT-ENTRY(WS-REV-SUB)                            RO0042
030600          TO OUT-FIELD(WS-OUT-SUB:1).                               RO0042
030700     ADD 1 TO WS-OUT-SUB.                                           RO0042
030800 330-EXIT.                                                          RO0042
030900     EXIT.
030950**********************************************************  JS0331
030960*    END OF NIDCONV.  THIS PROGRAM DELIBERATELY CARRIES NO   JS0331
030970*    KNOWLEDGE OF THREAD-DUMP LAYOUT, LOCK STRINGS, OR THE   JS0331
030980*    "NID=0X..." CLAUSE - THAT PARSING BELONGS TO THDPARSE.  JS0331
030990*    KEEPING THE HEX/DECIMAL ARITHMETIC ISOLATED HERE MEANS  JS0331
031000*    A CHANGE TO THE JVM'S DUMP FORMAT NEVER REQUIRES        JS0331
031010*    TOUCHING THIS LOAD MODULE, AND A CHANGE TO THE          JS0331
031020*    ARITHMETIC NEVER REQUIRES RECOMPILING THDPARSE.         JS0331
031030**********************************************************  JS0331
