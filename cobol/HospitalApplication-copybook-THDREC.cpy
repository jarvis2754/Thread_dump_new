000100******************************************************************
000200* COPYBOOK THDREC                                                *
000300*                                                                *
000400* RECORD LAYOUTS FOR THE THREAD-DUMP ANALYZER JOB STREAM.        *
000500*                                                                *
000600* THD-THREAD-REC   - THE WORK-FILE / TABLE-ENTRY SHAPE PASSED    *
000700*                     FROM THDPARSE TO THDRPT.  CARRIES A FEW    *
000800*                     RAW-CAPTURE AUDIT FIELDS THDPARSE FILLS    *
000900*                     IN AHEAD OF THE DERIVED FIELDS, PLUS THE   *
001000*                     RECORD-TYPE BYTE USED FOR THE DETAIL/      *
001100*                     TRAILER BALANCING CHECK.                  *
001200*                                                                *
001300* THD-OUTPUT-REC   - THE FINAL, FIXED-FORMAT REPORT-FILE RECORD  *
001400*                     WRITTEN BY THDRPT.  FIELD ORDER, WIDTH AND *
001500*                     THE -1 "NOT AVAILABLE" SENTINEL MATCH THE  *
001600*                     OLD FRONT-END'S FIELD LIST EXACTLY - SEE   *
001700*                     THE PROGRAMMER'S NOTE IN THDRPT 310-       *
001800*                     ROUND-MEASURED-FIELDS.                    *
001900******************************************************************
002000 01  THD-THREAD-REC.
002100     05  THD-RECORD-TYPE             PIC X(01).
002200         88  THD-DETAIL-REC          VALUE "D".
002300         88  THD-TRAILER-REC         VALUE "T".
002400     05  THD-NAME                    PIC X(256).
002500     05  THD-THREAD-NUM              PIC S9(9).
002600     05  THD-STATE                   PIC X(20).
002700         88  THD-ST-RUNNABLE         VALUE "RUNNABLE".
002800         88  THD-ST-BLOCKED          VALUE "BLOCKED".
002900         88  THD-ST-WAITING          VALUE "WAITING".
003000         88  THD-ST-TIMED-WAITING    VALUE "TIMED_WAITING".
003100         88  THD-ST-NEW              VALUE "NEW".
003200         88  THD-ST-TERMINATED       VALUE "TERMINATED".
003300         88  THD-ST-UNKNOWN          VALUE "UNKNOWN".
003400     05  THD-STATE-DETAIL            PIC X(80).
003500     05  THD-DAEMON-FLAG             PIC X(01).
003600         88  THD-DAEMON-YES          VALUE "Y".
003700         88  THD-DAEMON-NO           VALUE "N".
003800     05  THD-PRIORITY                PIC S9(02).
003900         88  THD-PRIORITY-ABSENT     VALUE -1.
004000     05  THD-OS-PRIORITY             PIC S9(02).
004100         88  THD-OS-PRIORITY-ABSENT  VALUE -1.
004200     05  THD-TID                     PIC X(18).
004300     05  THD-NID-HEX                 PIC X(18).
004400     05  THD-NID-HEX-TABLE REDEFINES THD-NID-HEX.
004500         10  THD-NID-HEX-CHAR        PIC X(01) OCCURS 18 TIMES.
004600     05  THD-NID-DECIMAL             PIC X(20).
004700     05  THD-NID-DECIMAL-NUM REDEFINES THD-NID-DECIMAL
004800                                     PIC 9(20).
004900     05  THD-CPU-MS                  PIC S9(9)V99 COMP-3.
005000         88  THD-CPU-MS-ABSENT       VALUE -1.
005100     05  THD-ELAPSED-MS              PIC S9(9)V99 COMP-3.
005200         88  THD-ELAPSED-MS-ABSENT   VALUE -1.
005300     05  THD-ELAPSED-RAW-CAPTURE     PIC X(20).
005400     05  THD-ELAPSED-RAW-SPLIT REDEFINES THD-ELAPSED-RAW-CAPTURE.
005500         10  THD-ELAPSED-RAW-WHOLE   PIC X(10).
005600         10  THD-ELAPSED-RAW-FRACT   PIC X(10).
005700     05  THD-ELAPSED-FORM-SW         PIC X(01).
005800         88  THD-ELAPSED-SECONDS-FORM  VALUE "S".
005900         88  THD-ELAPSED-MS-FORM       VALUE "M".
006000         88  THD-ELAPSED-NO-FORM       VALUE " ".
006100     05  THD-CPU-PERCENT             PIC S9(3)V99 COMP-3.
006200         88  THD-CPU-PERCENT-ABSENT  VALUE -1.
006300     05  THD-LOCK-INFO               PIC X(500).
006400     05  THD-HEALTH                  PIC X(08).
006500         88  THD-HEALTH-HOT          VALUE "HOT".
006600         88  THD-HEALTH-ACTIVE       VALUE "ACTIVE".
006700         88  THD-HEALTH-BLOCKED      VALUE "BLOCKED".
006800         88  THD-HEALTH-IDLE         VALUE "IDLE".
006900     05  THD-STACK-TRACE             PIC X(4000).
007000     05  THD-INPUT-LINE-NBR          PIC 9(7) COMP-3.
007100     05  FILLER                      PIC X(20).
007200
007300******************************************************************
007400* THE OUTPUT REPORT-FILE RECORD - 16 FIELDS, IN THE OLD          *
007420* FRONT-END'S FIELD ORDER, WITH A SMALL RESERVED TAIL FOR        *
007440* FUTURE FIELDS.                                                 *
007600******************************************************************
007700 01  THD-OUTPUT-REC.
007800     05  OUT-NAME                    PIC X(256).
007900     05  OUT-THREAD-NUM              PIC S9(9).
008000     05  OUT-STATE                   PIC X(20).
008100     05  OUT-STATE-DETAIL            PIC X(80).
008200     05  OUT-DAEMON-FLAG             PIC X(01).
008300     05  OUT-PRIORITY                PIC S9(02).
008400     05  OUT-OS-PRIORITY             PIC S9(02).
008500     05  OUT-TID                     PIC X(18).
008600     05  OUT-NID-HEX                 PIC X(18).
008700     05  OUT-NID-DECIMAL             PIC X(20).
008800     05  OUT-CPU-MS                  PIC S9(9)V99.
008900     05  OUT-ELAPSED-MS              PIC S9(9)V99.
009000     05  OUT-CPU-PERCENT             PIC S9(3)V99.
009100     05  OUT-LOCK-INFO               PIC X(500).
009200     05  OUT-HEALTH                  PIC X(08).
009300     05  OUT-STACK-TRACE             PIC X(4000).
009400     05  FILLER                      PIC X(10) VALUE SPACES.
