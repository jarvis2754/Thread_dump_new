000100******************************************************************
000200* COPYBOOK THDABND                                               *
000300* SYSOUT ABEND/DIAGNOSTIC LINE - COMMON TO ALL THDANLYZ SUITE    *
000400* PROGRAMS.  WRITTEN TO SYSOUT WHENEVER A JOB STEP HITS A FATAL  *
000500* BALANCING OR VALIDATION CONDITION AND MUST TERMINATE.          *
000600* (SHOP STANDARD - CARRIED OVER FROM THE OLD ABENDREC MEMBER)    *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(01) VALUE SPACE.
001000     05  PARA-NAME               PIC X(24).
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  ABEND-REASON            PIC X(60).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  EXPECTED-VAL            PIC X(15).
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  ACTUAL-VAL              PIC X(15).
001700     05  FILLER                  PIC X(12) VALUE SPACES.
