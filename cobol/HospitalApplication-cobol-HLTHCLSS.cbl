000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HLTHCLSS.
000400 AUTHOR. R OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/91.
000700 DATE-COMPILED. 04/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED SUBPROGRAM - CLASSIFIES A SINGLE PARSED THREAD AS
001200*    HOT / ACTIVE / BLOCKED / IDLE FROM ITS THREAD.STATE VALUE
001300*    AND ITS COMPUTED CPU-PERCENT.  CALLED ONCE PER THREAD BY
001400*    THDPARSE (600-CLASSIFY-HEALTH) AFTER THE STACK BLOCK HAS
001500*    BEEN FULLY SCANNED.
001600*
001700*    THE DECISION TABLE IS EVALUATED TOP TO BOTTOM, FIRST MATCH
001800*    WINS - SEE COMMENTS AT EACH IF BELOW.  DO NOT RE-ORDER THE
001900*    TESTS WITHOUT CHECKING WITH THE REPORTING GROUP FIRST, THE
002000*    ORDER IS PART OF THE PUBLISHED HEALTH RULE.
002100*
002200*    WHY A SEPARATE CALLED SUBPROGRAM AND NOT JUST A PARAGRAPH
002300*    INSIDE THDPARSE - THE HEALTH RULE CHANGES ON ITS OWN CYCLE
002400*    (SEE 02/02/93 AND 06/14/01 BELOW), OWNED BY THE REPORTING
002500*    GROUP RATHER THAN THE PARSER TEAM, SO KEEPING IT AS ITS OWN
002600*    LOAD MODULE LETS THAT GROUP RECOMPILE AND PROMOTE A CHANGED
002700*    RULE WITHOUT TOUCHING THDPARSE AT ALL.
002800*
002900*    ONLY FOUR ANSWERS ARE EVER RETURNED - HOT, ACTIVE, BLOCKED,
003000*    IDLE - REGARDLESS OF HOW MANY THREAD.STATE VALUES THE JVM
003100*    ITSELF CAN PRODUCE.  THIS IS DELIBERATE - THE REPORTING
003200*    GROUP WANTED A SMALL, STABLE SET OF HEALTH BUCKETS THAT
003300*    WOULDN'T GROW EVERY TIME A NEWER JVM ADDS A STATE NAME.
003400******************************************************************
003500* CHANGE LOG
003600*   04/11/91  RO   0000  ORIGINAL PROGRAM
003700*   09/23/91  RO   0041  ADDED VALID-INCOMING-STATE TRAP AFTER
003800*                        A BAD STATE-LINE FROM A CORRUPTED DUMP
003900*                        SLIPPED PAST THDPARSE AND BLEW UP THIS
004000*                        ROUTINE'S CALLER
004100*   02/02/93  JS   0067  RUNNABLE/CPU-PERCENT BOUNDARY CHANGED
004200*                        FROM >= 50 TO > 50 PER OPS REQUEST
004300*   11/30/98  RO   0102  Y2K REVIEW - NO DATE FIELDS IN THIS
004400*                        SUBPROGRAM, NO CHANGE REQUIRED, SIGNED
004500*                        OFF FOR Y2K CERTIFICATION
004600*   06/14/01  MT   0119  ADDED HEALTH-CODE-VIEW ABBREVIATION FOR
004700*                        THE COMPACT SYSOUT TRACE LINE REQUESTED
004800*                        BY OPERATIONS
004900*   08/29/07  JS   0331  COMMENT PASS ONLY - NO LOGIC CHANGE.
005000*                        EXPANDED REMARKS AND FIELD NOTES PER THE
005100*                        1991 CODING STANDARDS MEMO'S DOCUMENTATION
005200*                        REQUIREMENT, WHICH THIS PROGRAM HAD NEVER
005300*                        FULLY CAUGHT UP WITH.  ALSO PULLED
005400*                        WS-STATE-SUB OUT TO ITS OWN 77-LEVEL SINCE
005500*                        IT IS A SCRATCH SUBSCRIPT, NOT PART OF
005600*                        WS-MISC-FIELDS' RECORD SHAPE.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     UPSI-0 ON STATUS IS HLTHCLSS-DEBUG-SW-ON
006500            OFF STATUS IS HLTHCLSS-DEBUG-SW-OFF.
006600 INPUT-OUTPUT SECTION.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 WORKING-STORAGE SECTION.
007200*    LITERAL TABLE OF THE STATES THIS SHOP RECOGNIZES - USED        RO0041
007300*    ONLY AS A DEFENSIVE TRAP, NOT PART OF THE HEALTH RULE.  A      RO0041
007400*    STATE THAT IS NOT IN THIS LIST STILL GETS CLASSIFIED (RULE     JS0331
007500*    3 IN 000-MAINLINE BELOW CATCHES IT AS IDLE) - THE TABLE ONLY   JS0331
007600*    DRIVES THE 999-TRACE SYSOUT LINE OPERATIONS WATCHES FOR NEW    JS0331
007700*    JVM STATE NAMES SHOWING UP IN PRODUCTION.                      JS0331
007800 01  WS-VALID-STATES-LIST.                                          RO0041
007900     05  FILLER              PIC X(13) VALUE "RUNNABLE     ".       RO0041
008000     05  FILLER              PIC X(13) VALUE "BLOCKED      ".       RO0041
008100     05  FILLER              PIC X(13) VALUE "WAITING      ".       RO0041
008200     05  FILLER              PIC X(13) VALUE "TIMED_WAITING".       RO0041
008300     05  FILLER              PIC X(13) VALUE "NEW          ".       RO0041
008400     05  FILLER              PIC X(13) VALUE "TERMINATED   ".       RO0041
008500     05  FILLER              PIC X(13) VALUE "UNKNOWN      ".       RO0041
008600*    REDEFINITION GIVES US A SUBSCRIPTED VIEW OF THE LITERAL        RO0041
008700*    TABLE ABOVE SO 110-CHECK-ONE-STATE CAN COMPARE BY OCCURRENCE   JS0331
008800*    NUMBER INSTEAD OF SEVEN SEPARATE IF STATEMENTS.                JS0331
008900 01  WS-VALID-STATES REDEFINES WS-VALID-STATES-LIST.                RO0041
009000     05  WS-VALID-STATE-ENT  PIC X(13) OCCURS 7 TIMES.              RO0041
009100
009200*    WS-STATE-SUB WAS FORMERLY A 05-LEVEL UNDER WS-MISC-FIELDS -    JS0331
009300*    MOVED TO ITS OWN 77-LEVEL BECAUSE IT IS A PURE SCRATCH LOOP    JS0331
009400*    SUBSCRIPT FOR 100-VALIDATE-STATE, NOT A FIELD OF ANY LARGER    JS0331
009500*    RECORD SHAPE - THE SHOP'S OWN HABIT FOR STANDALONE COUNTERS.   JS0331
009600 77  WS-STATE-SUB            PIC S9(4) COMP.                        JS0331
009700
009800 01  WS-MISC-FIELDS.                                                RO0041
009900*    THE INCOMING THREAD.STATE VALUE, MOVED HERE FROM LK-STATE      JS0331
010000*    SO THE VALIDATION TABLE SEARCH (100-VALIDATE-STATE) NEVER      JS0331
010100*    TOUCHES THE LINKAGE-SECTION COPY OF THE CALLER'S FIELD.        JS0331
010200     05  WS-STATE-CK         PIC X(20).                             RO0041
010300*    "Y" ONCE 110-CHECK-ONE-STATE FINDS A MATCH IN THE TABLE -      JS0331
010400*    STAYS "N" FOR AN UNRECOGNIZED STATE, WHICH IS NOT AN ERROR.    JS0331
010500     05  WS-STATE-FOUND-SW   PIC X(01) VALUE "N".                   RO0041
010600         88  WS-STATE-IS-VALID    VALUE "Y".                        RO0041
010700
010800*    DEBUG/TRACE VIEW OF THE INCOMING CPU-PERCENT - RAW PACKED
010900*    BYTES, USED ONLY BY THE 999-TRACE PARAGRAPH WHEN CALLED
011000*    UNDER THE HLTHCLSS DEBUG UPSI SWITCH.
011100     05  FILLER            PIC X(04) VALUE SPACES.
011200*    WS-CPU-PERCENT-WORK IS A WORKING COPY OF LK-CPU-PERCENT -      JS0331
011300*    THE PROGRAM NEVER CHANGES THE CALLER'S FIELD, ONLY READS IT.   JS0331
011400 01  WS-CPU-PERCENT-WORK     PIC S9(3)V99 COMP-3.
011500*    RAW-BYTE VIEW OF THE SAME PACKED FIELD FOR THE 999-TRACE       JS0331
011600*    SYSOUT DUMP - SHOWS THE ACTUAL PACKED-DECIMAL BYTES RATHER     JS0331
011700*    THAN THE DISPLAYED VALUE, WHICH HAS CAUGHT PACKING BUGS        JS0331
011800*    HANDED OFF FROM UPSTREAM CALLERS IN THE PAST.                  JS0331
011900 01  WS-CPU-PERCENT-RAW REDEFINES WS-CPU-PERCENT-WORK
012000                             PIC X(03).
012100
012200 LINKAGE SECTION.
012300*    THE CALL-TIME PARAMETER AREA - THDPARSE BUILDS THIS FROM ITS   JS0331
012400*    WS-HC-REC BEFORE THE CALL, THEN COPIES LK-HEALTH-OUT BACK      JS0331
012500*    INTO THD-HEALTH AFTERWARD.  FIELD ORDER MUST STAY IN STEP      JS0331
012600*    WITH THDPARSE'S CALLING LINKAGE - SEE 600-CLASSIFY-HEALTH      JS0331
012700*    THERE IF EITHER SIDE EVER CHANGES.                             JS0331
012800 01  HLTHCLSS-REC.
012900     05  LK-STATE            PIC X(20).
013000     05  LK-CPU-PERCENT      PIC S9(3)V99.
013100     05  LK-HEALTH-OUT       PIC X(08).
013200*    COMPACT ONE-CHARACTER CODE VIEW OF THE ANSWER, ADDED FOR       MT0119
013300*    THE OPERATIONS SYSOUT TRACE LINE (SEE CHANGE LOG 06/14/01).    MT0119
013400     05  LK-HEALTH-CODE-VIEW REDEFINES LK-HEALTH-OUT                MT0119
013500                             PIC X(01).                             MT0119
013600*    ALWAYS RETURNED ZERO - HLTHCLSS HAS NO FAILURE PATH OF ITS     JS0331
013700*    OWN, IT SIMPLY CLASSIFIES WHATEVER STATE IT IS HANDED.         JS0331
013800 01  RETURN-CD                PIC S9(4) COMP.
013900
014000 PROCEDURE DIVISION USING HLTHCLSS-REC, RETURN-CD.
014100*    MAINLINE - VALIDATES THE INCOMING STATE (DEFENSIVELY, SEE      JS0331
014200*    100-VALIDATE-STATE), THEN APPLIES THE THREE-RULE DECISION      JS0331
014300*    TABLE DESCRIBED IN THE REMARKS ABOVE, FIRST MATCH WINS.        JS0331
014400 000-MAINLINE.
014500     MOVE ZERO TO RETURN-CD.
014600     MOVE LK-STATE TO WS-STATE-CK.
014700     PERFORM 100-VALIDATE-STATE THRU 100-EXIT.                      RO0041
014800
014900     IF LK-STATE = "BLOCKED"
015000*        RULE 1 - BLOCKED STATE ALWAYS WINS
015100         MOVE "BLOCKED" TO LK-HEALTH-OUT
015200         GO TO 000-EXIT.
015300
015400     IF LK-STATE = "RUNNABLE"
015500*        RULE 2 - RUNNABLE, SPLIT ON CPU-PERCENT > 50.0             JS0067
015600*        (-1 IS "NOT > 50.0" SO AN ABSENT CPU-PERCENT FALLS         JS0067
015700*        THROUGH TO ACTIVE, NOT HOT - SEE CHANGE LOG 02/02/93)      JS0067
015800         IF LK-CPU-PERCENT > 50.0                                   JS0067
015900             MOVE "HOT" TO LK-HEALTH-OUT
016000         ELSE
016100             MOVE "ACTIVE" TO LK-HEALTH-OUT
016200         END-IF
016300         GO TO 000-EXIT.
016400
016500*    RULE 3 - EVERYTHING ELSE (WAITING, TIMED_WAITING, NEW,
016600*    TERMINATED, UNKNOWN, OR ANY STATE THIS SHOP HAS NOT SEEN
016700*    YET) FALLS THROUGH TO IDLE.
016800     MOVE "IDLE" TO LK-HEALTH-OUT.
016900 000-EXIT.
017000     GOBACK.
017100
017200*    DEFENSIVE TRAP ADDED 09/23/91 (SEE CHANGE LOG) AFTER A         RO0041
017300*    CORRUPTED DUMP'S GARBLED STATE LINE CAME THROUGH AS BLANKS     JS0331
017400*    AND BLEW UP THE CALLER'S REPORT FORMATTING.  NOT FOUND IS      JS0331
017500*    STILL NOT FATAL HERE - IT JUST MEANS RULE 3 BELOW WILL FIRE.   JS0331
017600 100-VALIDATE-STATE.                                                RO0041
017700     MOVE "N" TO WS-STATE-FOUND-SW.                                 RO0041
017800     MOVE 1 TO WS-STATE-SUB.                                        RO0041
017900     PERFORM 110-CHECK-ONE-STATE THRU 110-EXIT                      RO0041
018000             VARYING WS-STATE-SUB FROM 1 BY 1                       RO0041
018100             UNTIL WS-STATE-SUB > 7 OR WS-STATE-IS-VALID.           RO0041
018200*    NOT FOUND IS NOT FATAL - RULE 3 ABOVE CATCHES ANY STATE        RO0041
018300*    THDPARSE HANDS US, INCLUDING ONES THIS TABLE DOESN'T KNOW.     RO0041
018400*    THE TABLE EXISTS SO OPERATIONS CAN SEE IN A CORE DUMP          RO0041
018500*    WHETHER A NEW JVM STATE NAME HAS SHOWN UP IN PRODUCTION.       RO0041
018600 100-EXIT.                                                          RO0041
018700     EXIT.                                                          RO0041
018800
018900*    ONE-ENTRY COMPARE, DRIVEN BY THE PERFORM ... VARYING ABOVE -   JS0331
019000*    KEPT AS ITS OWN PARAGRAPH RATHER THAN INLINE SO A FUTURE       JS0331
019100*    CHANGE TO THE COMPARE LOGIC (E.G. A CASE-INSENSITIVE MATCH)    JS0331
019200*    TOUCHES ONE PLACE.                                             JS0331
019300 110-CHECK-ONE-STATE.                                               RO0041
019400     IF WS-STATE-CK = WS-VALID-STATE-ENT(WS-STATE-SUB)              RO0041
019500         MOVE "Y" TO WS-STATE-FOUND-SW.                             RO0041
019600 110-EXIT.                                                          RO0041
019700     EXIT.                                                          RO0041
