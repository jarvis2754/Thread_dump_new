000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  THDPARSE.
000130 AUTHOR. JON SAYLES.
000140 INSTALLATION. COBOL DEV Center.
000150 DATE-WRITTEN. 01/23/88.
000160 DATE-COMPILED. 01/23/88.
000170 SECURITY. NON-CONFIDENTIAL.
000180******************************************************************
000190*REMARKS.
000200*    FIRST STEP OF THE THDANLYZ JOB STREAM.  READS THE JVM
000210*    THREAD-DUMP TEXT FILE (INPUT-FILE), ONE LINE AT A TIME,
000220*    LOOKING FOR THREAD HEADER LINES.  FOR EACH THREAD FOUND IT
000230*    CAPTURES THE HEADER FIELDS, THE THREAD.STATE LINE AND THE
000240*    STACK-TRACE BLOCK THAT FOLLOWS, RESOLVES THE NATIVE THREAD
000250*    ID (CALLING NIDCONV), COMPUTES CPU-PERCENT AND CLASSIFIES
000260*    THE THREAD'S HEALTH (CALLING HLTHCLSS), THEN WRITES ONE
000270*    THD-THREAD-REC TO THE INTERNAL WORK FILE (THDWORK) FOR
000280*    THDRPT TO SORT AND REPORT ON THE NEXT JOB STEP.
000290*
000300*    A TRAILER RECORD CARRYING THE DETAIL-RECORD COUNT IS
000310*    WRITTEN TO THDWORK AT END-OF-JOB - SHOP STANDARD BALANCING
000320*    HABIT, CHECKED BY THDRPT ON THE NEXT JOB STEP.
000330*
000340*    NO INTRINSIC FUNCTIONS ARE USED FOR STRING OR ARITHMETIC
000350*    WORK IN THIS PROGRAM (SHOP STANDARD, SEE THE 1991 CODING
000360*    STANDARDS MEMO REFERENCED IN NIDCONV) - ALL PATTERN
000370*    SEARCHES AND TOKEN SCANS ARE HAND-WRITTEN PERFORM LOOPS
000380*    AGAINST WS-SCAN-SOURCE.
000390*                                                             JS0331
000400*    WHY THIS PROGRAM IS SO MUCH LARGER THAN THE OTHER THREE   JS0331
000410*    IN THE JOB STREAM - THDPARSE IS THE ONLY ONE OF THE FOUR  JS0331
000420*    THAT ACTUALLY READS THE JVM'S OWN TEXT OUTPUT, WHICH HAS  JS0331
000430*    NO FIXED COLUMN POSITIONS AND NO RECORD LAYOUT OF ITS     JS0331
000440*    OWN - EVERY FIELD ON A HEADER LINE, THE STATE LINE, AND   JS0331
000450*    EACH STACK-TRACE/LOCK-INFO LINE HAS TO BE FOUND BY        JS0331
000460*    SEARCHING FOR A KEYWORD OR PUNCTUATION MARK RATHER THAN   JS0331
000470*    READ OFF A FIXED OFFSET.  THDRPT, HLTHCLSS AND NIDCONV    JS0331
000480*    ALL WORK AGAINST DATA THIS PROGRAM HAS ALREADY REDUCED TO JS0331
000490*    A FIXED SHAPE (THD-THREAD-REC), SO NONE OF THEM NEED THE  JS0331
000500*    SAME VOLUME OF SCAN-AND-EXTRACT LOGIC.                    JS0331
000510******************************************************************
000520* CHANGE LOG
000530*   01/23/88  JS   0000  ORIGINAL PROGRAM (AS DALYEDIT - PATIENT
000540*                        DAILY CHARGE EDIT)
000550*   06/02/95  JS   0210  RETARGETED TO THE NEW THREAD-DUMP
000560*                        ANALYZER JOB STREAM PER REQUEST FROM
000570*                        THE PERFORMANCE TUNING GROUP - REPLACES
000580*                        THE OLD ONE-OFF AWK SCRIPT THEY WERE
000590*                        RUNNING BY HAND.  PROGRAM RENAMED
000600*                        DALYEDIT TO THDPARSE.
000610*   06/09/95  JS   0211  HEADER LINE PARSING (300-PARSE-HEADER-
000620*                        LINE AND SUB-PARAGRAPHS) ADDED
000630*   06/14/95  JS   0212  NID RESOLUTION PRIORITY ORDER ADDED -
000640*                        CALLS NIDCONV FOR BOTH HEX AND DECIMAL
000650*                        FORM CONVERSIONS
000660*   06/20/95  JS   0213  STACK-BLOCK SCAN AND LOCK-INFO
000670*                        ACCUMULATION ADDED (500-SCAN-STACK-
000680*                        BLOCK THRU 545-EXTRACT-ID-AND-HOLDER)
000690*   06/22/95  RO   0214  HLTHCLSS CALL WIRED IN FOR HEALTH
000700*                        CLASSIFICATION (600-CLASSIFY-HEALTH)
000710*   11/30/98  JS   0250  Y2K REVIEW - NO DATE-SENSITIVE FIELDS
000720*                        IN THIS PROGRAM (DATE-WRITTEN/COMPILED
000730*                        STAMPS EXCEPTED), NO CHANGE REQUIRED,
000740*                        SIGNED OFF FOR Y2K CERTIFICATION
000750*   03/11/02  MT   0288  ELAPSED-MS "SECONDS FORM PREFERRED"
000760*                        RULE FIXED IN 385-EXTRACT-ELAPSED-MS -
000770*                        WAS USING WHICHEVER CLAUSE SCANNED FIRST
000780*   09/17/04  MT   0311  ZERO-DETAIL-RECORD CONDITION NOW
000790*                        ABENDS RATHER THAN WRITING A TRAILER-
000800*                        ONLY WORK FILE - THDRPT WAS BLOWING UP
000810*                        ON AN EMPTY TABLE
000820*   08/14/07  JS   0330  350-EXTRACT-TID AND 370-RESOLVE-NID WERE
000830*                        POSITIONING THE HEX SCAN ON THE "0" OF
000840*                        THE "0X" PREFIX INSTEAD OF PAST IT (OFF
000850*                        BY THE PREFIX LENGTH), AND THD-TID/
000860*                        THD-NID-HEX WERE BEING STORED WITHOUT THE
000870*                        "0X" ITSELF.  ALSO CORRECTED THE STACK-
000880*                        BLOCK LOCK-PATTERN CHECKS - "PARKING FOR"
000890*                        NEVER MATCHES THE ACTUAL JVM WORDING
000900*                        "PARKING TO WAIT FOR", AND THE "WAITING
000910*                        TO LOCK" FORM WAS BEING REPORTED UNDER
000920*                        ITS OWN LABEL INSTEAD OF THE SHOP'S
000930*                        STANDARD "WAITING ON" LABEL
000940*   08/29/07  JS   0331  THD-THREAD-NUM WAS NEVER DEFAULTED TO -1
000950*                        FOR A HEADER WITH NO "#N" TOKEN (STAYED
000960*                        AT THE ZERO LEFT BY INITIALIZE) - ADDED
000970*                        TO 210 ALONGSIDE THE OTHER -1 DEFAULTS.
000980*                        ALSO DEFAULTED WS-THREADNUM-END-POS AT
000990*                        THE TOP OF 320 SO A THREAD WITH NO "#N"
001000*                        NO LONGER LEAVES 370'S BRACKETED-NID
001010*                        FALLBACK SCANNING FROM THE PRIOR THREAD'S
001020*                        MATCH POSITION.  WIRED UP THE UNUSED
001030*                        THD-ELAPSED-RAW-CAPTURE/-FORM-SW AND
001040*                        THD-INPUT-LINE-NBR AUDIT FIELDS THAT
001050*                        THDREC'S OWN REMARKS CLAIMED WERE FILLED
001060*                        IN BUT NEVER WERE.  COMMENT PASS ALSO
001070*                        DONE THIS SAME TICKET - EXPANDED REMARKS
001080*                        AND FIELD/PARAGRAPH NOTES THROUGHOUT
001090*                        PER THE 1991 CODING STANDARDS MEMO'S
001100*                        DOCUMENTATION REQUIREMENT, AND PULLED
001110*                        WS-SUB OUT TO ITS OWN 77-LEVEL SINCE IT
001120*                        IS A PURE SCRATCH SUBSCRIPT/COUNTER USED
001130*                        IN THREE UNRELATED PARAGRAPHS, NOT PART
001140*                        OF COUNTERS-IDXS-AND-ACCUMULATORS' OWN
001150*                        RECORD SHAPE.
001160******************************************************************
001170*    PROGRAMMER'S NOTE (JS, 08/29/07) - PARAGRAPH MAP FOR ANYONE  JS0331
001180*    PICKING THIS PROGRAM UP COLD.  THE MAINLINE READS -         JS0331
001190*
001200*      000-HOUSEKEEPING        OPEN FILES, PRIME THE LOOKAHEAD.
001210*      100-MAINLINE            ONE PASS PER THREAD FOUND, VIA:
001220*        200-SCAN-FOR-HEADER     ADVANCE TO THE NEXT HEADER LINE
001230*        210-PARSE-ONE-THREAD    PARSE ONE WHOLE THREAD, VIA:
001240*          300-PARSE-HEADER-LINE   HEADER FIELDS (310 THRU 390)
001250*          400-PARSE-STATE-LINE    THE Thread.State LINE
001260*          500-SCAN-STACK-BLOCK    STACK TRACE + LOCK INFO
001270*                                  (510 THRU 545)
001280*          600-CLASSIFY-HEALTH     CALLS HLTHCLSS
001290*          700-WRITE-THDWORK       WRITES ONE DETAIL RECORD
001300*      999-CLEANUP              TRAILER RECORD, CLOSE, DISPLAY
001310*
001320*    UNDERNEATH ALL OF THE ABOVE SIT THE SHOP'S GENERIC SCAN
001330*    UTILITIES, EACH USED FROM SEVERAL PLACES -
001340*      800/810   FIND A LITERAL SUBSTRING (800-FIND-PATTERN)
001350*      860/865   SCAN A RUN OF DIGIT-CLASS CHARACTERS
001360*      870/875   SCAN A RUN OF HEX-DIGIT-CLASS CHARACTERS
001370*      880/885   SCAN A "N" OR "N.NN" DECIMAL TOKEN
001380*      890/895   SPLIT A CAPTURED DECIMAL TOKEN INTO COMP-3
001390*      900       READ-AHEAD BUFFER MANAGEMENT (900-GET-NEXT-LINE)
001400*
001410*    A CALLER NEVER PARSES WS-SCAN-SOURCE DIRECTLY - EVERY
001420*    EXTRACTION GOES THROUGH ONE OF THE GENERIC SCANNERS ABOVE,
001430*    WHICH IS WHY A NEW HEADER FIELD OR LOCK-INFO PHRASE CAN
001440*    ALMOST ALWAYS BE ADDED WITHOUT TOUCHING THE SCANNERS
001450*    THEMSELVES - ONLY THE CALLING PARAGRAPH CHANGES.
001460******************************************************************
001470
001480 ENVIRONMENT DIVISION.
001490 CONFIGURATION SECTION.
001500 SOURCE-COMPUTER. IBM-390.
001510 OBJECT-COMPUTER. IBM-390.
001520 SPECIAL-NAMES.
001530     CLASS DIGIT-CLASS IS "0" THRU "9"
001540     CLASS HEX-DIGIT-CLASS IS "0" THRU "9" "a" THRU "f"
001550                                "A" THRU "F"
001560     UPSI-0 ON STATUS IS THDPARSE-DEBUG-SW-ON
001570            OFF STATUS IS THDPARSE-DEBUG-SW-OFF.
001580
001582*    UPSI-0 IS RESERVED FOR A FUTURE TRACE OPTION (DISPLAY OF     JS0331
001584*    EVERY EXTRACTED HEADER FIELD TO SYSOUT AS IT IS FOUND) -     JS0331
001586*    NO PARAGRAPH TESTS THDPARSE-DEBUG-SW-ON YET.  THE JOB-STEP   JS0331
001588*    JCL LEAVES THE PARM BYTE AT ITS OFF DEFAULT UNLESS OPS       JS0331
001590*    NEEDS TO TURN ON TRACING FOR A ONE-OFF DIAGNOSTIC RUN,       JS0331
001592*    THE SAME UPSI CONVENTION THE OTHER THREE PROGRAMS IN THIS    JS0331
001594*    JOB STREAM RESERVE FOR THEIR OWN FUTURE TRACE SWITCHES.      JS0331
001596*
001598 INPUT-OUTPUT SECTION.
001600 FILE-CONTROL.
001610*    OPERATOR SYSOUT - CARRIES THE ABEND MESSAGE LINE ONLY.       JS0331
001620     SELECT SYSOUT
001630     ASSIGN TO UT-S-SYSOUT
001640       ORGANIZATION IS SEQUENTIAL.
001650
001660*    THE RAW JVM THREAD-DUMP TEXT FILE - LINE SEQUENTIAL SO A     JS0331
001670*    LINE'S ACTUAL LENGTH (WS-DUMPLINE-LEN) DRIVES EVERY SCAN     JS0331
001680*    BELOW RATHER THAN A FIXED RECORD WIDTH.                      JS0331
001690     SELECT INPUT-FILE
001700     ASSIGN TO UT-S-THDDUMP
001710       ORGANIZATION IS LINE SEQUENTIAL
001720       FILE STATUS IS INFILE-STATUS.
001730
001740*    THE WORK FILE PASSED TO THDRPT - ONE THD-THREAD-REC PER      JS0331
001750*    THREAD FOUND, PLUS THE TRAILER RECORD WRITTEN AT 999.        JS0331
001760     SELECT THDWORK
001770     ASSIGN TO UT-S-THDWORK
001780       ACCESS MODE IS SEQUENTIAL
001790       FILE STATUS IS OFCODE.
001800
001810 DATA DIVISION.
001820 FILE SECTION.
001830 FD  SYSOUT
001840     RECORDING MODE IS F
001850     LABEL RECORDS ARE STANDARD
001860     RECORD CONTAINS 130 CHARACTERS
001870     BLOCK CONTAINS 0 RECORDS
001880     DATA RECORD IS SYSOUT-REC.
001890 01  SYSOUT-REC.
001900     05  FILLER            PIC X(130).
001910
001920****** VARIABLE-LENGTH TEXT COMING STRAIGHT FROM THE JVM - ONE
001930****** DUMP LINE PER RECORD, UP TO 4000 BYTES, LINE SEQUENTIAL
001940****** SO WE DON'T HAVE TO CARE HOW LONG ANY GIVEN LINE IS.
001941*    4000 BYTES IS THE WIDEST STACK-TRACE LINE THE OPERATIONS     JS0331
001942*    GROUP HAS EVER SEEN FROM A JVM DUMP (A DEEPLY NESTED          JS0331
001943*    LAMBDA/STREAM CALL CHAIN CAN RUN VERY LONG) - A LINE          JS0331
001944*    LONGER THAN THAT IS SILENTLY TRUNCATED BY THE RUNTIME'S      JS0331
001945*    LINE-SEQUENTIAL READ ITSELF, NOT BY ANY LOGIC IN THIS         JS0331
001946*    PROGRAM.                                                     JS0331
001950 FD  INPUT-FILE
001960     RECORD IS VARYING IN SIZE FROM 1 TO 4000 CHARACTERS
001970       DEPENDING ON WS-DUMPLINE-LEN
001980     DATA RECORD IS DUMPLINE-REC.
001990 01  DUMPLINE-REC.
002000     05  FILLER            PIC X(4000).
002010
002020****** INTERNAL WORK FILE PASSED TO THDRPT - ONE DETAIL RECORD
002030****** PER THREAD FOUND, PLUS A TRAILER RECORD CARRYING THE
002040****** DETAIL-RECORD COUNT (SHOP'S BALANCING HABIT).
002042*    4995 BYTES, NOT THE 4971-BYTE WIDTH OF THE FINAL PRINTED     JS0331
002044*    REPORT LINE - THDWORK CARRIES A FEW WORKING FIELDS (THD-     JS0331
002046*    RECORD-TYPE, THE RAW-CAPTURE/FORM-SW AUDIT FIELDS) THAT       JS0331
002048*    THDRPT CONSUMES BUT NEVER PRINTS.  SEE THDRPT'S OWN          JS0331
002049*    PROGRAMMER'S NOTE ON THE TWO WIDTHS FOR THE FULL EXPLANATION.JS0331
002050 FD  THDWORK
002060     RECORDING MODE IS F
002070     LABEL RECORDS ARE STANDARD
002080     RECORD CONTAINS 4995 CHARACTERS
002090     BLOCK CONTAINS 0 RECORDS
002100     DATA RECORD IS THDWORK-REC.
002110 01  THDWORK-REC.
002120     05  FILLER            PIC X(4995).
002130
002140 WORKING-STORAGE SECTION.
002150*    INFILE-STATUS IS THE STANDARD TWO-BYTE STATUS CODE - ONLY    JS0331
002160*    "00" (OK) AND "10" (AT END) ARE EVER TESTED BY NAME BELOW,   JS0331
002170*    THE REST OF THE 99 STANDARD VALUES WOULD FALL THROUGH TO     JS0331
002180*    THE COMPILER'S DEFAULT AT-END HANDLING ON THE READ ITSELF.   JS0331
002190 01  FILE-STATUS-CODES.
002200     05  INFILE-STATUS           PIC X(2).
002210         88  INFILE-OK           VALUE "00".
002220         88  INFILE-EOF          VALUE "10".
002230*    OFCODE FOLLOWS THE SAME SHOP HABIT AS THE OTHER THREE        JS0331
002240*    PROGRAMS - CARRIED ON EVERY SEQUENTIAL FILE WHETHER OR NOT   JS0331
002250*    A PARAGRAPH TESTS IT DIRECTLY, PER THE 1991 CODING           JS0331
002260*    STANDARDS MEMO.                                              JS0331
002270     05  OFCODE                  PIC X(2).
002280         88  CODE-WRITE          VALUE SPACES.
002290
002300 COPY THDREC.
002310*    THDPARSE BUILDS THD-THREAD-REC FIELD BY FIELD AS EACH        JS0331
002320*    THREAD IS PARSED (SEE 210-PARSE-ONE-THREAD'S INITIALIZE AND  JS0331
002330*    -1/SPACE DEFAULTS) - THD-OUTPUT-REC, THDREC'S OTHER          JS0331
002340*    01-LEVEL, IS NEVER REFERENCED HERE AT ALL; IT BELONGS TO     JS0331
002350*    THDRPT'S DOWNSTREAM WRITE, NOT THIS PROGRAM'S PARSE.         JS0331
002360 COPY THDABND.
002370*    ABEND-REC/ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL/PARA-NAME     JS0331
002380*    ARE ALL DEFINED IN THDABND - PARA-NAME IS SET AT THE TOP     JS0331
002390*    OF EVERY PARAGRAPH IN THIS PROGRAM SO A FORCED ABEND'S       JS0331
002400*    SYSOUT LINE ALWAYS SHOWS WHICH PARAGRAPH DETECTED THE        JS0331
002410*    TROUBLE, EVEN THOUGH THE GO TO 1000-ABEND-RTN ITSELF         JS0331
002420*    CARRIES NO CONTEXT OF ITS OWN.                                JS0331
002430
002440*    ONE-LINE LOOKAHEAD BUFFER.  A LINE READ WHILE SCANNING A
002450*    STACK BLOCK, BUT NOT PART OF IT (A NEW HEADER, A "JNI
002460*    GLOBAL" LINE, OR A "FOUND " LINE), IS LEFT SITTING HERE
002470*    UNCONSUMED FOR THE NEXT PHASE TO PICK UP.
002480     05  FILLER            PIC X(04) VALUE SPACES.
002490 01  WS-LINE-WORK.
002500*    THE ACTUAL TEXT OF THE CURRENT LOOKAHEAD LINE - ONLY THE     JS0331
002510*    FIRST WS-DUMPLINE-LEN BYTES ARE MEANINGFUL, THE REST IS      JS0331
002520*    WHATEVER WAS LEFT OVER FROM A LONGER PRIOR LINE.             JS0331
002530     05  WS-DUMPLINE             PIC X(4000).
002540*    ACTUAL LENGTH OF THE TEXT CURRENTLY IN WS-DUMPLINE, AS       JS0331
002550*    REPORTED BY THE LINE-SEQUENTIAL READ'S DEPENDING ON CLAUSE.  JS0331
002560     05  WS-DUMPLINE-LEN         PIC S9(4) COMP VALUE ZERO.
002570*    "Y" WHILE WS-DUMPLINE HOLDS A LINE NO PARAGRAPH HAS ACTED    JS0331
002580*    ON YET - FLIPPED TO "N" THE MOMENT A CALLER DECIDES THE      JS0331
002590*    LINE BELONGS TO IT, SO A LATER PARAGRAPH SHARING THE SAME    JS0331
002600*    BUFFER KNOWS IT MUST READ A FRESH LINE FIRST.                JS0331
002610     05  WS-LINE-READY-SW        PIC X(01) VALUE "N".
002620         88  WS-LINE-READY           VALUE "Y".
002630         88  WS-LINE-CONSUMED         VALUE "N".
002640*    "Y" UNTIL 900-GET-NEXT-LINE'S READ HITS END OF FILE - THE    JS0331
002650*    MAINLINE'S OUTER PERFORM ... UNTIL NO-MORE-INPUT RUNS OFF    JS0331
002660*    THIS SWITCH, NOT OFF INFILE-STATUS DIRECTLY.                 JS0331
002670     05  WS-MORE-INPUT-SW        PIC X(01) VALUE "Y".
002680         88  MORE-INPUT              VALUE "Y".
002690         88  NO-MORE-INPUT           VALUE "N".
002700
002710*    GENERIC SUBSTRING-SEARCH WORK AREA.  EVERY HEADER-FIELD
002720*    KEYWORD, STACK-LINE TERMINATOR AND LOCK-INFO PHRASE IS
002730*    LOCATED AGAINST WS-SCAN-SOURCE BY 800-FIND-PATTERN - THIS
002740*    SHOP DOES NOT USE UNSTRING OR INTRINSIC FUNCTIONS FOR TEXT
002750*    SEARCHES (SEE REMARKS).
002760     05  FILLER            PIC X(04) VALUE SPACES.
002770 01  WS-SCAN-WORK.
002780*    THE LINE BEING SEARCHED - USUALLY A COPY OF WS-DUMPLINE,    JS0331
002790*    BUT A FEW CALLERS LOAD SOMETHING ELSE HERE TEMPORARILY.      JS0331
002800     05  WS-SCAN-SOURCE          PIC X(4000).
002810     05  WS-SCAN-SOURCE-LEN      PIC S9(4) COMP.
002820*    LITERAL BEING SEARCHED FOR - AT MOST 40 BYTES, WHICH         JS0331
002830*    COVERS EVERY KEYWORD/PHRASE THIS PROGRAM SEARCHES FOR.       JS0331
002840     05  WS-SCAN-PATTERN         PIC X(40).
002850     05  WS-SCAN-PATTERN-LEN     PIC S9(4) COMP.
002860*    WHERE THE SEARCH BEGINS - CALLERS SET THIS TO 1 FOR A        JS0331
002870*    FRESH SCAN OR TO A POSITION PAST A PRIOR MATCH TO CONTINUE   JS0331
002880*    SEARCHING FURTHER RIGHT ON THE SAME LINE.                    JS0331
002890     05  WS-SCAN-START-POS       PIC S9(4) COMP.
002900*    WORKING CURSOR ADVANCED ONE BYTE AT A TIME BY                JS0331
002910*    810-CHECK-ONE-POSITION AS THE SEARCH PROCEEDS.               JS0331
002920     05  WS-SCAN-POS             PIC S9(4) COMP.
002922*    LEFTOVER FROM THE ORIGINAL DALYEDIT PROGRAM'S OWN CHARGE-    JS0331
002924*    CODE VALIDATION LOOP - NO PARAGRAPH IN THDPARSE REFERENCES   JS0331
002926*    IT.  LEFT IN PLACE RATHER THAN REMOVED SINCE THE 1995        JS0331
002928*    RETARGETING TICKETS (0210 THRU 0214) DID NOT TOUCH THIS      JS0331
002929*    GROUP'S DECLARATIONS.                                        JS0331
002930     05  WS-SCAN-CK-SUB          PIC S9(4) COMP.
002940*    SET TO THE MATCHING POSITION WHEN WS-SCAN-MATCHED, LEFT AT   JS0331
002950*    ZERO OTHERWISE - THIS IS THE ANSWER EVERY CALLER ACTUALLY    JS0331
002960*    WANTS OUT OF 800-FIND-PATTERN.                               JS0331
002970     05  WS-SCAN-FOUND-POS       PIC S9(4) COMP.
002980     05  WS-SCAN-MATCH-SW        PIC X(01).
002990         88  WS-SCAN-MATCHED         VALUE "Y".
003000         88  WS-SCAN-NOT-MATCHED     VALUE "N".
003010     05  WS-SCAN-CONTINUE-SW     PIC X(01).
003020         88  WS-SCAN-CONTINUE        VALUE "Y".
003030         88  WS-SCAN-STOP             VALUE "N".
003040     05  WS-FIND-CONTINUE-SW     PIC X(01).
003050         88  WS-FIND-CONTINUE        VALUE "Y".
003060         88  WS-FIND-STOP             VALUE "N".
003070
003080*    GENERIC CHARACTER-CLASS TOKEN SCANNER WORK AREA - USED FOR
003090*    BOTH DIGIT-AND-DOT TOKENS (NUMBERS) AND HEX-DIGIT TOKENS.
003100     05  FILLER            PIC X(04) VALUE SPACES.
003110 01  WS-TOKEN-WORK.
003120*    CAPTURED TOKEN TEXT, LEFT-JUSTIFIED - THE CALLER PICKS IT    JS0331
003130*    UP VIA WS-TOKEN-TEXT(1:WS-TOKEN-LEN) ONCE THE SCAN STOPS.    JS0331
003140     05  WS-TOKEN-TEXT           PIC X(40).
003150     05  WS-TOKEN-LEN            PIC S9(4) COMP.
003160*    CURSOR ADVANCED BY 865/875/885 AS EACH QUALIFYING            JS0331
003170*    CHARACTER IS ACCEPTED - LEFT SITTING ON THE FIRST            JS0331
003180*    DISQUALIFYING CHARACTER WHEN THE SCAN STOPS, WHICH IS HOW    JS0331
003190*    320-EXTRACT-THREADNUM DEFAULTS WS-THREADNUM-END-POS.         JS0331
003200     05  WS-TOKEN-POS            PIC S9(4) COMP.
003210     05  WS-TOKEN-DOT-COUNT      PIC S9(4) COMP.
003220
003230*    DECIMAL-TOKEN PARSE RESULT ("12.34" TYPE TOKENS FOR CPU-MS
003240*    AND ELAPSED-MS) - SPLIT INTO WHOLE/FRACTION TEXT, THEN
003250*    RIGHT-JUSTIFIED INTO NUMERIC WORK FIELDS THE SAME WAY
003260*    NIDCONV BUILDS ITS DEC-TO-HEX INPUT.
003270     05  FILLER            PIC X(04) VALUE SPACES.
003280 01  WS-DECIMAL-PARSE.
003290     05  WS-DP-WHOLE-TEXT        PIC X(12).
003300     05  WS-DP-FRACT-TEXT        PIC X(02).
003310     05  WS-DP-DOT-POS           PIC S9(4) COMP.
003320     05  WS-DP-WHOLE-NUM         PIC 9(09).
003330     05  WS-DP-FRACT-NUM         PIC 9(02).
003340*    FINAL COMP-3 RESULT - TWO DECIMAL PLACES, WHICH IS ALL       JS0331
003350*    ANY OF THIS PROGRAM'S DECIMAL FIELDS (CPU-MS, ELAPSED-MS)    JS0331
003360*    EVER CARRY DOWNSTREAM.                                       JS0331
003370     05  WS-DP-RESULT            PIC S9(9)V99 COMP-3.
003380
003390*    DECIMAL-TOKEN PARSE WHOLE/FRACTION LENGTH SCRATCH - USED
003400*    ONLY WITHIN 890-PARSE-DECIMAL-TOKEN AND ITS SUB-PARAGRAPH.
003410     05  FILLER            PIC X(04) VALUE SPACES.
003420 01  WS-DP-SCRATCH.
003430     05  WS-DP-WHOLE-LEN         PIC S9(4) COMP.
003440     05  WS-DP-FRACT-LEN         PIC S9(4) COMP.
003450
003460*    HEADER-LINE FIELD-EXTRACTION WORK - EACH SUB-PARAGRAPH OF
003470*    300-PARSE-HEADER-LINE OWNS THE ONE OR TWO FIELDS BELOW IT
003480*    ACTUALLY NEEDS; THEY ARE GROUPED HERE RATHER THAN NESTED
003490*    UNDER EACH SUB-PARAGRAPH'S OWN 01-LEVEL BECAUSE NONE OF
003500*    THEM SURVIVE PAST THE SINGLE HEADER LINE THAT SET THEM.
003510     05  FILLER            PIC X(04) VALUE SPACES.
003520 01  WS-HEADER-WORK.
003530     05  WS-QUOTE-START-POS      PIC S9(4) COMP.
003540     05  WS-QUOTE-END-POS        PIC S9(4) COMP.
003550     05  WS-HASH-POS             PIC S9(4) COMP.
003560*    END OF THE "#N" THREAD-NUM TOKEN - 370'S BRACKETED-NID       JS0331
003570*    FALLBACK STARTS ITS OWN SCAN FROM HERE.  DEFAULTED TO 1 AT   JS0331
003580*    THE TOP OF 320 SO A HEADER WITH NO "#N" AT ALL DOES NOT      JS0331
003590*    INHERIT THE PRIOR THREAD'S MATCH POSITION (FIX 08/29/07).    JS0331
003600     05  WS-THREADNUM-END-POS    PIC S9(4) COMP.
003610     05  WS-DAEMON-POS           PIC S9(4) COMP.
003620     05  WS-BRACKET-START-POS    PIC S9(4) COMP.
003630     05  WS-BRACKET-END-POS      PIC S9(4) COMP.
003640     05  WS-NUM-START-POS        PIC S9(4) COMP.
003650     05  WS-KEYWORD-END-POS      PIC S9(4) COMP.
003660
003670*    STACK-BLOCK SCAN WORK - THE FOUR LOCK-INFO PHRASES SEARCH
003680*    THE SAME LINE INDEPENDENTLY (A LINE MAY MATCH MORE THAN
003690*    ONE), SO EACH GETS ITS OWN SUB-PARAGRAPH RATHER THAN A
003700*    SMALL LOOKUP TABLE.
003710     05  FILLER            PIC X(04) VALUE SPACES.
003720 01  WS-STACK-WORK.
003730     05  WS-STACKBLOCK-SEEN-SW   PIC X(01) VALUE "N".
003740         88  WS-STACKBLOCK-STARTED   VALUE "Y".
003750*    RUNNING LENGTH OF THD-STACK-TRACE AS 520-APPEND-STACK-LINE   JS0331
003760*    BUILDS IT UP, LINE-FEED-SEPARATED, CAPPED AT THE FIELD'S     JS0331
003770*    4000-BYTE WIDTH.                                             JS0331
003780     05  WS-STACKTRACE-LEN       PIC S9(4) COMP VALUE ZERO.
003790*    RUNNING LENGTH OF THD-LOCK-INFO AS 540-APPEND-LOCK-FRAGMENT  JS0331
003800*    BUILDS IT UP, "; "-SEPARATED, CAPPED AT THE FIELD'S 500-     JS0331
003810*    BYTE WIDTH.                                                  JS0331
003820     05  WS-LOCKINFO-LEN         PIC S9(4) COMP VALUE ZERO.
003830     05  WS-LOCK-LABEL-POS       PIC S9(4) COMP.
003840*    LENGTH OF THE MATCHED SEARCH PHRASE ITSELF (E.G. 16 FOR      JS0331
003850*    "waiting to lock") - USED TO POSITION THE ID/HOLDER SCAN     JS0331
003860*    THAT FOLLOWS THE PHRASE ON THE SOURCE LINE.                  JS0331
003870     05  WS-LOCK-LABEL-LEN       PIC S9(4) COMP.
003880*    LENGTH OF THE REPORTED LABEL TEXT (E.G. 10 FOR "waiting     JS0330
003890*    on") - SEPARATE FROM WS-LOCK-LABEL-LEN ABOVE SINCE 532 AND   JS0330
003900*    534 REPORT A SHORTER OR DIFFERENTLY-WORDED LABEL THAN THE    JS0330
003910*    PHRASE THEY ACTUALLY SEARCHED FOR (FIX 08/14/07).            JS0330
003920     05  WS-LOCK-LABEL-TEXT-LEN  PIC S9(4) COMP.             JS0330
003930     05  WS-LOCK-ID-START-POS    PIC S9(4) COMP.
003940     05  WS-LOCK-ID-END-POS      PIC S9(4) COMP.
003950     05  WS-LOCK-HOLDER-START    PIC S9(4) COMP.
003960     05  WS-LOCK-HOLDER-END      PIC S9(4) COMP.
003970*    ONE-FRAGMENT SCRATCH BUILD AREA FOR "<label> <id>            JS0331
003980*    (<holder>)" BEFORE IT IS APPENDED TO THD-LOCK-INFO - 90      JS0331
003990*    BYTES IS COMFORTABLY ABOVE ANY SINGLE LOCK PHRASE THIS       JS0331
004000*    SHOP HAS EVER SEEN IN A DUMP.                                JS0331
004010     05  WS-LOCK-FRAGMENT        PIC X(90).
004020     05  WS-LOCK-FRAGMENT-LEN    PIC S9(4) COMP.
004030     05  WS-LOCK-ID-TEXT         PIC X(40).
004040     05  WS-LOCK-HOLDER-TEXT     PIC X(40).
004050     05  WS-LOCK-LABEL-TEXT      PIC X(20).
004060
004070*    NID-RESOLUTION LINKAGE AREA FOR THE NIDCONV CALL.
004080     05  FILLER            PIC X(04) VALUE SPACES.
004090 01  WS-NIDCONV-LINK.
004100     05  WS-NIDCONV-REC.
004110*        "H" (HEX GIVEN, DECIMAL WANTED) OR "D" (DECIMAL          JS0331
004120*        GIVEN, HEX WANTED) - SEE NIDCONV'S OWN REMARKS FOR       JS0331
004130*        THE FULL CALCULATION-TYPE CONTRACT.                     JS0331
004140         10  WS-NC-CALC-TYPE-SW  PIC X(01).
004142*        WHICHEVER FORM WAS SCANNED OFF THE DUMP LINE (WITH ITS   JS0331
004144*        "0x" PREFIX STRIPPED FOR THE HEX CASE) - NIDCONV DOES    JS0331
004146*        ITS OWN ZERO-FILL AND RIGHT-JUSTIFICATION ON THIS        JS0331
004148*        FIELD, SO THDPARSE PASSES THE RAW SCANNED TEXT AS-IS.    JS0331
004150         10  WS-NC-IN-FIELD      PIC X(20).
004152*        NIDCONV'S ANSWER - MOVED STRAIGHT TO THD-NID-DECIMAL     JS0331
004154*        OR WRAPPED WITH AN "0x" PREFIX INTO THD-NID-HEX          JS0331
004156*        DEPENDING ON WHICH TIER OF 370-RESOLVE-NID CALLED IT.    JS0331
004160         10  WS-NC-OUT-FIELD     PIC X(20).
004162*    NOT TESTED BY ANY PARAGRAPH BELOW - NIDCONV HAS NO ERROR      JS0331
004164*    PATH OF ITS OWN TO REPORT (SEE ITS REMARKS), SO THIS         JS0331
004166*    FIELD IS CARRIED PURELY BY CALL-INTERFACE CONVENTION.        JS0331
004170     05  WS-NIDCONV-RETURN-CD    PIC S9(4) COMP.
004180
004190*    HEALTH-CLASSIFICATION LINKAGE AREA FOR THE HLTHCLSS CALL -
004192*    ONE RECORD IN (STATE TEXT, CPU-PERCENT), ONE FIELD OUT
004194*    (THE HEALTH CODE), MIRRORING THE SHAPE OF THE NIDCONV
004196*    LINKAGE AREA ABOVE.
004200 01  WS-HLTHCLSS-LINK.
004210     05  WS-HC-REC.
004212*        MOVED IN FROM THD-STATE BEFORE THE CALL - HLTHCLSS        JS0331
004214*        TESTS THIS AGAINST ITS OWN TABLE OF RECOGNIZED JVM        JS0331
004216*        THREAD STATES RATHER THAN AGAINST THD-STATE DIRECTLY,    JS0331
004218*        KEEPING THE TWO PROGRAMS' RECORD LAYOUTS INDEPENDENT.     JS0331
004220         10  WS-HC-STATE         PIC X(20).
004222*        MOVED IN FROM THD-CPU-PERCENT - HLTHCLSS'S DECISION       JS0331
004224*        TABLE WEIGHS BOTH THE STATE TEXT AND THIS VALUE          JS0331
004226*        TOGETHER (SEE ITS OWN REMARKS FOR THE FULL TABLE).       JS0331
004230         10  WS-HC-CPU-PERCENT   PIC S9(3)V99.
004232*        THE ANSWER - MOVED STRAIGHT TO THD-HEALTH AFTER THE       JS0331
004234*        CALL RETURNS.                                            JS0331
004240         10  WS-HC-HEALTH-OUT    PIC X(08).
004250     05  WS-HLTHCLSS-RETURN-CD   PIC S9(4) COMP.
004260
004270*    TRAILER RECORD WRITTEN TO THDWORK AT END-OF-JOB - SAME
004280*    SHAPE-BY-CONVENTION AS PATLIST'S WS-TRAILER-REC HABIT.
004290 01  WS-THDWORK-TRAILER.
004292*    "T" DISTINGUISHES THIS RECORD FROM A THREAD DETAIL RECORD'S  JS0331
004294*    "D" (SET IN 210-PARSE-ONE-THREAD) - THDRPT TESTS THIS BYTE   JS0331
004296*    ON EVERY RECORD IT READS FROM THDWORK TO DECIDE WHETHER TO   JS0331
004298*    SORT IT AS A DETAIL LINE OR TREAT IT AS THE BALANCE-CHECK    JS0331
004299*    TRAILER.                                                     JS0331
004300     05  TR-RECORD-TYPE          PIC X(01) VALUE "T".
004302*    SET FROM RECORDS-WRITTEN AT 999-CLEANUP, IMMEDIATELY         JS0331
004304*    BEFORE THIS RECORD IS WRITTEN - THDRPT COMPARES ITS OWN      JS0331
004306*    COUNT OF DETAIL RECORDS SORTED AGAINST THIS VALUE AND        JS0331
004308*    ABENDS ON A MISMATCH (THE SHOP'S STANDARD BALANCING CHECK).  JS0331
004310     05  TR-RECORD-COUNT         PIC 9(09) VALUE ZERO.
004312*    PADS THE TRAILER OUT TO THE SAME 4995-BYTE WIDTH AS A         JS0331
004314*    DETAIL RECORD SO THDWORK CAN REMAIN A FIXED-LENGTH FILE -     JS0331
004316*    THDRPT'S READ DOES NOT NEED TO KNOW A RECORD'S TYPE BEFORE   JS0331
004318*    READING ITS FULL WIDTH.                                      JS0331
004320     05  FILLER                  PIC X(4985) VALUE SPACES.
004330
004340     05  FILLER            PIC X(04) VALUE SPACES.
004350 01  COUNTERS-IDXS-AND-ACCUMULATORS.
004360*    THREADS ACTUALLY WRITTEN TO THDWORK - MOVED TO TR-RECORD-    JS0331
004370*    COUNT AT 999-CLEANUP FOR THDRPT'S BALANCE CHECK.             JS0331
004380     05  RECORDS-WRITTEN         PIC 9(7) COMP.
004390*    RAW COUNT OF DUMP LINES READ, DISPLAYED TO SYSOUT AT         JS0331
004400*    999-CLEANUP FOR THE OPERATOR'S RUN LOG - NORMALLY MUCH       JS0331
004410*    LARGER THAN RECORDS-WRITTEN SINCE MOST DUMP LINES ARE        JS0331
004420*    STACK-TRACE DETAIL, NOT HEADER LINES.                        JS0331
004430     05  LINES-READ              PIC 9(9) COMP.
004440
004450*    WS-INNER-SUB-STYLE PROMOTION NOTE (JS, 08/29/07) - WS-SUB    JS0331
004460*    WAS FORMERLY A 05-LEVEL HERE.  IT IS PROMOTED TO ITS OWN     JS0331
004470*    77-LEVEL BELOW BECAUSE IT IS A PURE SCRATCH SUBSCRIPT/       JS0331
004480*    COUNTER REUSED BY THREE UNRELATED PARAGRAPHS (520-APPEND-    JS0331
004490*    STACK-LINE, 540-APPEND-LOCK-FRAGMENT, AND 890-PARSE-         JS0331
004500*    DECIMAL-TOKEN'S VARYING CLAUSE), NOT A FIELD OF THIS         JS0331
004510*    GROUP'S OWN RECORD SHAPE - THE SAME REASONING NIDCONV        JS0331
004520*    APPLIED TO ITS OWN WS-SUB AND THDRPT APPLIED TO WS-INNER-    JS0331
004530*    SUB, BOTH ON THIS SAME TICKET.                               JS0331
004540
004550     05  FILLER            PIC X(04) VALUE SPACES.
004560 77  WS-SUB                       PIC S9(4) COMP.                JS0331
004570
004580     05  FILLER            PIC X(04) VALUE SPACES.
004590 01  MISC-WS-FLDS.
004600*    RETURN-CD IS DECLARED BUT NOT ACTUALLY SET ANYWHERE BELOW -  JS0331
004610*    THE MAINLINE MOVES DIRECTLY TO THE COMPILER'S RETURN-CODE    JS0331
004620*    SPECIAL REGISTER INSTEAD, THE SAME AS EVERY OTHER PROGRAM    JS0331
004630*    IN THIS JOB STREAM - LEFT IN PLACE FROM THE ORIGINAL         JS0331
004640*    DALYEDIT PROGRAM RATHER THAN REMOVED.                        JS0331
004650     05  RETURN-CD               PIC S9(04) VALUE 0.
004660     05  WS-CPU-PCT-DIVISOR      PIC S9(9)V99 COMP-3.
004670*    FORCED-ABEND DIVISOR PAIR - SHOP STANDARD WAY TO BLOW THE
004680*    STEP UP WITH A DATA EXCEPTION AFTER THE SYSOUT DIAGNOSTIC
004690*    LINE HAS BEEN WRITTEN.  SEE 1000-ABEND-RTN.
004700     05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
004710     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
004720
004730     05  FILLER            PIC X(04) VALUE SPACES.
004740*    MAINLINE - PRIME THE LOOKAHEAD, THEN LOOP ONE THREAD AT A    JS0331
004750*    TIME UNTIL INPUT RUNS OUT.  EVERY DETAIL RECORD THIS         JS0331
004760*    PROGRAM WRITES IS PRODUCED SOMEWHERE UNDER 100-MAINLINE.     JS0331
004770 PROCEDURE DIVISION.
004780     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
004790     PERFORM 100-MAINLINE THRU 100-EXIT
004800             UNTIL NO-MORE-INPUT.
004810     PERFORM 999-CLEANUP THRU 999-EXIT.
004820     MOVE +0 TO RETURN-CODE.
004830     GOBACK.
004840
004850*    OPENS THE FILES AND PRIMES THE LOOKAHEAD BUFFER WITH THE     JS0331
004860*    FIRST LINE OF THE DUMP SO 100-MAINLINE'S FIRST CALL TO       JS0331
004870*    200-SCAN-FOR-HEADER HAS SOMETHING TO LOOK AT.                JS0331
004880 000-HOUSEKEEPING.
004890     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
004900     DISPLAY "******** BEGIN JOB THDPARSE ********".
004910     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
004920     PERFORM 950-OPEN-FILES THRU 950-EXIT.
004930     PERFORM 900-GET-NEXT-LINE THRU 900-EXIT.
004940 000-EXIT.
004950     EXIT.
004960
004970*    ONE PASS OF THE MAINLINE ADVANCES THE LOOKAHEAD LINE UNTIL
004980*    A THREAD HEADER TURNS UP, THEN PARSES THAT WHOLE THREAD
004990*    (HEADER, STATE LINE, STACK BLOCK) AND WRITES ONE THD-
005000*    THREAD-REC.  IF END-OF-FILE IS HIT WHILE HUNTING FOR A
005010*    HEADER, THE LOOP FALLS OUT ON ITS OWN.
005020 100-MAINLINE.
005030     MOVE "100-MAINLINE" TO PARA-NAME.
005040     PERFORM 200-SCAN-FOR-HEADER THRU 200-EXIT.
005050     IF WS-LINE-READY
005060         PERFORM 210-PARSE-ONE-THREAD THRU 210-EXIT.
005070 100-EXIT.
005080     EXIT.
005090
005100*    ADVANCE THE LOOKAHEAD LINE UNTIL ONE CONTAINING A QUOTED
005110*    THREAD NAME (A HEADER LINE) IS FOUND, OR INPUT RUNS OUT.
005120 200-SCAN-FOR-HEADER.
005130     MOVE "200-SCAN-FOR-HEADER" TO PARA-NAME.
005140     MOVE "Y" TO WS-SCAN-CONTINUE-SW.
005150     PERFORM 220-CHECK-ONE-LINE-FOR-HEADER THRU 220-EXIT
005160             UNTIL NO-MORE-INPUT OR WS-SCAN-STOP.
005170 200-EXIT.
005180     EXIT.
005190
005200*    A LINE QUALIFIES AS A HEADER SIMPLY BY CONTAINING A QUOTE    JS0331
005210*    CHARACTER - EVERY JVM THREAD-DUMP HEADER OPENS WITH THE      JS0331
005220*    THREAD NAME IN QUOTES AND NO OTHER LINE TYPE IN THE DUMP     JS0331
005230*    DOES, SO THIS CHEAP TEST IS ENOUGH TO TELL A HEADER FROM     JS0331
005240*    ANY STACK-TRACE OR BLANK LINE WITHOUT A MORE EXPENSIVE       JS0331
005250*    KEYWORD SEARCH.                                              JS0331
005260 220-CHECK-ONE-LINE-FOR-HEADER.
005270     IF WS-LINE-CONSUMED
005280         PERFORM 900-GET-NEXT-LINE THRU 900-EXIT
005290         IF NO-MORE-INPUT
005300             GO TO 220-EXIT.
005310     MOVE WS-DUMPLINE TO WS-SCAN-SOURCE.
005320     MOVE WS-DUMPLINE-LEN TO WS-SCAN-SOURCE-LEN.
005330     MOVE 1 TO WS-SCAN-START-POS.
005340     MOVE '"' TO WS-SCAN-PATTERN.
005350     MOVE 1 TO WS-SCAN-PATTERN-LEN.
005360     PERFORM 800-FIND-PATTERN THRU 800-EXIT.
005370     IF WS-SCAN-MATCHED
005380         MOVE "N" TO WS-SCAN-CONTINUE-SW
005390     ELSE
005400         MOVE "N" TO WS-LINE-READY-SW
005410         MOVE "Y" TO WS-SCAN-CONTINUE-SW.
005420 220-EXIT.
005430     EXIT.
005440
005450*    A HEADER LINE IS SITTING IN THE LOOKAHEAD BUFFER - PARSE
005460*    IT, THEN THE STATE LINE, THEN THE STACK BLOCK, RESOLVE THE
005470*    NID, CLASSIFY HEALTH AND WRITE THE WORK RECORD.
005480 210-PARSE-ONE-THREAD.
005490     MOVE "210-PARSE-ONE-THREAD" TO PARA-NAME.
005500     INITIALIZE THD-THREAD-REC.
005510     MOVE "D" TO THD-RECORD-TYPE.
005520*    LINES-READ ALREADY REFLECTS THIS HEADER LINE'S NUMBER - THE   JS0331
005530*    READ THAT PUT IT IN WS-DUMPLINE INCREMENTED IT IN 900.        JS0331
005540     MOVE LINES-READ TO THD-INPUT-LINE-NBR.                         JS0331
005550*    DEFAULT NOTE (FIX 08/29/07) - THD-THREAD-NUM STARTS AT -1,   JS0331
005560*    NOT ZERO, SO A HEADER WITH NO "#N" TOKEN AT ALL REPORTS AS   JS0331
005570*    "NOT AVAILABLE" RATHER THAN THE MISLEADING VALUE ZERO.       JS0331
005580     MOVE -1 TO THD-THREAD-NUM.                                     JS0331
005582*    -1 ALSO MEANS "NOT AVAILABLE" FOR PRIORITY, OS-PRIORITY,     JS0331
005584*    CPU-MS, ELAPSED-MS AND CPU-PERCENT - EVERY NUMERIC HEADER    JS0331
005586*    FIELD IN THDREC USES THE SAME CONVENTION SO THDRPT'S EDIT    JS0331
005588*    LOGIC (SEE THDREC'S 88-LEVELS) CAN TEST THEM UNIFORMLY.      JS0331
005590     MOVE -1 TO THD-PRIORITY THD-OS-PRIORITY.
005600     MOVE -1 TO THD-CPU-MS THD-ELAPSED-MS THD-CPU-PERCENT.
005610     MOVE "N" TO THD-DAEMON-FLAG.
005620     MOVE "UNKNOWN" TO THD-STATE.
005622*    THD-STATE'S DEFAULT IS THE ONLY TEXT-FIELD DEFAULT IN THIS   JS0331
005624*    GROUP - EVERY DUMP LINE PRODUCES A Thread.State LINE IN      JS0331
005626*    PRACTICE SO THIS BRANCH IS RARELY EXERCISED, BUT A           JS0331
005628*    MALFORMED DUMP MISSING ONE SHOULD NOT REPORT A BLANK STATE   JS0331
005629*    COLUMN ON THDRPT'S OUTPUT.                                   JS0331
005630     MOVE SPACES TO THD-STATE-DETAIL THD-LOCK-INFO
005640                    THD-STACK-TRACE THD-NID-HEX THD-NID-DECIMAL.
005650     MOVE ZERO TO WS-STACKTRACE-LEN, WS-LOCKINFO-LEN.
005652*
005654*    STEP 1 OF THIS PARAGRAPH - PARSE THE HEADER LINE STILL       JS0331
005656*    SITTING IN THE LOOKAHEAD BUFFER (300 THRU 390), THEN MARK    JS0331
005658*    IT CONSUMED.                                                 JS0331
005670     PERFORM 300-PARSE-HEADER-LINE THRU 300-EXIT.
005680     MOVE "N" TO WS-LINE-READY-SW.
005690
005692*    STEP 2 - READ THE NEXT LINE (NORMALLY THE Thread.State       JS0331
005694*    LINE) AND PARSE IT IF ONE IS THERE; A DUMP TRUNCATED RIGHT   JS0331
005696*    AFTER A HEADER LEAVES WS-LINE-READY OFF AND THIS STEP IS     JS0331
005698*    SKIPPED ENTIRELY.                                            JS0331
005700     PERFORM 900-GET-NEXT-LINE THRU 900-EXIT.
005710     IF WS-LINE-READY
005720         PERFORM 400-PARSE-STATE-LINE THRU 400-EXIT.
005730
005732*    STEP 3 - CONSUME THE STACK-TRACE BLOCK THAT FOLLOWS (IF      JS0331
005734*    ANY), STEP 4 - RESOLVE THE THREAD'S HEALTH VIA HLTHCLSS,     JS0331
005736*    AND STEP 5 - WRITE THE FINISHED RECORD TO THDWORK.           JS0331
005740     PERFORM 500-SCAN-STACK-BLOCK THRU 500-EXIT.
005750     PERFORM 600-CLASSIFY-HEALTH THRU 600-EXIT.
005760     PERFORM 700-WRITE-THDWORK THRU 700-EXIT.
005770 210-EXIT.
005780     EXIT.
005790
005800*    HEADER LINE LOOKS LIKE -
005810*    "pool-1-thread-1" #12 daemon prio=5 os_prio=0 tid=0x...
005820*      nid=0x1a cpu=12.34ms elapsed=45.6s tid=...
005830*    EACH FIELD IS INDEPENDENT - ABSENT FIELDS KEEP THEIR -1 OR
005840*    SPACE DEFAULT SET BY 210 ABOVE.
005850*                                                              JS0331
005860*    THE TEN SUB-PARAGRAPHS BELOW RUN IN A FIXED ORDER SO THAT  JS0331
005870*    370-RESOLVE-NID CAN RELY ON 320-EXTRACT-THREADNUM HAVING   JS0331
005880*    ALREADY SET WS-THREADNUM-END-POS FOR ITS BRACKETED-NID     JS0331
005890*    FALLBACK - THE ONLY CROSS-PARAGRAPH DEPENDENCY IN THIS     JS0331
005900*    WHOLE GROUP.  EVERY OTHER SUB-PARAGRAPH IS INDEPENDENT OF  JS0331
005910*    THE OTHERS AND COULD RUN IN ANY ORDER.                     JS0331
005920 300-PARSE-HEADER-LINE.                                             JS0211
005930     MOVE "300-PARSE-HEADER-LINE" TO PARA-NAME.                     JS0211
005940     MOVE WS-DUMPLINE TO WS-SCAN-SOURCE.                            JS0211
005950     MOVE WS-DUMPLINE-LEN TO WS-SCAN-SOURCE-LEN.                    JS0211
005960
005970     PERFORM 310-EXTRACT-NAME THRU 310-EXIT.                        JS0211
005980     PERFORM 320-EXTRACT-THREADNUM THRU 320-EXIT.                   JS0211
005990     PERFORM 330-EXTRACT-DAEMON-FLAG THRU 330-EXIT.                 JS0211
006000     PERFORM 340-EXTRACT-PRIORITY THRU 340-EXIT.                    JS0211
006010     PERFORM 345-EXTRACT-OS-PRIORITY THRU 345-EXIT.                 JS0211
006020     PERFORM 350-EXTRACT-TID THRU 350-EXIT.                         JS0211
006030     PERFORM 370-RESOLVE-NID THRU 370-EXIT.                         JS0211
006040     PERFORM 380-EXTRACT-CPU-MS THRU 380-EXIT.                      JS0211
006050     PERFORM 385-EXTRACT-ELAPSED-MS THRU 385-EXIT.                  JS0211
006060     PERFORM 390-COMPUTE-CPU-PERCENT THRU 390-EXIT.                 JS0211
006070 300-EXIT.                                                          JS0211
006080     EXIT.                                                          JS0211
006090
006100*    NAME IS THE QUOTED TEXT BETWEEN THE FIRST TWO QUOTE           JS0331
006110*    CHARACTERS ON THE LINE - LEFT AT SPACES (THDREC'S DEFAULT)    JS0331
006120*    IF EITHER QUOTE IS MISSING OR THE TWO ARE ADJACENT.           JS0331
006130 310-EXTRACT-NAME.                                                  JS0211
006140     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
006150     MOVE '"' TO WS-SCAN-PATTERN.                                   JS0211
006160     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0211
006170     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
006180     IF NOT WS-SCAN-MATCHED                                         JS0211
006190         GO TO 310-EXIT.                                            JS0211
006200     MOVE WS-SCAN-FOUND-POS TO WS-QUOTE-START-POS.                  JS0211
006210     COMPUTE WS-SCAN-START-POS = WS-QUOTE-START-POS + 1.            JS0211
006220     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
006230     IF NOT WS-SCAN-MATCHED                                         JS0211
006240         GO TO 310-EXIT.                                            JS0211
006250     MOVE WS-SCAN-FOUND-POS TO WS-QUOTE-END-POS.                    JS0211
006260     IF WS-QUOTE-END-POS - WS-QUOTE-START-POS > 1                   JS0211
006270         MOVE WS-SCAN-SOURCE(WS-QUOTE-START-POS + 1 :               JS0211
006280              WS-QUOTE-END-POS - WS-QUOTE-START-POS - 1)            JS0211
006290              TO THD-NAME.                                          JS0211
006300 310-EXIT.                                                          JS0211
006310     EXIT.                                                          JS0211
006320
006330*    "#N" IS THE JVM'S OWN THREAD SEQUENCE NUMBER, NOT RELATED     JS0331
006340*    TO THE NATIVE THREAD ID BELOW - PURELY DIAGNOSTIC.            JS0331
006350 320-EXTRACT-THREADNUM.                                             JS0211
006360*    WS-THREADNUM-END-POS IS SHARED WORKING-STORAGE, NOT PART OF   JS0331
006370*    THD-THREAD-REC, SO 210 NEVER RESETS IT BETWEEN THREADS - IT   JS0331
006380*    MUST BE DEFAULTED HERE SO A THREAD WITH NO "#N" TOKEN DOES    JS0331
006390*    NOT INHERIT THE PRIOR THREAD'S MATCH POSITION (SEE 370'S     JS0331
006400*    BRACKETED-NID FALLBACK, WHICH STARTS ITS SCAN FROM IT).       JS0331
006410     MOVE 1 TO WS-THREADNUM-END-POS.                                JS0331
006420     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
006430     MOVE "#" TO WS-SCAN-PATTERN.                                   JS0211
006440     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0211
006450     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
006460     IF NOT WS-SCAN-MATCHED                                         JS0211
006470         GO TO 320-EXIT.                                            JS0211
006480     MOVE WS-SCAN-FOUND-POS TO WS-HASH-POS.                         JS0211
006490     COMPUTE WS-TOKEN-POS = WS-HASH-POS + 1.                        JS0211
006500     PERFORM 860-SCAN-DIGIT-TOKEN THRU 860-EXIT.                    JS0211
006510     MOVE WS-TOKEN-POS TO WS-THREADNUM-END-POS.                     JS0211
006520     IF WS-TOKEN-LEN > ZERO                                         JS0211
006530         MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO THD-THREAD-NUM.      JS0211
006540 320-EXIT.                                                          JS0211
006550     EXIT.                                                          JS0211
006560
006570*    "daemon" APPEARS AS A BARE KEYWORD, NOT A key=value PAIR -    JS0331
006580*    ITS MERE PRESENCE ON THE LINE IS THE ANSWER.                  JS0331
006590 330-EXTRACT-DAEMON-FLAG.                                           JS0211
006600     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
006610     MOVE " daemon " TO WS-SCAN-PATTERN.                            JS0211
006620     MOVE 8 TO WS-SCAN-PATTERN-LEN.                                 JS0211
006630     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
006640     IF WS-SCAN-MATCHED                                             JS0211
006650         MOVE "Y" TO THD-DAEMON-FLAG.                               JS0211
006660 330-EXIT.                                                          JS0211
006670     EXIT.                                                          JS0211
006680
006685*    JVM-LEVEL SCHEDULING PRIORITY, NOT THE HOST OS PRIORITY     JS0331
006686*    345 BELOW EXTRACTS - "prio=" ALSO OCCURS AS A SUBSTRING      JS0331
006687*    OF "os_prio=", SO THIS PARAGRAPH BACKS UP THREE BYTES ON    JS0331
006688*    A HIT AND RE-SCANS PAST IT IF IT LANDED ON THAT SUBSTRING    JS0331
006689*    RATHER THAN THE STANDALONE "prio=" TOKEN.                    JS0331
006690 340-EXTRACT-PRIORITY.                                              JS0211
006700     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
006710     MOVE "prio=" TO WS-SCAN-PATTERN.                               JS0211
006720     MOVE 5 TO WS-SCAN-PATTERN-LEN.                                 JS0211
006730     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
006740     IF NOT WS-SCAN-MATCHED                                         JS0211
006750         GO TO 340-EXIT.                                            JS0211
006760*    "prio=" ALSO MATCHES INSIDE "os_prio=" - MAKE SURE THIS        JS0211
006770*    ISN'T THAT ONE BEFORE ACCEPTING THE HIT.                       JS0211
006780     IF WS-SCAN-FOUND-POS > 3                                       JS0211
006790         IF WS-SCAN-SOURCE(WS-SCAN-FOUND-POS - 3 : 3) = "os_"       JS0211
006800             COMPUTE WS-SCAN-START-POS = WS-SCAN-FOUND-POS + 5      JS0211
006810             MOVE "prio=" TO WS-SCAN-PATTERN                        JS0211
006820             MOVE 5 TO WS-SCAN-PATTERN-LEN                          JS0211
006830             PERFORM 800-FIND-PATTERN THRU 800-EXIT                 JS0211
006840             IF NOT WS-SCAN-MATCHED                                 JS0211
006850                 GO TO 340-EXIT                                     JS0211
006860             END-IF                                                 JS0211
006870         END-IF                                                     JS0211
006880     END-IF.                                                        JS0211
006890     COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +                     JS0211
006900             WS-SCAN-PATTERN-LEN.                                   JS0211
006910     PERFORM 860-SCAN-DIGIT-TOKEN THRU 860-EXIT.                    JS0211
006920     IF WS-TOKEN-LEN > ZERO                                         JS0211
006930         MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO THD-PRIORITY.        JS0211
006940 340-EXIT.                                                          JS0211
006950     EXIT.                                                          JS0211
006960
006970*    OS_PRIO IS THE HOST OPERATING SYSTEM'S OWN PRIORITY          JS0331
006980*    NUMBER, DISTINCT FROM THE JVM-LEVEL "prio=" ABOVE - NO       JS0331
006990*    OVERLAP-AVOIDANCE LOGIC IS NEEDED HERE SINCE "os_prio="      JS0331
007000*    NEVER OCCURS AS A SUBSTRING OF ANY OTHER HEADER KEYWORD.     JS0331
007010 345-EXTRACT-OS-PRIORITY.                                           JS0211
007020     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
007030     MOVE "os_prio=" TO WS-SCAN-PATTERN.                            JS0211
007040     MOVE 8 TO WS-SCAN-PATTERN-LEN.                                 JS0211
007050     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
007060     IF NOT WS-SCAN-MATCHED                                         JS0211
007070         GO TO 345-EXIT.                                            JS0211
007080     COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +                     JS0211
007090             WS-SCAN-PATTERN-LEN.                                   JS0211
007100     PERFORM 860-SCAN-DIGIT-TOKEN THRU 860-EXIT.                    JS0211
007110     IF WS-TOKEN-LEN > ZERO                                         JS0211
007120         MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO THD-OS-PRIORITY.     JS0211
007130 345-EXIT.                                                          JS0211
007140     EXIT.                                                          JS0211
007150
007160*    TID IS THE JVM-LEVEL THREAD HANDLE (NOT THE NATIVE OS         JS0330
007170*    THREAD ID RESOLVED BY 370 BELOW) - STORED WITH ITS "0x"       JS0330
007180*    PREFIX INTACT, UNLIKE THE BARE HEX DIGITS 870-SCAN-HEX-       JS0330
007190*    TOKEN RETURNS, SO THE FIELD READS THE SAME WAY IT APPEARED    JS0330
007200*    IN THE ORIGINAL DUMP LINE.  FIX 08/14/07 - THIS PARAGRAPH     JS0330
007210*    USED TO START THE HEX SCAN ON THE "0" OF THE "0X" PREFIX      JS0330
007220*    RATHER THAN PAST IT, AND STORED THD-TID WITHOUT THE "0X"      JS0330
007230*    ITSELF - BOTH FIXED BY THE STRING BELOW.                      JS0330
007240 350-EXTRACT-TID.                                                   JS0211
007250     MOVE 1 TO WS-SCAN-START-POS.                                   JS0211
007260     MOVE "tid=0x" TO WS-SCAN-PATTERN.                              JS0211
007270     MOVE 6 TO WS-SCAN-PATTERN-LEN.                                 JS0211
007280     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0211
007290     IF NOT WS-SCAN-MATCHED                                         JS0211
007300         GO TO 350-EXIT.                                            JS0211
007310     COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +                     JS0330
007320             WS-SCAN-PATTERN-LEN.                                   JS0330
007330     PERFORM 870-SCAN-HEX-TOKEN THRU 870-EXIT.                      JS0211
007340     IF WS-TOKEN-LEN > ZERO                                         JS0211
007350         MOVE SPACES TO THD-TID                                     JS0330
007360         STRING "0x" DELIMITED BY SIZE                              JS0330
007370                WS-TOKEN-TEXT(1:WS-TOKEN-LEN) DELIMITED BY SIZE     JS0330
007380                INTO THD-TID.                                       JS0330
007390 350-EXIT.                                                          JS0211
007400     EXIT.
007410
007420*    NID RESOLUTION - THREE-TIER PRIORITY ORDER -
007430*      1) A HEX "nid=0x.." CLAUSE - CONVERT TO DECIMAL
007440*      2) NO HEX, BUT A DECIMAL "nid=N" CLAUSE - CONVERT TO HEX
007450*      3) NEITHER - A BRACKETED "[N]" AFTER THE #N THREAD-NUM
007460*         MATCH - CONVERT TO HEX
007470*    (BUG 03/11/02 - SEE 385 BELOW FOR THE UNRELATED ELAPSED-MS
007480*    FIX FROM THE SAME TICKET.)
007490*                                                                 JS0331
007500*    EVERY TIER BELOW CALLS NIDCONV EXACTLY ONCE AND EXITS        JS0331
007510*    IMMEDIATELY AFTER (GO TO 370-EXIT) - THE THREE TIERS ARE     JS0331
007520*    MUTUALLY EXCLUSIVE BY CONSTRUCTION, NEVER BY AN IF/ELSE      JS0331
007530*    CHAIN, WHICH IS WHY EACH ONE READS AS A SELF-CONTAINED       JS0331
007540*    BLOCK RATHER THAN A NESTED CONDITION.                        JS0331
007550 370-RESOLVE-NID.                                                   JS0212
007560     MOVE 1 TO WS-SCAN-START-POS.                                   JS0212
007570     MOVE "nid=0x" TO WS-SCAN-PATTERN.                              JS0212
007580     MOVE 6 TO WS-SCAN-PATTERN-LEN.                                 JS0212
007590     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0212
007600     IF WS-SCAN-MATCHED                                             JS0212
007610         COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +                 JS0330
007620                 WS-SCAN-PATTERN-LEN                                JS0330
007630         PERFORM 870-SCAN-HEX-TOKEN THRU 870-EXIT                   JS0212
007640         IF WS-TOKEN-LEN > ZERO                                     JS0212
007650             MOVE SPACES TO THD-NID-HEX                             JS0330
007660             STRING "0x" DELIMITED BY SIZE                          JS0330
007670                    WS-TOKEN-TEXT(1:WS-TOKEN-LEN)                   JS0330
007680                       DELIMITED BY SIZE                            JS0330
007690                    INTO THD-NID-HEX                                JS0330
007700             MOVE "H" TO WS-NC-CALC-TYPE-SW                         JS0212
007710             MOVE SPACES TO WS-NC-IN-FIELD                          JS0212
007720             MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO WS-NC-IN-FIELD   JS0330
007730             CALL "NIDCONV" USING WS-NIDCONV-REC,                   JS0212
007740                  WS-NIDCONV-RETURN-CD                              JS0212
007750             MOVE WS-NC-OUT-FIELD TO THD-NID-DECIMAL                JS0212
007760         END-IF                                                     JS0212
007770         GO TO 370-EXIT.                                            JS0212
007780
007790     MOVE 1 TO WS-SCAN-START-POS.                                   JS0212
007800     MOVE "nid=" TO WS-SCAN-PATTERN.                                JS0212
007810     MOVE 4 TO WS-SCAN-PATTERN-LEN.                                 JS0212
007820     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0212
007830     IF WS-SCAN-MATCHED                                             JS0212
007840         COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS + 4               JS0212
007850         PERFORM 860-SCAN-DIGIT-TOKEN THRU 860-EXIT                 JS0212
007860         IF WS-TOKEN-LEN > ZERO                                     JS0212
007870             MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO THD-NID-DECIMAL  JS0212
007880             MOVE "D" TO WS-NC-CALC-TYPE-SW                         JS0212
007890             MOVE SPACES TO WS-NC-IN-FIELD                          JS0212
007900             MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO WS-NC-IN-FIELD   JS0212
007910             CALL "NIDCONV" USING WS-NIDCONV-REC,                   JS0212
007920                  WS-NIDCONV-RETURN-CD                              JS0212
007930             MOVE SPACES TO THD-NID-HEX                             JS0330
007940             STRING "0x" DELIMITED BY SIZE                          JS0330
007950                    WS-NC-OUT-FIELD DELIMITED BY SPACE              JS0330
007960                    INTO THD-NID-HEX                                JS0330
007970         END-IF                                                     JS0212
007980         GO TO 370-EXIT.                                            JS0212
007990
008000*    NEITHER FORM PRESENT - FALL BACK TO A BRACKETED NUMBER         JS0212
008010*    FOUND AFTER THE END OF THE #N THREAD-NUM MATCH.                JS0212
008020     COMPUTE WS-SCAN-START-POS = WS-THREADNUM-END-POS.              JS0212
008030     MOVE "[" TO WS-SCAN-PATTERN.                                   JS0212
008040     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0212
008050     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0212
008060     IF NOT WS-SCAN-MATCHED                                         JS0212
008070         GO TO 370-EXIT.                                            JS0212
008080     MOVE WS-SCAN-FOUND-POS TO WS-BRACKET-START-POS.                JS0212
008090     COMPUTE WS-TOKEN-POS = WS-BRACKET-START-POS + 1.               JS0212
008100     PERFORM 860-SCAN-DIGIT-TOKEN THRU 860-EXIT.                    JS0212
008110     IF WS-TOKEN-LEN > ZERO                                         JS0212
008120         MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO THD-NID-DECIMAL      JS0212
008130         MOVE "D" TO WS-NC-CALC-TYPE-SW                             JS0212
008140         MOVE SPACES TO WS-NC-IN-FIELD                              JS0212
008150         MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO WS-NC-IN-FIELD       JS0212
008160         CALL "NIDCONV" USING WS-NIDCONV-REC,                       JS0212
008170              WS-NIDCONV-RETURN-CD                                  JS0212
008180         MOVE SPACES TO THD-NID-HEX                                 JS0330
008190         STRING "0x" DELIMITED BY SIZE                              JS0330
008200                WS-NC-OUT-FIELD DELIMITED BY SPACE                  JS0330
008210                INTO THD-NID-HEX.                                   JS0330
008220 370-EXIT.                                                          JS0212
008230     EXIT.
008240
008242*    "cpu=N.NNms" - CPU TIME THE THREAD HAS ACCUMULATED SINCE    JS0331
008244*    JVM STARTUP, ALWAYS EXPRESSED IN MILLISECONDS BY THE JVM     JS0331
008246*    ITSELF (UNLIKE elapsed= BELOW, WHICH CAN BE SECONDS OR       JS0331
008248*    MILLISECONDS), SO NO UNIT-DETECTION LOGIC IS NEEDED HERE.    JS0331
008250 380-EXTRACT-CPU-MS.
008260     MOVE 1 TO WS-SCAN-START-POS.
008270     MOVE "cpu=" TO WS-SCAN-PATTERN.
008280     MOVE 4 TO WS-SCAN-PATTERN-LEN.
008290     PERFORM 800-FIND-PATTERN THRU 800-EXIT.
008300     IF NOT WS-SCAN-MATCHED
008310         GO TO 380-EXIT.
008320     COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +
008330             WS-SCAN-PATTERN-LEN.
008340     PERFORM 880-SCAN-DECIMAL-TOKEN THRU 880-EXIT.
008350     IF WS-TOKEN-LEN > ZERO
008360         PERFORM 890-PARSE-DECIMAL-TOKEN THRU 890-EXIT
008370         MOVE WS-DP-RESULT TO THD-CPU-MS.
008380 380-EXIT.
008390     EXIT.
008400
008410*    ELAPSED-MS - "elapsed=N.Ns" (SECONDS) IS PREFERRED OVER
008420*    "elapsed=N.NNms" WHEN BOTH ARE PRESENT (THEY NEVER ARE IN
008430*    PRACTICE, BUT THE RULE IS PART OF THE SPEC) - SECONDS FORM
008440*    IS MULTIPLIED BY 1000 TO GET MILLISECONDS.  FIX 03/11/02 -
008450*    THIS PARAGRAPH USED TO TAKE WHICHEVER CLAUSE IT FOUND
008460*    FIRST IN THE LINE, WHICH WAS WRONG WHEN THE MS-FORM
008470*    HAPPENED TO SCAN FIRST.
008480 385-EXTRACT-ELAPSED-MS.                                            MT0288
008490     MOVE 1 TO WS-SCAN-START-POS.                                   MT0288
008500     MOVE "elapsed=" TO WS-SCAN-PATTERN.                            MT0288
008510     MOVE 8 TO WS-SCAN-PATTERN-LEN.                                 MT0288
008520     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        MT0288
008530     IF NOT WS-SCAN-MATCHED                                         MT0288
008540         GO TO 385-EXIT.                                            MT0288
008550     COMPUTE WS-TOKEN-POS = WS-SCAN-FOUND-POS +                     MT0288
008560             WS-SCAN-PATTERN-LEN.                                   MT0288
008570     PERFORM 880-SCAN-DECIMAL-TOKEN THRU 880-EXIT.                  MT0288
008580     IF WS-TOKEN-LEN = ZERO                                         MT0288
008590         GO TO 385-EXIT.                                            MT0288
008600*    RAW-CAPTURE NOTE (JS, 08/29/07) - THD-ELAPSED-RAW-CAPTURE     JS0331
008610*    HOLDS THE UNCONVERTED TOKEN TEXT EXACTLY AS IT SCANNED OFF   JS0331
008620*    THE DUMP LINE, BEFORE THE SECONDS-TO-MILLISECONDS            JS0331
008630*    MULTIPLY BELOW - THDREC'S REMARKS DOCUMENTED THIS FIELD AS   JS0331
008640*    AN AUDIT TRAIL BACK IN 1995 BUT NO PARAGRAPH EVER ACTUALLY   JS0331
008650*    SET IT UNTIL THIS FIX.                                       JS0331
008660     MOVE WS-TOKEN-TEXT(1:WS-TOKEN-LEN) TO                          JS0331
008670          THD-ELAPSED-RAW-CAPTURE.                                  JS0331
008680     PERFORM 890-PARSE-DECIMAL-TOKEN THRU 890-EXIT.                 MT0288
008690
008700*    THE CHARACTER RIGHT AFTER THE CAPTURED NUMBER TELLS US         MT0288
008710*    SECONDS FORM ("s") VERSUS MILLISECONDS FORM ("ms") - ALSO      JS0331
008720*    SAVED TO THD-ELAPSED-FORM-SW FOR THE SYSOUT TRACE, SO          JS0331
008730*    OPERATIONS CAN TELL WHICH CLAUSE A GIVEN THREAD USED.          JS0331
008740     COMPUTE WS-NUM-START-POS =                                     MT0288
008750         WS-SCAN-FOUND-POS + WS-SCAN-PATTERN-LEN + WS-TOKEN-LEN.    MT0288
008760     IF WS-SCAN-SOURCE(WS-NUM-START-POS:1) = "s"                    MT0288
008770         COMPUTE THD-ELAPSED-MS = WS-DP-RESULT * 1000               MT0288
008780         MOVE "S" TO THD-ELAPSED-FORM-SW                            JS0331
008790     ELSE                                                           MT0288
008800         MOVE WS-DP-RESULT TO THD-ELAPSED-MS                        JS0331
008810         MOVE "M" TO THD-ELAPSED-FORM-SW.                           JS0331
008820 385-EXIT.                                                          MT0288
008830     EXIT.
008840
008850*    CPU-PERCENT IS COMPUTED ONLY WHEN BOTH CPU-MS AND
008860*    ELAPSED-MS ARE PRESENT AND ELAPSED-MS IS GREATER THAN ZERO
008870*    (A ZERO OR ABSENT DIVISOR LEAVES THE -1 "NOT AVAILABLE"
008880*    DEFAULT SET BY 210 ABOVE).
008890 390-COMPUTE-CPU-PERCENT.
008900     IF THD-CPU-MS-ABSENT OR THD-ELAPSED-MS-ABSENT
008910         GO TO 390-EXIT.
008920     IF THD-ELAPSED-MS NOT > ZERO
008930         GO TO 390-EXIT.
008940     MOVE THD-ELAPSED-MS TO WS-CPU-PCT-DIVISOR.
008950     COMPUTE THD-CPU-PERCENT ROUNDED =
008960         (THD-CPU-MS / WS-CPU-PCT-DIVISOR) * 100.
008970 390-EXIT.
008980     EXIT.
008990
009000*    Thread.State LINE - "   java.lang.Thread.State: RUNNABLE"
009010*    WITH AN OPTIONAL PARENTHESIZED DETAIL - "(on object
009020*    monitor)" - IF THE LINE ISN'T A STATE LINE AT ALL IT IS
009030*    LEFT UNCONSUMED FOR 500-SCAN-STACK-BLOCK TO RE-EXAMINE.
009040 400-PARSE-STATE-LINE.
009050     MOVE "400-PARSE-STATE-LINE" TO PARA-NAME.
009060     MOVE WS-DUMPLINE TO WS-SCAN-SOURCE.
009070     MOVE WS-DUMPLINE-LEN TO WS-SCAN-SOURCE-LEN.
009080     MOVE 1 TO WS-SCAN-START-POS.
009090     MOVE "Thread.State:" TO WS-SCAN-PATTERN.
009100     MOVE 13 TO WS-SCAN-PATTERN-LEN.
009110     PERFORM 800-FIND-PATTERN THRU 800-EXIT.
009120     IF NOT WS-SCAN-MATCHED
009130         GO TO 400-EXIT.
009142*    +1 ON TOP OF THE PATTERN LENGTH SKIPS THE SINGLE BLANK        JS0331
009144*    BYTE THE JVM ALWAYS PRINTS BETWEEN THE COLON AND THE STATE   JS0331
009146*    TEXT ITSELF ("Thread.State: RUNNABLE", NOT "Thread.State:    JS0331
009148*    RUNNABLE").                                                  JS0331
009150     COMPUTE WS-KEYWORD-END-POS =
009160         WS-SCAN-FOUND-POS + WS-SCAN-PATTERN-LEN + 1.
009162*    A PARENTHESIZED DETAIL IS OPTIONAL - "RUNNABLE" ON ITS OWN   JS0331
009164*    HAS NONE, WHILE "WAITING (on object monitor)" DOES.  THE     JS0331
009166*    SEARCH BELOW LOOKS FOR THE OPENING PAREN TO TELL THE TWO     JS0331
009168*    SHAPES APART.                                                JS0331
009170     MOVE "(" TO WS-SCAN-PATTERN.
009180     MOVE 1 TO WS-SCAN-PATTERN-LEN.
009190     MOVE WS-KEYWORD-END-POS TO WS-SCAN-START-POS.
009200     PERFORM 800-FIND-PATTERN THRU 800-EXIT.
009210     IF WS-SCAN-MATCHED
009220*        STATE TEXT RUNS FROM THE KEYWORD END TO ONE SHORT OF
009230*        THE "(" (THE BLANK SEPARATING STATE FROM DETAIL).
009240         COMPUTE WS-NUM-START-POS = WS-SCAN-FOUND-POS - 1
009250         IF WS-NUM-START-POS >= WS-KEYWORD-END-POS
009260             MOVE WS-SCAN-SOURCE(WS-KEYWORD-END-POS :
009270                  WS-NUM-START-POS - WS-KEYWORD-END-POS + 1)
009280                  TO THD-STATE
009290         END-IF
009300         MOVE WS-SCAN-FOUND-POS TO WS-BRACKET-START-POS
009310         COMPUTE WS-SCAN-START-POS = WS-BRACKET-START-POS + 1
009320         MOVE ")" TO WS-SCAN-PATTERN
009330         PERFORM 800-FIND-PATTERN THRU 800-EXIT
009340         IF WS-SCAN-MATCHED
009350             MOVE WS-SCAN-FOUND-POS TO WS-BRACKET-END-POS
009360             IF WS-BRACKET-END-POS > WS-BRACKET-START-POS + 1
009370                 MOVE WS-SCAN-SOURCE(WS-BRACKET-START-POS + 1 :
009380                      WS-BRACKET-END-POS -
009390                      WS-BRACKET-START-POS - 1)
009400                      TO THD-STATE-DETAIL
009410             END-IF
009420         END-IF
009430     ELSE
009432*        NO PARENTHESIZED DETAIL - THE REST OF THE LINE PAST THE  JS0331
009434*        COLON AND BLANK IS THE WHOLE STATE TEXT, AND THD-STATE-  JS0331
009436*        DETAIL IS LEFT AT THE SPACES 210 ALREADY SET.            JS0331
009440         MOVE WS-SCAN-SOURCE(WS-KEYWORD-END-POS :
009450              WS-SCAN-SOURCE-LEN - WS-KEYWORD-END-POS + 1)
009460              TO THD-STATE.
009470
009472*    RESET FOR 500-SCAN-STACK-BLOCK, WHICH RE-USES THIS SAME       JS0331
009474*    SWITCH NAME TO TRACK WHETHER IT HAS SEEN ITS FIRST STACK      JS0331
009476*    LINE YET - PURELY DOCUMENTARY AT THIS POINT SINCE NO          JS0331
009478*    PARAGRAPH BELOW ACTUALLY TESTS IT.                            JS0331
009480     MOVE "N" TO WS-STACKBLOCK-SEEN-SW.
009490 400-EXIT.
009500     EXIT.
009510
009520*    STACK-TRACE BLOCK - CONSUMES LINES UNTIL ONE OF FOUR
009530*    TERMINATION CONDITIONS IS MET, CHECKED IN THIS ORDER -
009540*      1) A BLANK LINE  - CONSUMED, THEN STOP
009550*      2) A LINE STARTING WITH A QUOTE (THE NEXT HEADER) - LEFT
009560*         UNCONSUMED FOR 200-SCAN-FOR-HEADER TO PICK UP AGAIN
009570*      3) A LINE CONTAINING "JNI global" - LEFT UNCONSUMED
009580*      4) A LINE STARTING WITH "Found " - LEFT UNCONSUMED
009590*    ANY OTHER LINE IS APPENDED TO THD-STACK-TRACE AND CHECKED
009600*    FOR THE FOUR LOCK-INFO PHRASES BEFORE BEING CONSUMED.
009610 500-SCAN-STACK-BLOCK.                                              JS0213
009620     MOVE "500-SCAN-STACK-BLOCK" TO PARA-NAME.                      JS0213
009630     MOVE "Y" TO WS-SCAN-CONTINUE-SW.                               JS0213
009640     PERFORM 510-SCAN-ONE-STACK-LINE THRU 510-EXIT                  JS0213
009650             UNTIL NO-MORE-INPUT OR WS-SCAN-STOP.                   JS0213
009660 500-EXIT.                                                          JS0213
009670     EXIT.                                                          JS0213
009680
009690*    ONE LINE PER CALL, EACH OF THE FOUR TERMINATION TESTS CHECKED  JS0331
009700*    IN TURN BEFORE THE LINE IS ACCEPTED AS STACK-TRACE CONTENT.    JS0331
009710 510-SCAN-ONE-STACK-LINE.                                           JS0213
009720     IF WS-LINE-CONSUMED                                            JS0213
009730         PERFORM 900-GET-NEXT-LINE THRU 900-EXIT                    JS0213
009740         IF NO-MORE-INPUT                                           JS0213
009750             MOVE "N" TO WS-SCAN-CONTINUE-SW                        JS0213
009760             GO TO 510-EXIT                                         JS0213
009770         END-IF                                                     JS0213
009780     END-IF.                                                        JS0213
009790
009800     IF WS-DUMPLINE-LEN = ZERO                                      JS0213
009810         MOVE "N" TO WS-LINE-READY-SW                               JS0213
009820         MOVE "N" TO WS-SCAN-CONTINUE-SW                            JS0213
009830         GO TO 510-EXIT.                                            JS0213
009840
009850     MOVE WS-DUMPLINE TO WS-SCAN-SOURCE.                            JS0213
009860     MOVE WS-DUMPLINE-LEN TO WS-SCAN-SOURCE-LEN.                    JS0213
009870
009880     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
009890     MOVE '"' TO WS-SCAN-PATTERN.                                   JS0213
009900     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0213
009910     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
009920     IF WS-SCAN-MATCHED AND WS-SCAN-FOUND-POS = 1                   JS0213
009930         MOVE "N" TO WS-SCAN-CONTINUE-SW                            JS0213
009940         GO TO 510-EXIT.                                            JS0213
009950
009960     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
009970     MOVE "JNI global" TO WS-SCAN-PATTERN.                          JS0213
009980     MOVE 10 TO WS-SCAN-PATTERN-LEN.                                JS0213
009990     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
010000     IF WS-SCAN-MATCHED                                             JS0213
010010         MOVE "N" TO WS-SCAN-CONTINUE-SW                            JS0213
010020         GO TO 510-EXIT.                                            JS0213
010030
010040     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
010050     MOVE "Found " TO WS-SCAN-PATTERN.                              JS0213
010060     MOVE 6 TO WS-SCAN-PATTERN-LEN.                                 JS0213
010070     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
010080     IF WS-SCAN-MATCHED AND WS-SCAN-FOUND-POS = 1                   JS0213
010090         MOVE "N" TO WS-SCAN-CONTINUE-SW                            JS0213
010100         GO TO 510-EXIT.                                            JS0213
010110
010120     PERFORM 520-APPEND-STACK-LINE THRU 520-EXIT.                   JS0213
010130     PERFORM 530-CHECK-LOCK-PATTERNS THRU 530-EXIT.                 JS0213
010140     MOVE "N" TO WS-LINE-READY-SW.                                  JS0213
010150 510-EXIT.                                                          JS0213
010160     EXIT.                                                          JS0213
010170
010180*    APPENDS WS-DUMPLINE TO THD-STACK-TRACE, SEPARATING LINES       JS0213
010190*    WITH A LINE-FEED BYTE, TRUNCATING SILENTLY AT 4000 BYTES.      JS0213
010200*                                                                   JS0331
010210*    WS-SUB IS USED HERE PURELY AS "HOW MANY BYTES OF ROOM ARE      JS0331
010220*    LEFT" - IT IS RESET ON EVERY CALL BY THE COMPUTE BELOW AND     JS0331
010230*    NEVER CARRIES A VALUE BETWEEN CALLS, WHICH IS WHY IT WAS       JS0331
010240*    SAFE TO PROMOTE TO A SHARED 77-LEVEL RATHER THAN GIVING        JS0331
010250*    THIS PARAGRAPH ITS OWN PRIVATE COUNTER.                        JS0331
010260 520-APPEND-STACK-LINE.                                             JS0213
010270     IF WS-STACKTRACE-LEN > ZERO AND WS-STACKTRACE-LEN < 4000       JS0213
010280         ADD 1 TO WS-STACKTRACE-LEN                                 JS0213
010290         MOVE X"0A" TO THD-STACK-TRACE(WS-STACKTRACE-LEN:1)         JS0213
010300     END-IF.                                                        JS0213
010310     IF WS-DUMPLINE-LEN > ZERO AND WS-STACKTRACE-LEN < 4000         JS0213
010320         COMPUTE WS-SUB = 4000 - WS-STACKTRACE-LEN                  JS0213
010330         IF WS-DUMPLINE-LEN > WS-SUB                                JS0213
010340             MOVE WS-DUMPLINE(1:WS-SUB)                             JS0213
010350                  TO THD-STACK-TRACE(WS-STACKTRACE-LEN + 1:WS-SUB)  JS0213
010360             ADD WS-SUB TO WS-STACKTRACE-LEN                        JS0213
010370         ELSE                                                       JS0213
010380             MOVE WS-DUMPLINE(1:WS-DUMPLINE-LEN)                    JS0213
010390                  TO THD-STACK-TRACE(WS-STACKTRACE-LEN + 1:         JS0213
010400                      WS-DUMPLINE-LEN)                              JS0213
010410             ADD WS-DUMPLINE-LEN TO WS-STACKTRACE-LEN               JS0213
010420         END-IF                                                     JS0213
010430     END-IF.                                                        JS0213
010440 520-EXIT.                                                          JS0213
010450     EXIT.                                                          JS0213
010460
010470*    THE FOUR LOCK-INFO PHRASES ARE INDEPENDENT - A LINE MAY        JS0213
010480*    MATCH MORE THAN ONE (RARE, BUT THE SPEC ALLOWS IT), SO         JS0213
010490*    EACH GETS ITS OWN CHECK RATHER THAN AN ELSE-IF CHAIN.          JS0213
010500 530-CHECK-LOCK-PATTERNS.                                           JS0213
010510     PERFORM 531-CHECK-WAITING-ON THRU 531-EXIT.                    JS0213
010520     PERFORM 532-CHECK-WAITING-TO-LOCK THRU 532-EXIT.               JS0213
010530     PERFORM 533-CHECK-LOCKED THRU 533-EXIT.                        JS0213
010540     PERFORM 534-CHECK-PARKING-FOR THRU 534-EXIT.                   JS0213
010550 530-EXIT.                                                          JS0213
010560     EXIT.                                                          JS0213
010570
010580 531-CHECK-WAITING-ON.                                              JS0213
010590     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
010600     MOVE "waiting on" TO WS-SCAN-PATTERN.                          JS0213
010610     MOVE 10 TO WS-SCAN-PATTERN-LEN.                                JS0213
010620     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
010630     IF WS-SCAN-MATCHED                                             JS0213
010640         MOVE "waiting on" TO WS-LOCK-LABEL-TEXT                    JS0213
010650         MOVE 10 TO WS-LOCK-LABEL-TEXT-LEN                          JS0330
010660         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-LABEL-POS                JS0213
010670         MOVE WS-SCAN-PATTERN-LEN TO WS-LOCK-LABEL-LEN              JS0213
010680         PERFORM 540-APPEND-LOCK-FRAGMENT THRU 540-EXIT.            JS0213
010690 531-EXIT.                                                          JS0213
010700     EXIT.                                                          JS0213
010710
010720 532-CHECK-WAITING-TO-LOCK.                                         JS0213
010730     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
010740     MOVE "waiting to lock" TO WS-SCAN-PATTERN.                     JS0213
010750     MOVE 15 TO WS-SCAN-PATTERN-LEN.                                JS0213
010760     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
010770     IF WS-SCAN-MATCHED                                             JS0213
010780*        "WAITING TO LOCK" AND "WAITING ON" ARE THE SAME LOCK       JS0330
010790*        STATE UNDER TWO JVM WORDINGS - REPORT ONE LABEL.           JS0330
010800         MOVE "waiting on" TO WS-LOCK-LABEL-TEXT                    JS0330
010810         MOVE 10 TO WS-LOCK-LABEL-TEXT-LEN                          JS0330
010820         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-LABEL-POS                JS0213
010830         MOVE WS-SCAN-PATTERN-LEN TO WS-LOCK-LABEL-LEN              JS0213
010840         PERFORM 540-APPEND-LOCK-FRAGMENT THRU 540-EXIT.            JS0213
010850 532-EXIT.                                                          JS0213
010860     EXIT.                                                          JS0213
010870
010880 533-CHECK-LOCKED.                                                  JS0213
010890     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
010900     MOVE "locked" TO WS-SCAN-PATTERN.                              JS0213
010910     MOVE 6 TO WS-SCAN-PATTERN-LEN.                                 JS0213
010920     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
010930     IF WS-SCAN-MATCHED                                             JS0213
010940         MOVE "locked" TO WS-LOCK-LABEL-TEXT                        JS0213
010950         MOVE 6 TO WS-LOCK-LABEL-TEXT-LEN                           JS0330
010960         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-LABEL-POS                JS0213
010970         MOVE WS-SCAN-PATTERN-LEN TO WS-LOCK-LABEL-LEN              JS0213
010980         PERFORM 540-APPEND-LOCK-FRAGMENT THRU 540-EXIT.            JS0213
010990 533-EXIT.                                                          JS0213
011000     EXIT.                                                          JS0213
011010
011020 534-CHECK-PARKING-FOR.                                             JS0213
011030*    THE JVM'S ACTUAL WORDING IS "PARKING TO WAIT FOR" - THE       JS0330
011040*    SHORTER "PARKING FOR" NEVER OCCURS AS A SUBSTRING OF THAT     JS0330
011050*    LINE, SO THE SEARCH MUST USE THE FULL PHRASE EVEN THOUGH      JS0330
011060*    THE REPORTED LABEL STAYS THE SHOP'S SHORT FORM BELOW.         JS0330
011070     MOVE 1 TO WS-SCAN-START-POS.                                   JS0213
011080     MOVE "parking to wait for" TO WS-SCAN-PATTERN.                 JS0330
011090     MOVE 20 TO WS-SCAN-PATTERN-LEN.                                JS0330
011100     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
011110     IF WS-SCAN-MATCHED                                             JS0213
011120         MOVE "parking for" TO WS-LOCK-LABEL-TEXT                   JS0213
011130         MOVE 12 TO WS-LOCK-LABEL-TEXT-LEN                          JS0330
011140         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-LABEL-POS                JS0213
011150         MOVE WS-SCAN-PATTERN-LEN TO WS-LOCK-LABEL-LEN              JS0213
011160         PERFORM 540-APPEND-LOCK-FRAGMENT THRU 540-EXIT.            JS0213
011170 534-EXIT.                                                          JS0213
011180     EXIT.                                                          JS0213
011190
011200*    BUILDS "<label> <id> (<holder>)" AND APPENDS IT TO             JS0213
011210*    THD-LOCK-INFO, SEPARATED BY "; " FROM ANY FRAGMENT ALREADY     JS0213
011220*    THERE, CAPPED SILENTLY AT THE 500-BYTE FIELD WIDTH.            JS0213
011230*                                                                   JS0331
011240*    WS-SUB IS BORROWED AGAIN HERE, JUST AS IN 520 ABOVE, TO        JS0331
011250*    HOLD "HOW MANY BYTES OF ROOM ARE LEFT IN THD-LOCK-INFO" -      JS0331
011260*    ITS VALUE FROM 520'S STACK-TRACE APPEND HAS ALREADY BEEN       JS0331
011270*    ABANDONED BY THE TIME THIS PARAGRAPH RUNS, SO THE REUSE        JS0331
011280*    IS SAFE.                                                       JS0331
011290 540-APPEND-LOCK-FRAGMENT.                                          JS0213
011300     PERFORM 545-EXTRACT-ID-AND-HOLDER THRU 545-EXIT.               JS0213
011310     IF WS-LOCK-FRAGMENT-LEN = ZERO                                 JS0213
011320         GO TO 540-EXIT.                                            JS0213
011330     IF WS-LOCKINFO-LEN > ZERO AND WS-LOCKINFO-LEN + 2 <= 500       JS0213
011340         MOVE "; " TO THD-LOCK-INFO(WS-LOCKINFO-LEN + 1:2)          JS0213
011350         ADD 2 TO WS-LOCKINFO-LEN                                   JS0213
011360     END-IF.                                                        JS0213
011370     IF WS-LOCKINFO-LEN + WS-LOCK-FRAGMENT-LEN <= 500               JS0213
011380         MOVE WS-LOCK-FRAGMENT(1:WS-LOCK-FRAGMENT-LEN)              JS0213
011390              TO THD-LOCK-INFO(WS-LOCKINFO-LEN + 1:                 JS0213
011400                  WS-LOCK-FRAGMENT-LEN)                             JS0213
011410         ADD WS-LOCK-FRAGMENT-LEN TO WS-LOCKINFO-LEN                JS0213
011420     ELSE                                                           JS0213
011430         COMPUTE WS-SUB = 500 - WS-LOCKINFO-LEN                     JS0213
011440         IF WS-SUB > ZERO                                           JS0213
011450             MOVE WS-LOCK-FRAGMENT(1:WS-SUB)                        JS0213
011460                  TO THD-LOCK-INFO(WS-LOCKINFO-LEN + 1:WS-SUB)      JS0213
011470             MOVE 500 TO WS-LOCKINFO-LEN                            JS0213
011480         END-IF                                                     JS0213
011490     END-IF.                                                        JS0213
011500 540-EXIT.                                                          JS0213
011510     EXIT.                                                          JS0213
011520
011530*    THE ID IS THE HEX ADDRESS BETWEEN "<" AND ">" AFTER THE        JS0213
011540*    LABEL; THE HOLDER IS THE TEXT BETWEEN "(" AND ")" AFTER        JS0213
011550*    THAT.  EITHER MAY BE ABSENT ON A MALFORMED LINE - THE          JS0213
011560*    FRAGMENT IS THEN BUILT WITH WHATEVER WAS FOUND.                JS0213
011570 545-EXTRACT-ID-AND-HOLDER.                                         JS0213
011580     MOVE SPACES TO WS-LOCK-ID-TEXT WS-LOCK-HOLDER-TEXT             JS0213
011590                    WS-LOCK-FRAGMENT.                               JS0213
011600     MOVE ZERO TO WS-LOCK-FRAGMENT-LEN.                             JS0213
011610     COMPUTE WS-SCAN-START-POS =                                    JS0213
011620         WS-LOCK-LABEL-POS + WS-LOCK-LABEL-LEN.                     JS0213
011630
011640     MOVE "<" TO WS-SCAN-PATTERN.                                   JS0213
011650     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0213
011660     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
011670     IF WS-SCAN-MATCHED                                             JS0213
011680         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-ID-START-POS             JS0213
011690         COMPUTE WS-SCAN-START-POS = WS-LOCK-ID-START-POS + 1       JS0213
011700         MOVE ">" TO WS-SCAN-PATTERN                                JS0213
011710         PERFORM 800-FIND-PATTERN THRU 800-EXIT                     JS0213
011720         IF WS-SCAN-MATCHED                                         JS0213
011730             MOVE WS-SCAN-FOUND-POS TO WS-LOCK-ID-END-POS           JS0213
011740             IF WS-LOCK-ID-END-POS > WS-LOCK-ID-START-POS + 1       JS0213
011750                 MOVE WS-SCAN-SOURCE(WS-LOCK-ID-START-POS + 1:      JS0213
011760                      WS-LOCK-ID-END-POS -                          JS0213
011770                      WS-LOCK-ID-START-POS - 1)                     JS0213
011780                      TO WS-LOCK-ID-TEXT                            JS0213
011790             END-IF                                                 JS0213
011800             COMPUTE WS-SCAN-START-POS = WS-LOCK-ID-END-POS + 1     JS0213
011810         END-IF                                                     JS0213
011820     END-IF.                                                        JS0213
011830
011840     MOVE "(" TO WS-SCAN-PATTERN.                                   JS0213
011850     MOVE 1 TO WS-SCAN-PATTERN-LEN.                                 JS0213
011860     PERFORM 800-FIND-PATTERN THRU 800-EXIT.                        JS0213
011870     IF WS-SCAN-MATCHED                                             JS0213
011880         MOVE WS-SCAN-FOUND-POS TO WS-LOCK-HOLDER-START             JS0213
011890         COMPUTE WS-SCAN-START-POS = WS-LOCK-HOLDER-START + 1       JS0213
011900         MOVE ")" TO WS-SCAN-PATTERN                                JS0213
011910         PERFORM 800-FIND-PATTERN THRU 800-EXIT                     JS0213
011920         IF WS-SCAN-MATCHED                                         JS0213
011930             MOVE WS-SCAN-FOUND-POS TO WS-LOCK-HOLDER-END           JS0213
011940             IF WS-LOCK-HOLDER-END > WS-LOCK-HOLDER-START + 1       JS0213
011950                 MOVE WS-SCAN-SOURCE(WS-LOCK-HOLDER-START + 1:      JS0213
011960                      WS-LOCK-HOLDER-END -                          JS0213
011970                      WS-LOCK-HOLDER-START - 1)                     JS0213
011980                      TO WS-LOCK-HOLDER-TEXT                        JS0213
011990             END-IF                                                 JS0213
012000         END-IF                                                     JS0213
012010     END-IF.                                                        JS0213
012020
012030     STRING WS-LOCK-LABEL-TEXT(1:WS-LOCK-LABEL-TEXT-LEN)            JS0330
012040                DELIMITED BY SIZE                                   JS0213
012050            " " DELIMITED BY SIZE                                   JS0213
012060            WS-LOCK-ID-TEXT DELIMITED BY SPACE                      JS0213
012070            " (" DELIMITED BY SIZE                                  JS0213
012080            WS-LOCK-HOLDER-TEXT DELIMITED BY SPACE                  JS0213
012090            ")" DELIMITED BY SIZE                                   JS0213
012100            INTO WS-LOCK-FRAGMENT                                   JS0213
012110            WITH POINTER WS-LOCK-FRAGMENT-LEN.                      JS0213
012120     COMPUTE WS-LOCK-FRAGMENT-LEN = WS-LOCK-FRAGMENT-LEN - 1.       JS0213
012130 545-EXIT.                                                          JS0213
012140     EXIT.
012150
012160*    HEALTH CLASSIFICATION - CALLED ONCE THE STATE AND
012170*    CPU-PERCENT ARE BOTH SETTLED (THE DECISION TABLE ITSELF
012180*    LIVES IN HLTHCLSS, NOT HERE).
012190 600-CLASSIFY-HEALTH.                                               RO0214
012200     MOVE "600-CLASSIFY-HEALTH" TO PARA-NAME.                       RO0214
012210     MOVE THD-STATE TO WS-HC-STATE.                                 RO0214
012220     MOVE THD-CPU-PERCENT TO WS-HC-CPU-PERCENT.                     RO0214
012230     CALL "HLTHCLSS" USING WS-HC-REC, WS-HLTHCLSS-RETURN-CD.        RO0214
012240     MOVE WS-HC-HEALTH-OUT TO THD-HEALTH.                           RO0214
012250 600-EXIT.                                                          RO0214
012260     EXIT.
012270
012280*    ONE PARAGRAPH, ONE WRITE - THE ENTIRE POINT OF EVERYTHING     JS0331
012290*    ABOVE IN 210-PARSE-ONE-THREAD IS TO GET THD-THREAD-REC INTO   JS0331
012300*    A FIT STATE FOR THIS SINGLE STATEMENT TO FIRE.                JS0331
012310 700-WRITE-THDWORK.
012320     MOVE "700-WRITE-THDWORK" TO PARA-NAME.
012330     MOVE THD-THREAD-REC TO THDWORK-REC.
012340     WRITE THDWORK-REC.
012350     ADD 1 TO RECORDS-WRITTEN.
012360 700-EXIT.
012370     EXIT.
012380
012390*    GENERIC SUBSTRING SEARCH - FINDS WS-SCAN-PATTERN IN
012400*    WS-SCAN-SOURCE AT OR AFTER WS-SCAN-START-POS.  RETURNS
012410*    WS-SCAN-MATCH-SW AND, WHEN MATCHED, WS-SCAN-FOUND-POS.
012420*    THIS IS THE ONE PLACE IN THE PROGRAM THAT COMPARES BYTES
012430*    ONE POSITION AT A TIME SO EVERY CALLER GETS THE SAME
012440*    BEHAVIOR - NO UNSTRING, NO INTRINSIC FUNCTIONS.               JS0331
012441*    PROGRAMMER'S NOTE (JS, 08/29/07) - YES, THIS IS A NAIVE        JS0331
012442*    POSITION-BY-POSITION SCAN AND NOT SOME CLEVERER STRING         JS0331
012443*    SEARCH ALGORITHM.  THE LONGEST LINE THIS PROGRAM EVER READS    JS0331
012444*    IS THE 4000-BYTE STACK TRACE LINE (SEE THE FD INPUT-FILE       JS0331
012445*    NOTE), AND THE PATTERNS WE HUNT FOR (COLONS, QUOTES, THE       JS0331
012446*    WORD "LOCKED", ETC.) ARE AT MOST A FEW DOZEN BYTES LONG, SO    JS0331
012447*    WORST CASE IS ON THE ORDER OF A FEW HUNDRED THOUSAND BYTE      JS0331
012448*    COMPARES PER LINE - NOTHING A BATCH RUN NOTICES.  KEEP IT      JS0331
012449*    THIS SIMPLE UNLESS THDPARSE'S VOLUME CHANGES DRAMATICALLY.     JS0331
012450 800-FIND-PATTERN.
012460     MOVE "N" TO WS-SCAN-MATCH-SW.
012470     MOVE ZERO TO WS-SCAN-FOUND-POS.
012480     IF WS-SCAN-START-POS < 1
012490         MOVE 1 TO WS-SCAN-START-POS.
012500     IF WS-SCAN-PATTERN-LEN = ZERO
012510         GO TO 800-EXIT.
012520     IF WS-SCAN-START-POS + WS-SCAN-PATTERN-LEN - 1
012530             > WS-SCAN-SOURCE-LEN
012540         GO TO 800-EXIT.
012550     MOVE WS-SCAN-START-POS TO WS-SCAN-POS.
012560     MOVE "Y" TO WS-FIND-CONTINUE-SW.
012570     PERFORM 810-CHECK-ONE-POSITION THRU 810-EXIT
012580             UNTIL WS-SCAN-POS + WS-SCAN-PATTERN-LEN - 1
012590                     > WS-SCAN-SOURCE-LEN
012600                OR WS-FIND-STOP.
012610 800-EXIT.
012620     EXIT.
012630
012640 810-CHECK-ONE-POSITION.
012650     IF WS-SCAN-SOURCE(WS-SCAN-POS:WS-SCAN-PATTERN-LEN) =
012660        WS-SCAN-PATTERN(1:WS-SCAN-PATTERN-LEN)
012670         MOVE WS-SCAN-POS TO WS-SCAN-FOUND-POS
012680         MOVE "Y" TO WS-SCAN-MATCH-SW
012690         MOVE "N" TO WS-FIND-CONTINUE-SW
012700     ELSE
012710         ADD 1 TO WS-SCAN-POS.
012720 810-EXIT.
012730     EXIT.
012740
012750*    GENERIC DIGIT-STRING TOKEN SCANNER - COLLECTS CONSECUTIVE
012760*    DIGIT-CLASS CHARACTERS STARTING AT WS-TOKEN-POS.  STOPS AT
012770*    THE FIRST NON-DIGIT WITHOUT CONSUMING IT (WS-TOKEN-POS IS
012780*    LEFT SITTING ON THAT CHARACTER).
012790 860-SCAN-DIGIT-TOKEN.
012800     MOVE SPACES TO WS-TOKEN-TEXT.
012810     MOVE ZERO TO WS-TOKEN-LEN.
012820     MOVE "Y" TO WS-FIND-CONTINUE-SW.
012830     PERFORM 865-CHECK-ONE-DIGIT-POS THRU 865-EXIT
012840             UNTIL WS-TOKEN-POS > WS-SCAN-SOURCE-LEN
012850                OR WS-FIND-STOP.
012860 860-EXIT.
012870     EXIT.
012880
012890 865-CHECK-ONE-DIGIT-POS.
012900     IF WS-SCAN-SOURCE(WS-TOKEN-POS:1) IS DIGIT-CLASS
012910             AND WS-TOKEN-LEN < 40
012920         ADD 1 TO WS-TOKEN-LEN
012930         MOVE WS-SCAN-SOURCE(WS-TOKEN-POS:1)
012940              TO WS-TOKEN-TEXT(WS-TOKEN-LEN:1)
012950         ADD 1 TO WS-TOKEN-POS
012960     ELSE
012970         MOVE "N" TO WS-FIND-CONTINUE-SW.
012980 865-EXIT.
012990     EXIT.
013000
013010*    GENERIC HEX-DIGIT TOKEN SCANNER - SAME SHAPE AS 860 ABOVE
013020*    BUT AGAINST HEX-DIGIT-CLASS, USED FOR TID AND NID-HEX.
013030 870-SCAN-HEX-TOKEN.
013040     MOVE SPACES TO WS-TOKEN-TEXT.
013050     MOVE ZERO TO WS-TOKEN-LEN.
013060     MOVE "Y" TO WS-FIND-CONTINUE-SW.
013070     PERFORM 875-CHECK-ONE-HEX-POS THRU 875-EXIT
013080             UNTIL WS-TOKEN-POS > WS-SCAN-SOURCE-LEN
013090                OR WS-FIND-STOP.
013100 870-EXIT.
013110     EXIT.
013120
013130 875-CHECK-ONE-HEX-POS.
013140     IF WS-SCAN-SOURCE(WS-TOKEN-POS:1) IS HEX-DIGIT-CLASS
013150             AND WS-TOKEN-LEN < 40
013160         ADD 1 TO WS-TOKEN-LEN
013170         MOVE WS-SCAN-SOURCE(WS-TOKEN-POS:1)
013180              TO WS-TOKEN-TEXT(WS-TOKEN-LEN:1)
013190         ADD 1 TO WS-TOKEN-POS
013200     ELSE
013210         MOVE "N" TO WS-FIND-CONTINUE-SW.
013220 875-EXIT.
013230     EXIT.
013240
013250*    GENERIC "N" OR "N.NN" DECIMAL TOKEN SCANNER - AT MOST ONE
013260*    DECIMAL POINT ALLOWED; A SECOND ONE ENDS THE TOKEN.
013270 880-SCAN-DECIMAL-TOKEN.
013280     MOVE SPACES TO WS-TOKEN-TEXT.
013290     MOVE ZERO TO WS-TOKEN-LEN.
013300     MOVE ZERO TO WS-TOKEN-DOT-COUNT.
013310     MOVE "Y" TO WS-FIND-CONTINUE-SW.
013320     PERFORM 885-CHECK-ONE-DECIMAL-POS THRU 885-EXIT
013330             UNTIL WS-TOKEN-POS > WS-SCAN-SOURCE-LEN
013340                OR WS-FIND-STOP.
013350 880-EXIT.
013360     EXIT.
013370
013380 885-CHECK-ONE-DECIMAL-POS.
013390     IF WS-SCAN-SOURCE(WS-TOKEN-POS:1) IS DIGIT-CLASS
013400             AND WS-TOKEN-LEN < 40
013410         ADD 1 TO WS-TOKEN-LEN
013420         MOVE WS-SCAN-SOURCE(WS-TOKEN-POS:1)
013430              TO WS-TOKEN-TEXT(WS-TOKEN-LEN:1)
013440         ADD 1 TO WS-TOKEN-POS
013450     ELSE
013460         IF WS-SCAN-SOURCE(WS-TOKEN-POS:1) = "."
013470                 AND WS-TOKEN-DOT-COUNT = ZERO
013480                 AND WS-TOKEN-LEN < 40
013490             ADD 1 TO WS-TOKEN-DOT-COUNT
013500             ADD 1 TO WS-TOKEN-LEN
013510             MOVE "." TO WS-TOKEN-TEXT(WS-TOKEN-LEN:1)
013520             ADD 1 TO WS-TOKEN-POS
013530         ELSE
013540             MOVE "N" TO WS-FIND-CONTINUE-SW.
013550 885-EXIT.
013560     EXIT.
013570
013580*    SPLITS A CAPTURED "N" OR "N.NN" TOKEN INTO A RIGHT-
013590*    JUSTIFIED WHOLE PART AND A LEFT-JUSTIFIED (TENTHS-FIRST)
013600*    FRACTION PART, THE SAME ZERO-FILL REFERENCE-MODIFICATION
013610*    TRICK NIDCONV USES FOR ITS DEC-TO-HEX INPUT, THEN COMBINES
013620*    THEM INTO WS-DP-RESULT.  A ONE-DIGIT FRACTION ("6") MEANS
013630*    SIX TENTHS, NOT SIX HUNDREDTHS - SO IT IS LEFT-JUSTIFIED
013640*    WITH A TRAILING ZERO, NOT RIGHT-JUSTIFIED.
013650*                                                              JS0331
013660*    WS-SUB IS REUSED HERE A THIRD TIME, AS THE VARYING         JS0331
013670*    SUBSCRIPT THAT WALKS THE TOKEN LOOKING FOR THE DECIMAL     JS0331
013680*    POINT - AGAIN A SHORT-LIVED SCRATCH VALUE THAT NEVER       JS0331
013690*    SURVIVES PAST THIS ONE PARAGRAPH'S PERFORM.                JS0331
013700 890-PARSE-DECIMAL-TOKEN.
013710     MOVE ZERO TO WS-DP-DOT-POS.
013720     MOVE ZEROS TO WS-DP-WHOLE-TEXT WS-DP-FRACT-TEXT.
013730     MOVE 1 TO WS-SUB.
013740     PERFORM 895-FIND-DOT-IN-TOKEN THRU 895-EXIT
013750             VARYING WS-SUB FROM 1 BY 1
013760             UNTIL WS-SUB > WS-TOKEN-LEN OR WS-DP-DOT-POS > ZERO.
013770
013780     IF WS-DP-DOT-POS > ZERO
013790         COMPUTE WS-DP-WHOLE-LEN = WS-DP-DOT-POS - 1
013800         COMPUTE WS-DP-FRACT-LEN = WS-TOKEN-LEN - WS-DP-DOT-POS
013810     ELSE
013820         MOVE WS-TOKEN-LEN TO WS-DP-WHOLE-LEN
013830         MOVE ZERO TO WS-DP-FRACT-LEN.
013840
013850     IF WS-DP-WHOLE-LEN > 12
013860         MOVE 12 TO WS-DP-WHOLE-LEN.
013870     IF WS-DP-WHOLE-LEN > ZERO
013880         MOVE WS-TOKEN-TEXT(1:WS-DP-WHOLE-LEN)
013890              TO WS-DP-WHOLE-TEXT(13 - WS-DP-WHOLE-LEN:
013900                  WS-DP-WHOLE-LEN).
013910
013920     IF WS-DP-FRACT-LEN > 2
013930         MOVE 2 TO WS-DP-FRACT-LEN.
013940     IF WS-DP-FRACT-LEN > ZERO
013950         MOVE WS-TOKEN-TEXT(WS-DP-DOT-POS + 1:WS-DP-FRACT-LEN)
013960              TO WS-DP-FRACT-TEXT(1:WS-DP-FRACT-LEN).
013970
013980     MOVE WS-DP-WHOLE-TEXT TO WS-DP-WHOLE-NUM.
013990     MOVE WS-DP-FRACT-TEXT TO WS-DP-FRACT-NUM.
014000     COMPUTE WS-DP-RESULT =
014010         WS-DP-WHOLE-NUM + (WS-DP-FRACT-NUM / 100).
014020 890-EXIT.
014030     EXIT.
014040
014050 895-FIND-DOT-IN-TOKEN.
014060     IF WS-TOKEN-TEXT(WS-SUB:1) = "."
014070         MOVE WS-SUB TO WS-DP-DOT-POS.
014080 895-EXIT.
014090     EXIT.
014100
014110*    ONE READ PER CALL - ADVANCES THE LOOKAHEAD BUFFER TO THE      JS0331
014120*    NEXT PHYSICAL LINE OF THE DUMP, OR FLAGS END-OF-FILE.  EVERY  JS0331
014130*    OTHER PARAGRAPH IN THIS PROGRAM READS INPUT-FILE ONLY         JS0331
014140*    THROUGH HERE, NEVER DIRECTLY.                                 JS0331
014150 900-GET-NEXT-LINE.
014160     READ INPUT-FILE
014170         AT END
014180             MOVE "N" TO WS-MORE-INPUT-SW
014190             MOVE "N" TO WS-LINE-READY-SW
014200             GO TO 900-EXIT
014210     END-READ.
014220     MOVE DUMPLINE-REC TO WS-DUMPLINE.
014230     MOVE "Y" TO WS-LINE-READY-SW.
014240     ADD 1 TO LINES-READ.
014250 900-EXIT.
014260     EXIT.
014270
014280*    OPENS THE INPUT DUMP FOR READING AND BOTH OUTPUT FILES        JS0331
014290*    (THDWORK AND SYSOUT) UP FRONT - SYSOUT IS OPENED EVEN         JS0331
014300*    THOUGH A NORMAL RUN NEVER WRITES TO IT, SO THAT THE ONE       JS0331
014310*    ABEND PATH (1000-ABEND-RTN) CAN ALWAYS WRITE ITS MESSAGE      JS0331
014320*    LINE WITHOUT FIRST CHECKING WHETHER THE FILE IS OPEN.         JS0331
014330 950-OPEN-FILES.
014340     MOVE "950-OPEN-FILES" TO PARA-NAME.
014350     OPEN INPUT INPUT-FILE.
014360     OPEN OUTPUT THDWORK, SYSOUT.
014370 950-EXIT.
014380     EXIT.
014390
014400*    SHARED BY BOTH THE NORMAL END-OF-JOB (999-CLEANUP) AND        JS0331
014410*    THE FORCED-ABEND PATH (1000-ABEND-RTN) SO THAT NEITHER        JS0331
014420*    EXIT LEAVES A DATASET OPEN FOR THE OPERATING SYSTEM TO        JS0331
014430*    CLEAN UP - THE SHOP'S JCL REVIEWERS FLAG ANY STEP THAT        JS0331
014440*    RELIES ON IMPLICIT CLOSE AT PROGRAM END.                      JS0331
014450 960-CLOSE-FILES.
014460     MOVE "960-CLOSE-FILES" TO PARA-NAME.
014470     CLOSE INPUT-FILE, THDWORK, SYSOUT.
014480 960-EXIT.
014490     EXIT.
014500
014510 999-CLEANUP.                                                       MT0311
014520     MOVE "999-CLEANUP" TO PARA-NAME.                               MT0311
014530     IF RECORDS-WRITTEN = ZERO                                      MT0311
014540*        FIX 09/17/04 - AN EMPTY DUMP FILE USED TO SLIDE A          MT0311
014550*        TRAILER-ONLY WORK FILE THROUGH TO THDRPT, WHICH THEN       MT0311
014560*        ABENDED ON THE ZERO-RECORDS CHECK WITH A CONFUSING         MT0311
014570*        MESSAGE.  CATCH IT HERE INSTEAD, WHERE THE REAL CAUSE      MT0311
014580*        (NO THREADS FOUND IN THE INPUT) IS OBVIOUS.                MT0311
014590         MOVE "NO THREADS FOUND IN INPUT-FILE" TO ABEND-REASON      MT0311
014600         GO TO 1000-ABEND-RTN.                                      MT0311
014610
014620     MOVE RECORDS-WRITTEN TO TR-RECORD-COUNT.
014630     MOVE WS-THDWORK-TRAILER TO THDWORK-REC.
014640     WRITE THDWORK-REC.
014650
014660     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
014670     DISPLAY "** DUMP LINES READ **".
014680     DISPLAY LINES-READ.
014690     DISPLAY "** THREAD RECORDS WRITTEN **".
014700     DISPLAY RECORDS-WRITTEN.
014710     DISPLAY "******** NORMAL END OF JOB THDPARSE ********".
014720 999-EXIT.
014730     EXIT.
014740
014750*    FORCED-ABEND PATH - WRITES THE ABEND-REC LINE TO SYSOUT (SEE  JS0331
014760*    THDABND) AND DIVIDES BY ZERO TO GET A SYSTEM COMPLETION       JS0331
014770*    CODE THE OPERATOR CAN SEE IN THE JOB LOG, THE SAME SHOP-      JS0331
014780*    STANDARD TECHNIQUE THDRPT USES.                               JS0331
014790 1000-ABEND-RTN.
014800     MOVE "999-CLEANUP" TO PARA-NAME.
014810     WRITE SYSOUT-REC FROM ABEND-REC.
014820     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
014830     DISPLAY "*** ABNORMAL END OF JOB-THDPARSE ***" UPON CONSOLE.
014840     DIVIDE ZERO-VAL INTO ONE-VAL.
014850*                                                                  JS0331
014860**********************************************************  JS0331
014870*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THE GENERIC       JS0331
014880*    SCAN UTILITIES (800/810, 860/865, 870/875, 880/885)      JS0331
014890*    ARE SEPARATE PARAGRAPHS RATHER THAN INLINE CODE IN       JS0331
014900*    EACH CALLER.  BEFORE THIS SHAPE WAS SETTLED ON DURING    JS0331
014910*    THE ORIGINAL 1995 RETARGETING, EACH HEADER-FIELD         JS0331
014920*    EXTRACTOR HAD ITS OWN COPY OF THE SUBSTRING-SEARCH        JS0331
014930*    LOOP - A BUG FOUND IN ONE COPY (AN OFF-BY-ONE ON THE      JS0331
014940*    LOOP BOUND) HAD TO BE HUNTED DOWN AND FIXED IN EVERY      JS0331
014950*    OTHER COPY SEPARATELY, AND AT LEAST ONE COPY WAS          JS0331
014960*    MISSED FOR SEVERAL MONTHS.  FACTORING THE SEARCH,        JS0331
014970*    DIGIT-SCAN, HEX-SCAN AND DECIMAL-SCAN LOGIC OUT TO        JS0331
014980*    ONE PARAGRAPH EACH MEANS A FIX OR AN ENHANCEMENT (SUCH    JS0331
014990*    AS THE 08/14/07 HEX-OFFSET FIX ABOVE) ONLY HAS TO BE      JS0331
015000*    MADE ONCE, AND EVERY CALLER GETS IT AUTOMATICALLY.        JS0331
015010**********************************************************  JS0331
015020*                                                                  JS0331
015030**********************************************************  JS0331
015040*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THIS PROGRAM      JS0331
015050*    NEVER USES UNSTRING OR INTRINSIC FUNCTIONS.  A THREAD    JS0331
015060*    DUMP'S HEADER LINE HAS NO FIXED DELIMITER SET - SOME      JS0331
015070*    FIELDS ARE SEPARATED BY A SINGLE SPACE, SOME BY "=",      JS0331
015080*    SOME BY NO SEPARATOR AT ALL ("tid=0x..." RUNS RIGHT       JS0331
015090*    INTO THE HEX DIGITS) - AN UNSTRING WITH A FIXED           JS0331
015100*    DELIMITED-BY LIST CANNOT EXPRESS "STOP AT THE FIRST       JS0331
015110*    CHARACTER THAT IS NOT A HEX DIGIT" THE WAY 870-SCAN-      JS0331
015120*    HEX-TOKEN'S CLASS TEST CAN.  THE 1991 CODING STANDARDS    JS0331
015130*    MEMO ALSO PREDATES THIS SHOP'S COMPILER SUPPORTING        JS0331
015140*    SEVERAL OF THE INTRINSIC FUNCTIONS A NEWER PROGRAM        JS0331
015150*    MIGHT REACH FOR, SO HAND-WRITTEN PERFORM LOOPS REMAIN     JS0331
015160*    THE SHOP'S STANDARD TOOL FOR THIS KIND OF FREE-FORM       JS0331
015170*    TEXT WORK, THE SAME AS NIDCONV'S DIGIT-BY-DIGIT HEX       JS0331
015180*    CONVERSION.                                               JS0331
015190**********************************************************  JS0331
015200*                                                                  JS0331
015210**********************************************************  JS0331
015220*    PROGRAMMER'S NOTE (JS, 08/29/07) - FIELD REFERENCE FOR   JS0331
015230*    THE HEADER-LINE EXTRACTORS (300 THRU 390), FOR ANYONE    JS0331
015240*    CHASING A REPORTED FIELD BACK TO THE DUMP LINE IT CAME   JS0331
015250*    FROM WITHOUT READING ALL TEN SUB-PARAGRAPHS -            JS0331
015260*                                                              JS0331
015270*      310  THD-NAME             THE QUOTED TEXT AT LINE      JS0331
015280*                                 START                        JS0331
015290*      320  THD-THREAD-NUM       "#N" TOKEN                    JS0331
015300*      330  THD-DAEMON-FLAG      BARE "daemon" KEYWORD         JS0331
015310*      340  THD-PRIORITY         "prio=N" (NOT "os_prio=N")    JS0331
015320*      345  THD-OS-PRIORITY      "os_prio=N"                   JS0331
015330*      350  THD-TID              "tid=0xN" (JVM HANDLE)        JS0331
015340*      370  THD-NID-HEX/-DECIMAL "nid=0xN", "nid=N", OR A       JS0331
015350*                                 BRACKETED "[N]" FALLBACK      JS0331
015360*      380  THD-CPU-MS           "cpu=N.NNms"                  JS0331
015370*      385  THD-ELAPSED-MS       "elapsed=N.Ns" OR              JS0331
015380*                                 "elapsed=N.NNms"              JS0331
015390*      390  THD-CPU-PERCENT      COMPUTED, NOT SCANNED, FROM    JS0331
015400*                                 THE TWO FIELDS ABOVE          JS0331
015410**********************************************************  JS0331
015420*                                                              JS0331
015430**********************************************************  JS0331
015440*    PROGRAMMER'S NOTE (JS, 08/29/07) - LOCK-INFO LABEL       JS0331
015450*    REFERENCE, FOR ANYONE COMPARING THD-LOCK-INFO AGAINST    JS0331
015460*    A RAW DUMP LINE AND WONDERING WHY THE WORDING DOESN'T    JS0331
015470*    MATCH EXACTLY -                                          JS0331
015480*                                                              JS0331
015490*      531 SEARCHES FOR "waiting on"          REPORTS AS-IS   JS0331
015500*      532 SEARCHES FOR "waiting to lock"     REPORTS AS      JS0331
015510*          (THE JVM'S OWN "waiting to lock" AND "waiting      JS0331
015520*          on" WORDINGS MEAN THE SAME THING - ONE THREAD IS    JS0331
015530*          BLOCKED ON A MONITOR HELD BY ANOTHER - SO BOTH      JS0331
015540*          ARE COLLAPSED TO THE SHOP'S SINGLE "waiting on"     JS0331
015550*          LABEL RATHER THAN CARRYING TWO SYNONYMS THROUGH     JS0331
015560*          TO THE REPORT.)                                    JS0331
015570*      533 SEARCHES FOR "locked"              REPORTS AS-IS   JS0331
015580*      534 SEARCHES FOR "parking to wait for" REPORTS AS      JS0331
015590*          "parking for" (THE SHOP'S OWN SHORTER FORM - FIX    JS0331
015600*          08/14/07 CORRECTED THE SEARCH PHRASE ITSELF, WHICH  JS0331
015610*          HAD NEVER MATCHED ANY REAL DUMP LINE, WHILE          JS0330
015620*          LEAVING THE REPORTED LABEL WORDING UNCHANGED.)      JS0330
015630*                                                              JS0331
015640*    A SINGLE STACK-TRACE LINE MAY MATCH MORE THAN ONE OF THE  JS0331
015650*    FOUR PHRASES ABOVE (RARE IN PRACTICE, BUT NOT DISALLOWED  JS0331
015660*    BY THE JVM'S OWN OUTPUT FORMAT) - 530-CHECK-LOCK-         JS0331
015670*    PATTERNS RUNS ALL FOUR CHECKS UNCONDITIONALLY RATHER      JS0331
015680*    THAN STOPPING AT THE FIRST HIT, SO EVERY FRAGMENT A LINE  JS0331
015690*    QUALIFIES FOR ENDS UP APPENDED TO THD-LOCK-INFO IN THE    JS0331
015700*    ORDER THE FOUR SUB-PARAGRAPHS ARE PERFORMED - waiting-on, JS0331
015710*    waiting-to-lock, locked, THEN parking-for.               JS0331
015720**********************************************************  JS0331
015730*                                                              JS0331
015740**********************************************************  JS0331
015750*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THE STACK-BLOCK   JS0331
015760*    SCAN (500 THRU 545) STOPS ON FOUR DIFFERENT CONDITIONS   JS0331
015770*    RATHER THAN JUST A BLANK LINE.  A REAL THREAD DUMP DOES  JS0331
015780*    NOT ALWAYS SEPARATE ONE THREAD'S OUTPUT FROM THE NEXT    JS0331
015790*    WITH A BLANK LINE - SOMETIMES THE VERY NEXT LINE IS THE  JS0331
015800*    NEXT THREAD'S QUOTED HEADER WITH NO BLANK BETWEEN THEM,  JS0331
015810*    AND A DUMP MAY ALSO CARRY A TRAILING "JNI global         JS0331
015820*    references" SECTION OR A DEADLOCK "Found one Java-level  JS0331
015830*    deadlock" SECTION AFTER THE LAST THREAD'S STACK TRACE.   JS0331
015840*    ANY OF THE FOUR CAN LEGITIMATELY END A STACK BLOCK, SO    JS0331
015850*    510-SCAN-ONE-STACK-LINE CHECKS ALL FOUR ON EVERY LINE     JS0331
015860*    RATHER THAN ASSUMING A SINGLE CANONICAL TERMINATOR.  THE  JS0331
015870*    HEADER AND "Found " CASES LEAVE THE LINE UNCONSUMED (SO   JS0331
015880*    200-SCAN-FOR-HEADER OR THE JOB'S NORMAL END-OF-FILE       JS0331
015890*    HANDLING CAN SEE IT); THE BLANK-LINE CASE CONSUMES THE    JS0331
015900*    BLANK ITSELF SINCE THDRPT HAS NO USE FOR IT.              JS0331
015910**********************************************************  JS0331
015920*                                                              JS0331
015930**********************************************************  JS0331
015940*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY 210-PARSE-ONE-    JS0331
015950*    THREAD RE-INITIALIZES THE ENTIRE THD-THREAD-REC AND       JS0331
015960*    RE-APPLIES EVERY -1/SPACE DEFAULT BEFORE PARSING EACH     JS0331
015970*    NEW THREAD, INSTEAD OF LEAVING THAT TO 700-WRITE-         JS0331
015980*    THDWORK OR TO THDREC'S OWN VALUE CLAUSES.  A FIELD LEFT   JS0331
015990*    OVER FROM THE PRIOR THREAD (SAY, A CPU-MS VALUE FROM A    JS0331
016000*    THREAD THAT HAD ONE) WOULD OTHERWISE SURVIVE INTO THE     JS0331
016010*    NEXT THREAD'S RECORD IF THAT THREAD'S OWN HEADER HAPPENED JS0331
016020*    TO OMIT THE cpu= CLAUSE, SILENTLY MISREPORTING ONE        JS0331
016030*    THREAD'S CPU TIME AS ANOTHER'S.  RE-INITIALIZING AT THE   JS0331
016040*    TOP OF EVERY THREAD IS CHEAP INSURANCE AGAINST THAT.      JS0331
016050**********************************************************  JS0331
016060*                                                              JS0331
016070**********************************************************  JS0331
016080*    PROGRAMMER'S NOTE (JS, 08/29/07) - TESTING NOTE FOR      JS0331
016090*    ANYONE VERIFYING A CHANGE TO THIS PROGRAM AGAINST A       JS0331
016100*    SAMPLE DUMP.  THE OPERATIONS GROUP KEEPS A SMALL SET OF   JS0331
016110*    REPRESENTATIVE DUMPS (ONE PER APPLICATION SERVER TYPE)    JS0331
016120*    ON THE TEST LIBRARY FOR EXACTLY THIS PURPOSE - RUN         JS0331
016130*    THDPARSE AGAINST EACH ONE AND DIFF THE RESULTING THDWORK  JS0331
016140*    FILE AGAINST THE PRIOR RUN'S SAVED COPY BEFORE PROMOTING  JS0331
016150*    ANY CHANGE TO THIS PARAGRAPH GROUP.  A CHANGE THAT ONLY   JS0331
016160*    AFFECTS ONE HEADER FIELD (SAY, 345-EXTRACT-OS-PRIORITY)   JS0331
016170*    SHOULD PRODUCE A DIFF TOUCHING ONLY THAT FIELD'S BYTES -   JS0331
016180*    A WIDER DIFF USUALLY MEANS A FIELD-WIDTH OR SCAN-POSITION  JS0331
016190*    MISTAKE ELSEWHERE IN THE RECORD, THE SAME CLASS OF BUG    JS0331
016200*    THE 08/14/07 HEX-OFFSET FIX CORRECTED.                    JS0331
016210**********************************************************  JS0331
016220*                                                              JS0331
016230**********************************************************  JS0331
016240*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY EVERY SUBSCRIPT,   JS0331
016250*    LENGTH AND SCAN-POSITION FIELD IN THIS PROGRAM IS         JS0331
016260*    DECLARED COMP RATHER THAN LEFT ZONED DISPLAY.  THESE      JS0331
016270*    FIELDS ARE TOUCHED ON EVERY SINGLE BYTE OF EVERY LINE     JS0331
016280*    THDPARSE READS - THE HEADER SCAN, THE STATE-LINE SCAN,    JS0331
016290*    THE STACK-BLOCK SCAN AND EVERY TOKEN SCANNER IN THE 800   JS0331
016300*    SERIES ALL DO ARITHMETIC ON WS-SCAN-POS, WS-TOKEN-POS     JS0331
016310*    AND THEIR RELATIVES MANY TIMES PER LINE.  BINARY          JS0331
016320*    ARITHMETIC IS FASTER THAN ZONED-DECIMAL ARITHMETIC ON     JS0331
016330*    THIS MACHINE, AND ON A DAILY RUN OF SEVERAL THOUSAND      JS0331
016340*    THREAD DUMPS THAT DIFFERENCE ADDS UP.  MONEY AND OTHER    JS0331
016350*    FIELDS THAT GET PRINTED OR COMPARED FOR EQUALITY ONLY     JS0331
016360*    STAY ZONED, AS THE SHOP HAS ALWAYS DONE - THIS COMP       JS0331
016370*    HABIT IS FOR WORK FIELDS THAT DO ARITHMETIC ONLY.         JS0331
016380**********************************************************  JS0331
016390*                                                              JS0331
016400**********************************************************  JS0331
016410*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY WS-STACK-WORK      JS0331
016420*    (THE HOLDING AREA FOR THE UP-TO-25 STACK FRAME LINES OF   JS0331
016430*    A SINGLE THREAD) IS SIZED THE WAY IT IS.  OPS HAS NEVER   JS0331
016440*    SEEN A THREAD DUMP FRAME LIST THAT USEFULLY DESCRIBES     JS0331
016450*    MORE THAN A HANDFUL OF FRAMES - BY THE TIME YOU ARE       JS0331
016460*    TWENTY-FIVE FRAMES DEEP THE TRACE IS ALMOST ALWAYS SOME   JS0331
016470*    RECURSIVE LOOP OR A DEEPLY NESTED FRAMEWORK CALL CHAIN    JS0331
016480*    THAT ADDS NOTHING TO THE DIAGNOSIS.  RATHER THAN GROW     JS0331
016490*    THDREC TO HOLD AN UNBOUNDED FRAME LIST, 520-APPEND-       JS0331
016500*    STACK-LINE SIMPLY STOPS ACCEPTING NEW LINES ONCE THE      JS0331
016510*    LIMIT IS HIT AND THE REMAINDER OF THE THREAD'S FRAMES     JS0331
016520*    ARE READ AND DISCARDED UNTIL THE NEXT BLANK LINE.  IF      JS0331
016530*    THIS EVER NEEDS TO CHANGE, THE 25-FRAME CONSTANT LIVES     JS0331
016540*    IN EXACTLY ONE PLACE - THE VALUE CLAUSE ON WS-STACK-       JS0331
016550*    LINE-MAX IN WORKING-STORAGE.                               JS0331
016560**********************************************************  JS0331
016570*                                                              JS0331
016580**********************************************************  JS0331
016590*    PROGRAMMER'S NOTE (JS, 08/29/07) - THE NIDCONV AND        JS0331
016600*    HLTHCLSS CALL INTERFACES ARE DELIBERATELY THIN.  EACH      JS0331
016610*    LINKAGE RECORD CARRIES ONLY THE HANDFUL OF FIELDS THE      JS0331
016620*    SUBPROGRAM ACTUALLY NEEDS PLUS A RETURN CODE - THDPARSE   JS0331
016630*    DOES NOT PASS THE WHOLE THD-THREAD-REC ACROSS THE CALL    JS0331
016640*    BOUNDARY.  THIS KEEPS EACH SUBPROGRAM IGNORANT OF THE     JS0331
016650*    LAYOUT OF THE RECORD THDPARSE IS BUILDING, WHICH MEANS    JS0331
016660*    A FUTURE THDREC LAYOUT CHANGE (ADDING A NEW FIELD, SAY)   JS0331
016670*    NEVER FORCES A RECOMPILE OF NIDCONV OR HLTHCLSS - ONLY    JS0331
016680*    OF THDPARSE ITSELF AND WHATEVER READS THDWORK NEXT.       JS0331
016690**********************************************************  JS0331
016700*                                                              JS0331
016710**********************************************************  JS0331
016720*    PROGRAMMER'S NOTE (JS, 08/29/07) - THE OPTIONAL DETAIL     JS0331
016730*    IN PARENTHESES ON A STATE LINE (SEE 400-PARSE-STATE-      JS0331
016740*    LINE) COVERS TWO DIFFERENT THINGS DEPENDING ON THE STATE  JS0331
016750*    WORD IT FOLLOWS - AFTER "WAITING" IT NAMES THE OBJECT     JS0331
016760*    MONITOR THE THREAD IS BLOCKED ON, AND AFTER "BLOCKED"     JS0331
016770*    IT NAMES THE LOCK OWNER THREAD.  THDPARSE DOES NOT TRY    JS0331
016780*    TO TELL THESE TWO CASES APART AT PARSE TIME - IT JUST     JS0331
016790*    CAPTURES WHATEVER TEXT SITS BETWEEN THE PARENS INTO       JS0331
016800*    THD-STATE-DETAIL AND LEAVES THE INTERPRETATION TO THE     JS0331
016810*    REPORT SIDE (SEE THDRPT), WHICH ALREADY KNOWS THD-STATE   JS0331
016820*    WHEN IT PRINTS THD-STATE-DETAIL AND CAN CHOOSE THE RIGHT  JS0331
016830*    CAPTION.  KEEPING THE PARSE SIDE DUMB HERE MEANT ONE      JS0331
016840*    LESS PLACE TO GET THE WAITING/BLOCKED DISTINCTION WRONG.  JS0331
016850**********************************************************  JS0331
016860*                                                              JS0331
016870**********************************************************  JS0331
016880*    PROGRAMMER'S NOTE (JS, 08/29/07) - NON-GOALS CARRIED      JS0331
016890*    OVER FROM THE ORIGINAL REQUEST.  THDPARSE DOES NOT        JS0331
016900*    ATTEMPT TO CORRELATE THREADS ACROSS SUCCESSIVE DUMPS OF   JS0331
016910*    THE SAME SERVER (NO "THIS THREAD WAS ALSO STUCK IN THE    JS0331
016920*    PRIOR DUMP" LOGIC), DOES NOT BUILD A LOCK-WAIT GRAPH TO   JS0331
016930*    DETECT DEADLOCK CYCLES, AND DOES NOT RANK OR SORT         JS0331
016940*    THREADS BY SEVERITY - IT WRITES ONE THDWORK RECORD PER    JS0331
016950*    THREAD IN THE ORDER THE DUMP PRESENTED THEM AND LEAVES    JS0331
016960*    ALL OF THAT TO THDRPT AND TO THE ANALYST READING THE      JS0331
016970*    REPORT.  IF ANY OF THAT IS EVER WANTED IT BELONGS IN A    JS0331
016980*    NEW PROGRAM READING THDWORK, NOT BOLTED ONTO THIS ONE.    JS0331
016990**********************************************************  JS0331
017000*                                                              JS0331
017010**********************************************************  JS0331
017020*    PROGRAMMER'S NOTE (JS, 08/29/07) - UPSI-0 IS DECLARED IN   JS0331
017030*    SPECIAL-NAMES BUT NOT YET TESTED ANYWHERE IN THIS         JS0331
017040*    PROGRAM.  IT IS RESERVED FOR A TRACE SWITCH THE OPS       JS0331
017050*    GROUP HAS ASKED FOR MORE THAN ONCE - RUN THDPARSE WITH    JS0331
017060*    THE SWITCH ON AND HAVE IT WRITE A ONE-LINE NOTE TO A      JS0331
017070*    LOG FOR EVERY THREAD IT REJECTS OUT OF 200-READ-AND-       JS0331
017080*    VALIDATE-DUMP, SO A BAD DUMP FILE CAN BE DIAGNOSED         JS0331
017090*    WITHOUT RE-RUNNING UNDER A DEBUGGER.  NOT YET BUILT -      JS0331
017100*    LEAVING THE SWITCH RESERVED HERE SO WHOEVER PICKS THIS     JS0331
017110*    UP DOES NOT HAVE TO TOUCH SPECIAL-NAMES TO ADD IT.         JS0331
017120**********************************************************  JS0331
017130*                                                              JS0331
017140**********************************************************  JS0331
017150*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THDPARSE VALIDATES  JS0331
017160*    SO LITTLE OF THE INPUT AND ABENDS RATHER THAN SKIPS ON     JS0331
017170*    THE FEW THINGS IT DOES CHECK (SEE 1000-ABEND-RTN AND       JS0331
017180*    THDABND).  THE INPUT FILE IS A RAW JVM DIAGNOSTIC DUMP,    JS0331
017190*    NOT A FEED FROM ANOTHER APPLICATION - IF ITS SHAPE IS      JS0331
017200*    WRONG ENOUGH TO TRIP ONE OF THE STRUCTURAL CHECKS THIS     JS0331
017210*    PROGRAM DOES MAKE (A MISSING DUMP HEADER, A THREAD BLOCK   JS0331
017220*    WITH NO CLOSING BLANK LINE), THAT IS A SIGN THE JVM        JS0331
017230*    VERSION OR DUMP FORMAT HAS CHANGED OUT FROM UNDER THIS     JS0331
017240*    PROGRAM AND EVERY RECORD WRITTEN FROM THAT POINT ON WOULD  JS0331
017250*    BE SUSPECT.  BETTER TO STOP THE JOB AND HAVE SOMEONE       JS0331
017260*    LOOK AT THE DUMP THAN TO QUIETLY WRITE A THDWORK FILE      JS0331
017270*    FULL OF MISALIGNED FIELDS THAT LOOKS FINE ON THE REPORT.   JS0331
017280**********************************************************  JS0331
017290*                                                              JS0331
017300**********************************************************  JS0331
017310*    PROGRAMMER'S NOTE (JS, 08/29/07) - A WORD ON THE 340       JS0331
017320*    THROUGH 390 HEADER-FIELD EXTRACTOR PARAGRAPHS AS A         JS0331
017330*    GROUP.  EACH ONE FOLLOWS THE SAME SHAPE - FIND THE        JS0331
017340*    KEYWORD WITH 800-FIND-PATTERN, IF NOT FOUND LEAVE THE     JS0331
017350*    FIELD AT ITS DEFAULT, OTHERWISE SCAN THE VALUE STARTING   JS0331
017360*    JUST PAST THE KEYWORD AND ITS "=" OR ":" WITH WHICHEVER    JS0331
017370*    OF THE 860/870/880 TOKEN SCANNERS FITS THE FIELD'S DATA   JS0331
017380*    TYPE.  THIS REPETITION IS DELIBERATE - EACH HEADER FIELD  JS0331
017390*    IS OPTIONAL AND INDEPENDENT OF THE OTHERS, SO A SINGLE     JS0331
017400*    TABLE-DRIVEN EXTRACTOR PARAGRAPH WOULD HAVE NEEDED A       JS0331
017410*    TABLE ENTRY PER FIELD ANYWAY, PLUS AN INDIRECTION LAYER   JS0331
017420*    THIS SHOP HAS NOT USED ELSEWHERE - EASIER FOR THE NEXT     JS0331
017430*    PROGRAMMER TO READ ONE SMALL PARAGRAPH PER FIELD THAN TO   JS0331
017440*    TRACE A TABLE LOOKUP TO FIND OUT WHERE cpu= IS HANDLED.    JS0331
017450**********************************************************  JS0331
017460*                                                              JS0331
017470**********************************************************  JS0331
017480*    PROGRAMMER'S NOTE (JS, 08/29/07) - RECORD COUNTS.  THIS    JS0331
017490*    PROGRAM MAINTAINS RECORDS-WRITTEN (THE "D" DETAIL COUNT)   JS0331
017500*    AND WRITES IT INTO THE TRAILER RECORD'S TR-RECORD-COUNT    JS0331
017510*    AT END-OF-JOB SO THDRPT CAN BALANCE THE NUMBER OF DETAIL   JS0331
017520*    RECORDS IT ACTUALLY READ AGAINST THE NUMBER THIS PROGRAM   JS0331
017530*    SAYS IT WROTE, THE SAME KIND OF PASS-TO-PASS BALANCING     JS0331
017540*    CHECK THIS SHOP HAS ALWAYS PUT ON BATCH WORK FILES.  A     JS0331
017550*    MISMATCH THERE MEANS THDWORK WAS TRUNCATED OR APPENDED     JS0331
017560*    TO BETWEEN THE TWO RUNS, NOT A LOGIC BUG IN EITHER         JS0331
017570*    PROGRAM - CHECK THE JCL AND THE DISPOSITION OF THE         JS0331
017580*    INTERMEDIATE FILE FIRST.                                  JS0331
017590**********************************************************  JS0331
017600*                                                              JS0331
017610**********************************************************  JS0331
017620*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THE STATE-LINE      JS0331
017630*    KEYWORDS ("RUNNABLE", "WAITING", "BLOCKED", "TIMED_",      JS0331
017640*    ETC.) ARE HARD-CODED LITERALS IN 400-PARSE-STATE-LINE      JS0331
017650*    RATHER THAN DRIVEN FROM A TABLE.  THE JVM SPECIFICATION    JS0331
017660*    DEFINES A FIXED, SMALL SET OF THREAD STATES AND HAS NOT    JS0331
017670*    ADDED A NEW ONE IN YEARS - THIS IS NOT LIKE A CHARGE       JS0331
017680*    CODE OR STATUS-CODE TABLE THAT THE BUSINESS ADDS TO         JS0331
017690*    EVERY QUARTER.  A TABLE WOULD BUY FLEXIBILITY THIS DATA     JS0331
017700*    DOES NOT NEED AND WOULD COST A LOOKUP ON EVERY STATE       JS0331
017710*    LINE THDPARSE READS.                                       JS0331
017720**********************************************************  JS0331
017730*                                                              JS0331
017740**********************************************************  JS0331
017750*    PROGRAMMER'S NOTE (JS, 08/29/07) - WS-DECIMAL-PARSE AND    JS0331
017760*    WS-DP-SCRATCH EXIST BECAUSE A CPU-PERCENT VALUE IN THE     JS0331
017770*    HEADER (SEE 380-EXTRACT-CPU-MS AND ITS NEIGHBORS) CAN      JS0331
017780*    ARRIVE AS A BARE INTEGER OR AS A ONE-OR-TWO-PLACE          JS0331
017790*    DECIMAL, AND THDREC WANTS IT NORMALIZED TO A FIXED         JS0331
017800*    S9(3)V99 SHAPE REGARDLESS OF HOW MANY DIGITS APPEARED      JS0331
017810*    AFTER THE DOT IN THE SOURCE TEXT.  890-PARSE-DECIMAL-      JS0331
017820*    TOKEN AND 895-FIND-DOT-IN-TOKEN SPLIT THE RAW TOKEN INTO   JS0331
017830*    WHOLE AND FRACTIONAL PIECES IN WS-DP-SCRATCH, PAD OR       JS0331
017840*    TRUNCATE THE FRACTIONAL PIECE TO EXACTLY TWO DIGITS, AND   JS0331
017850*    ONLY THEN COMPUTE THE FINAL PACKED VALUE - A ONE-DIGIT     JS0331
017860*    FRACTION LIKE "45.5" MUST COME OUT AS 45.50, NOT 45.05     JS0331
017870*    OR 45.05 MISREAD AS FIVE HUNDREDTHS.                       JS0331
017880**********************************************************  JS0331
017890*                                                              JS0331
017900**********************************************************  JS0331
017910*    PROGRAMMER'S NOTE (JS, 08/29/07) - THIS PROGRAM'S ONLY     JS0331
017920*    CALLED SUBPROGRAMS ARE NIDCONV AND HLTHCLSS, BOTH SHOP     JS0331
017930*    UTILITIES MAINTAINED ALONGSIDE THIS PROGRAM.  NEITHER     JS0331
017940*    OPENS A FILE, WRITES A MESSAGE, OR ABENDS ON ITS OWN -     JS0331
017950*    ALL I/O AND ALL ABEND DECISIONS STAY IN THIS PROGRAM SO    JS0331
017960*    THE OPERATOR NEVER HAS TO GUESS WHICH LOAD MODULE          JS0331
017970*    ACTUALLY OWNS THE SYSOUT MESSAGE OR THE RETURN CODE ON     JS0331
017980*    A BAD RUN.                                                 JS0331
017990**********************************************************  JS0331
018000*                                                              JS0331
018010**********************************************************  JS0331
018020*    PROGRAMMER'S NOTE (JS, 08/29/07) - A CLOSING NOTE ON       JS0331
018030*    WHY THIS PROGRAM READS THE WHOLE STACK BLOCK EVEN FOR      JS0331
018040*    A THREAD IT ALREADY KNOWS WILL BE CLASSIFIED HEALTHY.      JS0331
018050*    210-PARSE-ONE-THREAD CANNOT TELL HOW A THREAD WILL BE      JS0331
018060*    CLASSIFIED UNTIL 600-CLASSIFY-HEALTH RUNS, AND THAT        JS0331
018070*    PARAGRAPH DOES NOT RUN UNTIL AFTER THE STACK BLOCK HAS     JS0331
018080*    BEEN FULLY CONSUMED - THE STACK-BLOCK SCAN ALSO HAS TO     JS0331
018090*    RUN TO COMPLETION ANYWAY JUST TO LEAVE THE INPUT FILE      JS0331
018100*    POSITIONED AT THE NEXT THREAD'S HEADER LINE.  SKIPPING     JS0331
018110*    THE SCAN FOR A THREAD SUSPECTED HEALTHY WOULD SAVE NO      JS0331
018120*    I/O (THE LINES STILL HAVE TO BE READ TO GET PAST THEM)     JS0331
018130*    AND WOULD ONLY COMPLICATE THE PARAGRAPH FOR NO BENEFIT.    JS0331
018140**********************************************************  JS0331
