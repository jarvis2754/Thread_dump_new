000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  THDRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SECOND STEP OF THE THDANLYZ JOB STREAM.  READS THDWORK (THE
001200*    WORK FILE THDPARSE PRODUCED), LOADS ALL DETAIL RECORDS INTO
001300*    A TABLE, SORTS THE TABLE DESCENDING BY CPU-MS (A THREAD
001400*    WITH NO CPU DATA, -1, SORTS TO THE BOTTOM), WRITES THE
001500*    FIXED-FORMAT OUTPUT-FILE IN THAT ORDER, AND PRINTS THE
001600*    COLUMNAR THREAD REPORT WITH A TOTALS LINE.
001700*
001800*    THE SORT IS A HAND-WRITTEN TABLE SORT (PERFORM VARYING /
001900*    EXCHANGE), NOT THE COBOL SORT VERB - THE TABLE IS BUILT IN
002000*    MEMORY FROM A SEQUENTIAL WORK FILE RATHER THAN FED FROM A
002100*    SORT WORK DATASET, SO THERE IS NO SD/USING/GIVING TO HANG A
002200*    SORT VERB OFF OF.  SEE 200-SORT-THREAD-TABLE.
002300*
002400*    WHY A SEPARATE STEP FROM THDPARSE - THE PARSE STEP RUNS
002500*    STRAIGHT THROUGH THE INPUT DUMP ONE LINE AT A TIME AND HAS
002600*    NO NATURAL PLACE TO HOLD THE WHOLE THREAD SET UNTIL THE LAST
002700*    RECORD IS SEEN, WHICH IS WHAT A CPU-MS SORT REQUIRES.
002800*    SPLITTING SORT/REPORT INTO ITS OWN STEP ALSO LETS OPERATIONS
002900*    RE-RUN THIS STEP ALONE (FOR EXAMPLE TO REGENERATE THE PRINT
003000*    REPORT AFTER A FORMS CHANGE) WITHOUT RE-PARSING THE ORIGINAL
003100*    DUMP.
003200******************************************************************
003300* CHANGE LOG
003400*   01/23/88  JS   0000  ORIGINAL PROGRAM (AS PATLIST - PATIENT
003500*                        TREATMENT LISTING)
003600*   06/23/95  JS   0215  RETARGETED TO THE THREAD-DUMP ANALYZER
003700*                        JOB STREAM - REPLACES PATIENT/TREATMENT
003800*                        DETAIL PRINTING WITH THE SORTED THREAD
003900*                        REPORT.  PROGRAM RENAMED PATLIST TO
004000*                        THDRPT.
004100*   06/27/95  JS   0216  IN-MEMORY TABLE SORT AND OUTPUT-FILE
004200*                        WRITE ADDED (200-SORT-THREAD-TABLE,
004300*                        300-WRITE-OUTPUT-FILE)
004400*   06/29/95  JS   0217  TOTALS LINE (RECORD COUNT + PER-HEALTH
004500*                        COUNTERS) ADDED PER REQUEST FROM THE
004600*                        PERFORMANCE TUNING GROUP
004700*   11/30/98  JS   0251  Y2K REVIEW - NO DATE-SENSITIVE FIELDS
004800*                        IN THIS PROGRAM (DATE-WRITTEN/COMPILED
004900*                        STAMPS EXCEPTED), NO CHANGE REQUIRED,
005000*                        SIGNED OFF FOR Y2K CERTIFICATION
005100*   09/17/04  MT   0312  ADDED THE TRAILER-RECORD-COUNT BALANCE
005200*                        CHECK AGAINST THE ACTUAL DETAIL ROWS
005300*                        LOADED - A TRUNCATED THDWORK FILE WAS
005400*                        SILENTLY UNDER-REPORTING
005500*   08/29/07  JS   0331  COMMENT PASS ONLY - NO LOGIC CHANGE.
005600*                        EXPANDED REMARKS AND FIELD/PARAGRAPH
005700*                        NOTES PER THE 1991 CODING STANDARDS
005800*                        MEMO'S DOCUMENTATION REQUIREMENT.  ALSO
005900*                        PULLED WS-INNER-SUB OUT TO ITS OWN
006000*                        77-LEVEL SINCE IT IS A PURE SORT-
006100*                        EXCHANGE SCRATCH SUBSCRIPT, NOT PART OF
006200*                        WS-SORT-WORK'S RECORD SHAPE.
006300******************************************************************
006310*    PROGRAMMER'S NOTE (JS, 08/29/07) - PARAGRAPH MAP FOR ANYONE
006320*    PICKING THIS PROGRAM UP COLD.  THE MAINLINE RUNS EIGHT
006330*    PERFORMS STRAIGHT THROUGH, EACH ONE A SELF-CONTAINED STAGE:
006340*
006350*      000-HOUSEKEEPING       OPEN FILES, PRIME THE PAGE-HEADING
006360*                             DATE.
006370*      100-LOAD-THREAD-TABLE  READ THDWORK INTO WS-THREAD-TABLE,
006380*                             VIA 110-READ-ONE-WORK-REC, UNTIL
006390*                             THE TRAILER RECORD IS SEEN.
006400*      200-SORT-THREAD-TABLE  BUBBLE-SORT THE TABLE DESCENDING ON
006410*                             CPU-MS, VIA 210-ONE-SORT-PASS AND
006420*                             220-SORT-EXCHANGE.
006430*      300-WRITE-OUTPUT-FILE  WRITE THE FIXED-FORMAT DOWNSTREAM
006440*                             FEED, VIA 320-WRITE-ONE-OUTPUT-REC,
006450*                             310-ROUND-MEASURED-FIELDS AND
006460*                             810-TALLY-HEALTH.
006470*      700/720-WRITE-*-HDR    PRINT THE FIRST PAGE'S HEADINGS.
006480*      750-WRITE-ALL-DETAIL   PRINT ONE LINE PER THREAD, VIA
006490*                             760-WRITE-ONE-DETAIL AND
006500*                             790-CHECK-PAGINATION.
006510*      800-WRITE-TOTALS-LINE  PRINT THE CLOSING SUMMARY LINE.
006520*      999-CLEANUP            CLOSE FILES, DISPLAY RUN COUNTS.
006530*
006540*    A DETAIL RECORD NEVER FLOWS DIRECTLY FROM THE LOAD STAGE TO
006550*    THE PRINT STAGE - IT ALWAYS PASSES THROUGH WS-THREAD-TABLE
006560*    FIRST, BECAUSE THE SORT (STAGE 200) HAS TO SEE EVERY RECORD
006570*    BEFORE IT CAN DECIDE THE FINAL ORDER OF ANY ONE OF THEM.
006580*    THIS IS WHY THE PROGRAM IS A TABLE-LOAD-THEN-DRAIN SHAPE
006590*    RATHER THAN THDPARSE'S READ-PROCESS-WRITE-PER-LINE SHAPE.
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006810 CONFIGURATION SECTION.
006820 SOURCE-COMPUTER. IBM-390.
006830 OBJECT-COMPUTER. IBM-390.
006840 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    OPERATOR SYSOUT - CARRIES THE ABEND MESSAGE LINE ONLY, WRITTEN
007500*    ONCE FROM 1000-ABEND-RTN.  NORMAL RUNS NEVER WRITE TO IT.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000*    THE WORK FILE THDPARSE PRODUCED - ONE 4995-BYTE THD-THREAD-
008100*    REC PER DETAIL LINE PLUS A TRAILING BALANCE-CHECK RECORD.
008200     SELECT THDWORK
008300     ASSIGN TO UT-S-THDWORK
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700*    THE FIXED-FORMAT DOWNSTREAM FEED, ONE RECORD PER THREAD, IN
008800*    CPU-MS-DESCENDING ORDER AFTER THE SORT STEP BELOW.
008900     SELECT OUTPUT-FILE
009000     ASSIGN TO UT-S-THDOUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400*    THE PRINTED COLUMNAR REPORT - SEE THE FD BELOW FOR WHY IT
009500*    RUNS WIDE RATHER THAN THE SHOP'S USUAL 132-COLUMN LISTING.
009600     SELECT THDPRT
009700     ASSIGN TO UT-S-THDPRT
009800       ORGANIZATION IS SEQUENTIAL.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC.
010900     05  FILLER            PIC X(130).
011000
011100****** WORK FILE FROM THDPARSE - DETAIL RECORDS FOLLOWED BY ONE
011200****** TRAILER RECORD CARRYING THE DETAIL-RECORD COUNT.
011300****** AN OUT-OF-BALANCE CONDITION SHOULD ABEND THE JOB.
011400 FD  THDWORK
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 4995 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS THDWORK-REC.
012000 01  THDWORK-REC.
012100     05  FILLER            PIC X(4995).
012200
012300****** FIXED-FORMAT ANALYZED-THREAD REPORT FILE, ONE RECORD PER
012400****** THREAD, WRITTEN IN CPU-MS-DESCENDING ORDER.
012500 FD  OUTPUT-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 4971 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS OUTPUT-FILE-REC.
013100 01  OUTPUT-FILE-REC.
013200     05  FILLER            PIC X(4971).
013300
013310**********************************************************  JS0331
013320*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY OUTPUT-FILE-REC  JS0331
013330*    IS 4971 BYTES AND THDWORK-REC IS 4995 BYTES.  THDWORK-  JS0331
013340*    REC IS THE FULL THD-THREAD-REC SHAPE FROM THDREC,       JS0331
013350*    UNCHANGED FROM WHAT THDPARSE WROTE.  OUTPUT-FILE-REC IS JS0331
013360*    THD-OUTPUT-REC, THE OLDER PATIENT/TREATMENT FRONT-END'S JS0331
013370*    FIELD ORDER RETARGETED TO THREAD DATA (SEE THDREC'S     JS0331
013380*    REMARKS) - IT CARRIES THE SAME INFORMATION BUT DROPS A  JS0331
013390*    FEW BYTES OF INTERNAL PADDING THE WORK-FILE SHAPE       JS0331
013391*    CARRIES FOR ALIGNMENT WITH THDPARSE'S OWN WORKING        JS0331
013392*    STORAGE.  NEITHER WIDTH IS ARBITRARY - BOTH ARE FIXED   JS0331
013393*    BY THEIR RESPECTIVE COPYBOOK 01-LEVELS AND MUST NOT BE  JS0331
013394*    CHANGED WITHOUT RECOMPILING EVERY PROGRAM THAT SHARES   JS0331
013395*    THDREC.                                                  JS0331
013396**********************************************************  JS0331
013400****** WIDE PRINT LINE - THIS REPORT'S COLUMNS (SEE THE REPORTS
013500****** SECTION OF THE THDANLYZ RUNBOOK) DO NOT FIT THE SHOP'S
013600****** USUAL 132-COLUMN LISTING, SO THDPRT GOES OUT TO THE WIDE-
013700****** CARRIAGE PRINTER TRAIN AT 150 COLUMNS.
013800 FD  THDPRT
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 150 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 01  RPT-REC.
014500     05  FILLER            PIC X(150).
014600
014700 WORKING-STORAGE SECTION.
014800*    OFCODE IS CHECKED IMPLICITLY BY THE COMPILER'S DEFAULT
014900*    AT-END HANDLING ON THDWORK'S READ - THE SHOP CARRIES A
015000*    FILE-STATUS FIELD ON EVERY SEQUENTIAL FILE REGARDLESS OF
015100*    WHETHER A PARAGRAPH TESTS IT DIRECTLY, PER THE 1991 CODING
015200*    STANDARDS MEMO.
015300 01  FILE-STATUS-CODES.
015400     05  OFCODE                  PIC X(2).
015500         88  CODE-WRITE          VALUE SPACES.
015600
015700 COPY THDREC.
015710*    THDRPT USES BOTH 01-LEVELS OF THDREC - THD-THREAD-REC AS THE  JS0331
015720*    WORK-FILE SHAPE MOVED IN FROM WS-TBL-REC BEFORE EVERY FIELD-  JS0331
015730*    LEVEL MOVE, AND THD-OUTPUT-REC AS THE BUILD AREA FOR THE      JS0331
015740*    FIXED-FORMAT DOWNSTREAM RECORD WRITTEN BY                    JS0331
015750*    320-WRITE-ONE-OUTPUT-REC.  NEITHER RECORD IS EVER USED FOR    JS0331
015760*    BOTH PURPOSES AT ONCE, SO THE TWO NAMES ARE KEPT DISTINCT     JS0331
015770*    RATHER THAN REDEFINING ONE OVER THE OTHER.                    JS0331
015800 COPY THDABND.
015810*    ABEND-REC/ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL/PARA-NAME ARE  JS0331
015820*    ALL DEFINED IN THDABND - PARA-NAME IS SET AT THE TOP OF EVERY JS0331
015830*    PARAGRAPH IN THIS PROGRAM SO A FORCED ABEND'S SYSOUT LINE     JS0331
015840*    ALWAYS SHOWS WHICH PARAGRAPH DETECTED THE TROUBLE, EVEN       JS0331
015850*    THOUGH THE GO TO 1000-ABEND-RTN ITSELF CARRIES NO CONTEXT.    JS0331
015900
016000*    IN-MEMORY THREAD TABLE - LOADED FROM THDWORK BY
016100*    100-LOAD-THREAD-TABLE, SORTED IN PLACE BY 200-SORT-THREAD-
016200*    TABLE, THEN WALKED IN ORDER BY THE WRITE/REPORT PARAGRAPHS.
016300*    2000 ENTRIES IS COMFORTABLY ABOVE ANY DUMP THIS SHOP HAS
016400*    EVER SEEN (LARGEST ON RECORD WAS UNDER 600 THREADS).
016500     05  FILLER            PIC X(04) VALUE SPACES.
016600 01  WS-THREAD-TABLE.
016700*    WS-TBL-IDX (INDEXED-BY, NOT A DATA ITEM OF ITS OWN) DRIVES
016800*    THE SUBSCRIPTED READ IN 110-READ-ONE-WORK-REC.
016900     05  WS-THREAD-ENTRY OCCURS 2000 TIMES
017000             INDEXED BY WS-TBL-IDX.
017100         10  WS-TBL-REC          PIC X(4995).
017200*            SORT-KEY VIEW OF THE RECORD - CPU-MS IS THE FIRST
017300*            COMP-3 FIELD PAST THD-NID-DECIMAL, 427 BYTES IN
017400*            (SEE THDREC.cpy - THIS OFFSET MOVES IF THAT
017500*            COPYBOOK'S FIELD ORDER AHEAD OF THD-CPU-MS EVER
017600*            CHANGES).
017700         10  WS-TBL-CPU-MS REDEFINES WS-TBL-REC.
017800             15  FILLER          PIC X(427).
017900             15  WS-TBL-CPU-MS-VAL PIC S9(9)V99 COMP-3.
018000             15  FILLER          PIC X(4562).
018010*    THE REDEFINES BUYS A DIRECT COMPARE ON WS-TBL-CPU-MS-VAL   JS0331
018020*    WITHOUT MOVING THE WHOLE 4995-BYTE ENTRY OUT TO A          JS0331
018030*    SEPARATE THD-THREAD-REC FIRST - 220-SORT-EXCHANGE RUNS     JS0331
018040*    THIS COMPARE UP TO 4 MILLION TIMES ON A LARGE DUMP, SO     JS0331
018050*    AVOIDING AN UNNECESSARY MOVE ON EVERY PASS MATTERS HERE    JS0331
018060*    EVEN THOUGH IT DOES NOT MATTER ELSEWHERE IN THIS PROGRAM.  JS0331
018100
018200*    WS-INNER-SUB WAS FORMERLY A 05-LEVEL UNDER WS-SORT-WORK -    JS0331
018300*    MOVED TO ITS OWN 77-LEVEL BECAUSE IT IS A PURE SCRATCH       JS0331
018400*    SUBSCRIPT USED ONLY INSIDE 220-SORT-EXCHANGE'S COMPARE, NOT  JS0331
018500*    A FIELD OF ANY LARGER RECORD SHAPE - THE SHOP'S OWN HABIT    JS0331
018600*    FOR STANDALONE COUNTERS.                                    JS0331
018700 77  WS-INNER-SUB            PIC S9(4) COMP.                      JS0331
018800
018900 01  WS-SORT-WORK.
019000*    COUNT OF DETAIL ROWS ACTUALLY LOADED INTO WS-THREAD-TABLE -
019100*    ALSO THE UPPER BOUND FOR EVERY SORT/WRITE/REPORT LOOP BELOW.
019200     05  WS-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
019300*    OUTER LOOP SUBSCRIPT, SHARED BY THE SORT, THE OUTPUT-FILE
019400*    WRITE, AND THE PRINTED-REPORT WRITE - EACH USES ITS OWN
019500*    PERFORM ... VARYING SO THE VALUE NEVER LEAKS BETWEEN THEM.
019510*    KEPT AS A 05-LEVEL RATHER THAN PROMOTED TO 77, UNLIKE       JS0331
019520*    WS-INNER-SUB, BECAUSE IT IS RE-USED ACROSS THREE SEPARATE   JS0331
019530*    STAGES (210, 300, 750) RATHER THAN CONFINED TO ONE          JS0331
019540*    PARAGRAPH'S COMPARE LOGIC - IT READS MORE LIKE A SHARED     JS0331
019550*    STAGE-CONTROL VARIABLE THAN A THROWAWAY SCRATCH SUBSCRIPT.  JS0331
019600     05  WS-OUT-SUB              PIC S9(4) COMP.
019700*    "Y" WHEN 220-SORT-EXCHANGE MADE AT LEAST ONE SWAP DURING THE
019800*    CURRENT PASS - 200-SORT-THREAD-TABLE KEEPS RUNNING PASSES
019900*    UNTIL A WHOLE PASS MAKES NONE, WHICH IS THE BUBBLE-SORT
020000*    TERMINATION TEST.
020100     05  WS-SWAP-MADE-SW         PIC X(01) VALUE "N".
020200         88  WS-SWAP-MADE            VALUE "Y".
020300         88  WS-NO-SWAP-MADE         VALUE "N".
020400*    ONE-ENTRY SCRATCH AREA FOR THE THREE-MOVE EXCHANGE IN
020500*    220-SORT-EXCHANGE - A DIRECT A-TO-B-TO-A SWAP WOULD
020600*    OVERWRITE THE FIRST ENTRY BEFORE IT COULD BE SAVED.
020700     05  WS-HOLD-ENTRY           PIC X(4995).
020710*    FULL-RECORD WIDTH, NOT JUST THE CPU-MS SORT KEY, SINCE     JS0331
020720*    220-SORT-EXCHANGE SWAPS ENTIRE THREAD RECORDS AND NOT      JS0331
020730*    JUST THEIR SORT KEYS - A KEY-ONLY SORT WOULD LEAVE THE     JS0331
020740*    REST OF EACH RECORD BEHIND ITS OWN KEY, NOT ITS ORIGINAL   JS0331
020750*    THREAD.                                                    JS0331
020800
020900     05  FILLER            PIC X(04) VALUE SPACES.
021000*    "Y" WHILE 100-LOAD-THREAD-TABLE IS STILL READING THDWORK -
021100*    FLIPPED TO "N" BY EITHER THE AT-END CONDITION OR THE
021200*    TRAILER-RECORD SIGHTING, WHICHEVER COMES FIRST.
021300 01  WS-MORE-WORK-SW             PIC X(01) VALUE "Y".
021400     88  MORE-WORK-RECS              VALUE "Y".
021500     88  NO-MORE-WORK-RECS           VALUE "N".
021600
021700*    TRAILER-RECORD VIEW OF A THDWORK RECORD, USED ONLY TO PULL
021800*    OUT TR-RECORD-COUNT FOR THE BALANCE CHECK (SAME SHAPE
021900*    THDPARSE WRITES - SEE ITS WS-THDWORK-TRAILER).
022000 01  WS-TRAILER-CK.
022100     05  TR-RECORD-TYPE-CK       PIC X(01).
022200     05  TR-RECORD-COUNT-CK      PIC 9(09).
022300     05  FILLER                  PIC X(4985).
022400
022500*    PAGE-HEADING LINE - PRINTED BY 700-WRITE-PAGE-HDR AT THE TOP
022600*    OF EVERY PAGE, INCLUDING THE FIRST.
022610*    DATE FORMAT IS YYYY-MM-DD RATHER THAN THE SHOP'S OLDER      JS0331
022620*    MM/DD/YY HEADING STYLE - CHOSEN WHEN THIS PROGRAM WAS       JS0331
022630*    RETARGETED IN 1995 SO A THREAD-DUMP REPORT COULD NOT BE     JS0331
022640*    MISREAD ACROSS A CENTURY BOUNDARY, SEVERAL YEARS AHEAD OF   JS0331
022650*    THE FORMAL Y2K REVIEW NOTED BELOW.                          JS0331
022700 01  WS-HDR-REC.
022800     05  FILLER                  PIC X(1) VALUE " ".
022900     05  HDR-DATE.
023000         10  HDR-YY              PIC 9(4).
023100         10  DASH-1              PIC X(1) VALUE "-".
023200         10  HDR-MM              PIC 9(2).
023300         10  DASH-2              PIC X(1) VALUE "-".
023400         10  HDR-DD              PIC 9(2).
023500     05  FILLER                  PIC X(20) VALUE SPACE.
023600     05  FILLER                  PIC X(50) VALUE
023700         "Thread Dump Analysis Report".
023800     05  FILLER         PIC X(26)
023900                   VALUE "Page Number:" JUSTIFIED RIGHT.
024000     05  PAGE-NBR-O              PIC ZZ9.
024100
024200*    COLUMN-HEADING LINE - PRINTED ONCE PER PAGE RIGHT AFTER THE
024300*    PAGE HEADING, ALSO RE-PRINTED WHENEVER 790-CHECK-PAGINATION
024400*    STARTS A NEW PAGE MID-REPORT.
024500 01  WS-COLM-HDR-REC.
024600     05  FILLER            PIC X(41) VALUE "THREAD NAME".
024700     05  FILLER            PIC X(16) VALUE "STATE".
024800     05  FILLER            PIC X(9)  VALUE "HEALTH".
024900     05  FILLER            PIC X(15) VALUE "CPU-MS".
025000     05  FILLER            PIC X(15) VALUE "ELAPSED-MS".
025100     05  FILLER            PIC X(9)  VALUE "CPU-PCT".
025200     05  FILLER            PIC X(4)  VALUE "DAE".
025300     05  FILLER            PIC X(40) VALUE "LOCK INFO".
025400
025410*    THE COLUMN WIDTHS ABOVE (41/16/9/15/15/9/4/40) LINE UP       JS0331
025420*    BYTE-FOR-BYTE WITH THE ONE-SPACE-SEPARATED FIELD WIDTHS OF  JS0331
025430*    WS-DETAIL-RPT-REC BELOW SO A HEADING WORD SITS DIRECTLY     JS0331
025440*    OVER ITS COLUMN OF DATA - A MISMATCH HERE IS THE MOST       JS0331
025450*    COMMON REPORT-LAYOUT DEFECT REPORTED AGAINST THIS PROGRAM,  JS0331
025460*    USUALLY AFTER SOMEONE WIDENS ONE WITHOUT THE OTHER.         JS0331
025500 01  WS-BLANK-LINE.
025600     05  FILLER     PIC X(149) VALUE SPACES.
025700
025800*    RPT-CPU-MS-O/RPT-ELAPSED-MS-O/RPT-CPU-PCT-O ARE NUMERIC-
025900*    EDITED FOR THE NORMAL CASE, BUT ANY OF THE THREE MAY COME
026000*    UP -1 (NOT AVAILABLE), WHICH PRINTS AS THE TEXT "N/A" - AN
026100*    EDITED NUMERIC FIELD CANNOT RECEIVE AN ALPHANUMERIC MOVE,
026200*    SO EACH HAS AN X-TYPE REDEFINES FOR 760 TO MOVE "N/A" INTO.
026300 01  WS-DETAIL-RPT-REC.
026400     05  RPT-NAME-O              PIC X(40).
026500     05  FILLER                  PIC X(1) VALUE SPACES.
026600     05  RPT-STATE-O             PIC X(15).
026700     05  FILLER                  PIC X(1) VALUE SPACES.
026800     05  RPT-HEALTH-O            PIC X(8).
026900     05  FILLER                  PIC X(1) VALUE SPACES.
027000     05  RPT-CPU-MS-O            PIC ---,---,--9.99.
027100     05  RPT-CPU-MS-A REDEFINES RPT-CPU-MS-O
027200                                 PIC X(14).
027300     05  FILLER                  PIC X(1) VALUE SPACES.
027400     05  RPT-ELAPSED-MS-O        PIC ---,---,--9.99.
027500     05  RPT-ELAPSED-MS-A REDEFINES RPT-ELAPSED-MS-O
027600                                 PIC X(14).
027700     05  FILLER                  PIC X(1) VALUE SPACES.
027800     05  RPT-CPU-PCT-O           PIC ----9.99.
027900     05  RPT-CPU-PCT-A REDEFINES RPT-CPU-PCT-O
028000                                 PIC X(8).
028100     05  FILLER                  PIC X(1) VALUE SPACES.
028200     05  RPT-DAEMON-O            PIC X(3).
028300     05  FILLER                  PIC X(1) VALUE SPACES.
028400     05  RPT-LOCK-INFO-O         PIC X(40).
028500
028600 01  WS-NA-EDIT-FIELDS.
028610*    ONE X-TYPE "N/A" LITERAL PER MEASURED FIELD, SIZED TO       JS0331
028620*    EXACTLY MATCH ITS RPT-*-A REDEFINES ABOVE SO THE MOVE       JS0331
028630*    OVERLAYS THE FULL EDITED PICTURE WITH NO TRAILING GARBAGE   JS0331
028640*    LEFT OVER FROM A PRIOR THREAD'S NUMERIC VALUE.              JS0331
028700     05  WS-CPU-MS-NA            PIC X(14) VALUE "N/A".
028800     05  WS-ELAPSED-MS-NA        PIC X(14) VALUE "N/A".
028900     05  WS-CPU-PCT-NA           PIC X(8)  VALUE "N/A".
029000
029100     05  FILLER            PIC X(04) VALUE SPACES.
029200*    TOTALS LINE - PRINTED ONCE AT THE END OF THE REPORT BY
029300*    800-WRITE-TOTALS-LINE, ADDED PER THE 06/29/95 REQUEST FROM
029400*    THE PERFORMANCE TUNING GROUP SO A REVIEWER COULD SEE THE
029500*    HEALTH-BUCKET BREAKDOWN WITHOUT COUNTING PRINT LINES.
029600 01  WS-TOTALS-RPT-REC.
029610*    ONE LITERAL/FIGURE PAIR PER HEALTH BUCKET, IN THE SAME       JS0331
029620*    LEFT-TO-RIGHT ORDER 810-TALLY-HEALTH TESTS THEM (HOT,        JS0331
029630*    ACTIVE, BLOCKED, IDLE) SO A READER SCANNING THE PRINTED      JS0331
029640*    LINE CAN MATCH IT BACK TO THE TALLY PARAGRAPH WITHOUT        JS0331
029650*    HUNTING FOR WHICH COUNTER WENT WHERE.                        JS0331
029700     05  FILLER                  PIC X(16)
029800                                 VALUE "TOTAL THREADS: ".
029900     05  TOT-RECORDS-O           PIC ZZZ,ZZ9.
030000     05  FILLER                  PIC X(10) VALUE "  HOT: ".
030100     05  TOT-HOT-O               PIC ZZZ,ZZ9.
030200     05  FILLER                  PIC X(11) VALUE "  ACTIVE: ".
030300     05  TOT-ACTIVE-O            PIC ZZZ,ZZ9.
030400     05  FILLER                  PIC X(12) VALUE "  BLOCKED: ".
030500     05  TOT-BLOCKED-O           PIC ZZZ,ZZ9.
030600     05  FILLER                  PIC X(9) VALUE "  IDLE: ".
030700     05  TOT-IDLE-O              PIC ZZZ,ZZ9.
030800     05  FILLER                  PIC X(30) VALUE SPACES.
030900
031000*    CURRENT-DATE/TIME BLOCK - ONLY THE DATE PORTION IS ACTUALLY
031100*    USED (FOR THE PAGE HEADING) BUT THE FULL ACCEPT ... FROM
031200*    DATE/TIME SHAPE IS THE SHOP'S STANDARD HOUSEKEEPING BLOCK,
031300*    KEPT INTACT EVEN WHEN A PROGRAM ONLY NEEDS PART OF IT.
031400 01  WS-CURRENT-DATE-FIELDS.
031410*    WS-CURRENT-DATE FEEDS HDR-YY/HDR-MM/HDR-DD DIRECTLY - THE   JS0331
031420*    ONLY PART OF THIS GROUP THIS PROGRAM ACTUALLY CONSUMES.     JS0331
031500       05  WS-CURRENT-DATE.
031510*    FOUR-DIGIT YEAR, PER THE 1998 Y2K REMEDIATION STANDARD -    JS0331
031520*    SEE THE 11/30/98 CHANGE-LOG ENTRY ABOVE.                    JS0331
031600           10  WS-CURRENT-YEAR    PIC  9(4).
031700           10  WS-CURRENT-MONTH   PIC  9(2).
031800           10  WS-CURRENT-DAY     PIC  9(2).
031810*    WS-CURRENT-TIME/WS-DIFF-FROM-GMT ARE CARRIED BUT NEVER      JS0331
031820*    REFERENCED BELOW - THIS PROGRAM ONLY NEEDS THE DATE FOR     JS0331
031830*    THE PAGE HEADING, NOT A TIMESTAMP, BUT THE FULL BLOCK IS    JS0331
031840*    KEPT AS ONE UNIT RATHER THAN SPLITTING THE ACCEPT ... FROM  JS0331
031850*    DATE/TIME SHAPE ACROSS TWO SEPARATE GROUP ITEMS.            JS0331
031900       05  WS-CURRENT-TIME.
032000           10  WS-CURRENT-HOUR    PIC  9(2).
032100           10  WS-CURRENT-MINUTE  PIC  9(2).
032200           10  WS-CURRENT-SECOND  PIC  9(2).
032300           10  WS-CURRENT-MS      PIC  9(2).
032400       05  WS-DIFF-FROM-GMT       PIC S9(4).
032500
032600     05  FILLER            PIC X(04) VALUE SPACES.
032700*    RUN-LEVEL COUNTERS - DISPLAYED TO SYSOUT BY 999-CLEANUP SO
032800*    OPERATIONS CAN CONFIRM THE STEP PROCESSED A REASONABLE
032900*    NUMBER OF RECORDS WITHOUT HAVING TO OPEN THE PRINTED REPORT.
033000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
033005*    RECORDS-READ COUNTS DETAIL RECORDS ONLY - THE TRAILER        JS0331
033010*    RECORD ITSELF IS NEVER COUNTED HERE, ONLY COMPARED AGAINST   JS0331
033015*    WS-TABLE-COUNT AT 110-READ-ONE-WORK-REC.                     JS0331
033100     05  RECORDS-READ            PIC 9(7) COMP.
033105*    RECORDS-WRITTEN COUNTS OUTPUT-FILE RECORDS - ALWAYS EQUAL    JS0331
033110*    TO WS-TABLE-COUNT SINCE 320-WRITE-ONE-OUTPUT-REC RUNS        JS0331
033115*    EXACTLY ONCE PER TABLE ENTRY WITH NO SKIP CONDITION.         JS0331
033200     05  RECORDS-WRITTEN         PIC 9(7) COMP.
033300*    CURRENT LINE/PAGE POSITION ON THDPRT - CHECKED BY
033400*    790-CHECK-PAGINATION AFTER EVERY DETAIL LINE.
033500     05  WS-LINES                PIC 9(02) VALUE 2.
033600     05  WS-PAGES                PIC 9(02) VALUE 1.
033700*    PER-HEALTH-BUCKET COUNTERS FOR THE TOTALS LINE, TALLIED ONE
033800*    THREAD AT A TIME BY 810-TALLY-HEALTH AS EACH OUTPUT-FILE
033900*    RECORD IS WRITTEN.
034000     05  WS-HOT-COUNT            PIC 9(7) COMP.
034100     05  WS-ACTIVE-COUNT         PIC 9(7) COMP.
034200     05  WS-BLOCKED-COUNT        PIC 9(7) COMP.
034300     05  WS-IDLE-COUNT           PIC 9(7) COMP.
034400
034500     05  FILLER            PIC X(04) VALUE SPACES.
034600 01  MISC-WS-FLDS.
034610*    RETURN-CD IS DECLARED BUT NOT ACTUALLY SET ANYWHERE BELOW - JS0331
034620*    THE MAINLINE MOVES DIRECTLY TO THE COMPILER'S RETURN-CODE   JS0331
034630*    SPECIAL REGISTER INSTEAD (SEE "MOVE +0 TO RETURN-CODE" IN   JS0331
034640*    THE MAINLINE) - LEFT IN PLACE FROM THE ORIGINAL PATLIST     JS0331
034650*    PROGRAM RATHER THAN REMOVED, SINCE A DEAD DECLARATION       JS0331
034660*    COSTS NOTHING AND REMOVING IT RISKS BREAKING SOMETHING      JS0331
034670*    NO ONE HAS LOOKED AT SINCE 1988.                            JS0331
034700     05  RETURN-CD               PIC S9(04) VALUE 0.
034800*    FORCED-ABEND DIVISOR PAIR - SHOP STANDARD (SEE THDPARSE).
034900     05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
035000     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
035100
035200     05  FILLER            PIC X(04) VALUE SPACES.
035300*    MAINLINE - EIGHT PERFORMS, EACH A DISCRETE STAGE OF THE JOB
035400*    STEP: LOAD THE WORK FILE INTO MEMORY, SORT IT, WRITE THE
035500*    FIXED-FORMAT FEED, THEN PRINT THE COLUMNAR REPORT AND ITS
035600*    TOTALS LINE.  ANY STAGE THAT DETECTS TROUBLE GOES DIRECTLY
035700*    TO 1000-ABEND-RTN RATHER THAN RETURNING HERE.
035710*                                                             JS0331
035720*    A DISCRETE PERFORM PER STAGE, RATHER THAN ONE LONG        JS0331
035730*    PARAGRAPH, WAS THE SHOP'S HOUSE STYLE LONG BEFORE THIS    JS0331
035740*    PROGRAM EXISTED - IT MEANS A MAINTAINER CAN SEE THE       JS0331
035750*    WHOLE SHAPE OF A JOB STEP FROM THE MAINLINE ALONE,        JS0331
035760*    WITHOUT SCROLLING INTO ANY ONE STAGE'S DETAIL, AND CAN    JS0331
035770*    SET A BREAKPOINT ON A SINGLE STAGE UNDER THE SOURCE-      JS0331
035780*    LEVEL DEBUGGER WITHOUT STEPPING THROUGH THE OTHERS.       JS0331
035800 PROCEDURE DIVISION.
035810*    STAGE 1 - PULL THE ENTIRE WORK FILE INTO MEMORY.          JS0331
035900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
035910     PERFORM 100-LOAD-THREAD-TABLE THRU 100-EXIT.
035950*    STAGE 2 - PUT THE TABLE INTO CPU-MS-DESCENDING ORDER.     JS0331
036100     PERFORM 200-SORT-THREAD-TABLE THRU 200-EXIT.
036150*    STAGE 3 - EMIT THE FIXED-FORMAT DOWNSTREAM FEED.          JS0331
036200     PERFORM 300-WRITE-OUTPUT-FILE THRU 300-EXIT.
036250*    STAGE 4 - PRINT THE COLUMNAR REPORT, STARTING WITH THE    JS0331
036260*    FIRST PAGE'S HEADINGS (SUBSEQUENT PAGES GET THEIRS FROM   JS0331
036270*    790-CHECK-PAGINATION AS THE DETAIL LOOP RUNS).            JS0331
036300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036400     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
036450     PERFORM 750-WRITE-ALL-DETAIL THRU 750-EXIT.
036550*    STAGE 5 - CLOSING SUMMARY LINE, THEN NORMAL SHUTDOWN.     JS0331
036600     PERFORM 800-WRITE-TOTALS-LINE THRU 800-EXIT.
036700     PERFORM 999-CLEANUP THRU 999-EXIT.
036800     MOVE +0 TO RETURN-CODE.
036900     GOBACK.
037000
037100*    OPENS THE FILES AND PRIMES THE HOUSEKEEPING DATE FIELDS USED
037200*    ON THE FIRST PAGE HEADING.
037300 000-HOUSEKEEPING.
037400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037500     DISPLAY "******** BEGIN JOB THDRPT ********".
037600*  DATE VALUES
037700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
037800     MOVE WS-CURRENT-YEAR  TO HDR-YY.
037900     MOVE WS-CURRENT-MONTH TO HDR-MM.
038000     MOVE WS-CURRENT-DAY   TO HDR-DD.
038100
038200     MOVE ZERO TO WS-TABLE-COUNT.
038300     MOVE "N" TO WS-MORE-WORK-SW.
038400     PERFORM 950-OPEN-FILES THRU 950-EXIT.
038500 000-EXIT.
038600     EXIT.
038700
038710**********************************************************  JS0331
038720*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY THE BALANCE      JS0331
038730*    CHECK LIVES HERE INSTEAD OF IN THDPARSE.  THDPARSE      JS0331
038740*    WRITES ITS OWN TRAILER RECORD AND COULD IN PRINCIPLE    JS0331
038750*    COUNT ITS OWN OUTPUT AS IT GOES, BUT A TRUNCATED OR     JS0331
038760*    CORRUPTED THDWORK DATASET BETWEEN STEPS (A SPACE        JS0331
038770*    ALLOCATION PROBLEM, A BAD TAPE MOUNT, AN OPERATOR       JS0331
038780*    CANCELLING THE JOB MID-STEP AND A RESTART PICKING UP    JS0331
038790*    THE WRONG GENERATION) WOULD NOT SHOW UP UNTIL THIS      JS0331
038791*    STEP TRIES TO READ IT.  PUTTING THE CHECK HERE, WHERE   JS0331
038792*    THE FILE IS ACTUALLY CONSUMED, CATCHES BOTH A THDPARSE  JS0331
038793*    BUG AND A DATASET-HANDLING PROBLEM IN THE SAME TEST -   JS0331
038794*    THIS IS THE 09/17/04 FIX FROM THE CHANGE LOG ABOVE,     JS0331
038795*    ADDED AFTER A TRUNCATED THDWORK SILENTLY UNDER-         JS0331
038796*    REPORTED FOR SEVERAL RUNS BEFORE ANYONE NOTICED THE     JS0331
038797*    PRINTED REPORT LOOKED SHORT.                            JS0331
038798**********************************************************  JS0331
038800 100-LOAD-THREAD-TABLE.
038900*    READS THDWORK FROM THE FRONT - DETAIL RECORDS ARE LOADED
039000*    INTO WS-THREAD-TABLE, THE TRAILER RECORD ENDS THE LOOP AND
039100*    IS CHECKED AGAINST THE ACTUAL NUMBER OF ROWS LOADED.
039200     MOVE "100-LOAD-THREAD-TABLE" TO PARA-NAME.
039300     MOVE 1 TO WS-TBL-IDX.
039400     MOVE "Y" TO WS-MORE-WORK-SW.
039500     PERFORM 110-READ-ONE-WORK-REC THRU 110-EXIT
039600             UNTIL NO-MORE-WORK-RECS.
039700
039800     IF WS-TABLE-COUNT = ZERO
039900*        FIX 09/17/04 - ZERO DETAIL RECORDS IS AN ERROR
040000*        CONDITION, NOT AN EMPTY VALID REPORT - THE INPUT DUMP
040100*        HAD NO THREADS, OR THDPARSE'S WORK FILE NEVER MADE IT
040200*        TO THIS STEP INTACT.
040300         MOVE "NO DETAIL RECORDS LOADED FROM THDWORK" TO
040400              ABEND-REASON
040500         GO TO 1000-ABEND-RTN.
040600 100-EXIT.
040700     EXIT.
040800
040900*    ONE RECORD PER CALL - EITHER LOADS A DETAIL ROW INTO THE
041000*    TABLE, OR RECOGNIZES THE TRAILER AND ENDS THE LOAD LOOP.
041100 110-READ-ONE-WORK-REC.
041200     READ THDWORK
041300         AT END
041400             MOVE "N" TO WS-MORE-WORK-SW
041500             GO TO 110-EXIT.
041600
041700     MOVE THDWORK-REC TO WS-TRAILER-CK.                             MT0312
041800     IF TR-RECORD-TYPE-CK = "T"                                     MT0312
041900*        TRAILER REACHED - BALANCE ITS COUNT AGAINST WHAT WE        MT0312
042000*        ACTUALLY LOADED, THEN STOP READING.                        MT0312
042100         IF TR-RECORD-COUNT-CK NOT = WS-TABLE-COUNT                 MT0312
042200             MOVE "THDWORK OUT OF BALANCE WITH TRAILER COUNT"       MT0312
042300                  TO ABEND-REASON                                   MT0312
042400             MOVE TR-RECORD-COUNT-CK TO EXPECTED-VAL                MT0312
042500             MOVE WS-TABLE-COUNT TO ACTUAL-VAL                      MT0312
042600             GO TO 1000-ABEND-RTN                                   MT0312
042700         END-IF                                                     MT0312
042800         MOVE "N" TO WS-MORE-WORK-SW                                MT0312
042900         GO TO 110-EXIT.                                            MT0312
043000
043100     IF WS-TABLE-COUNT >= 2000
043200         MOVE "THDWORK HAS MORE DETAIL RECORDS THAN THE TABLE"
043300              TO ABEND-REASON
043400         GO TO 1000-ABEND-RTN.
043500
043600     ADD 1 TO WS-TABLE-COUNT.
043700     MOVE THDWORK-REC TO WS-TBL-REC(WS-TABLE-COUNT).
043800     ADD 1 TO RECORDS-READ.
043900 110-EXIT.
044000     EXIT.
044100
044200 200-SORT-THREAD-TABLE.                                             JS0216
044300*    HAND-WRITTEN BUBBLE SORT, DESCENDING ON CPU-MS.  -1 (NO        JS0216
044400*    CPU-MS CAPTURED) IS THE LOWEST POSSIBLE VALUE OF THE FIELD     JS0216
044500*    SO IT NATURALLY SORTS TO THE BOTTOM WITHOUT SPECIAL-CASING.    JS0216
044600*    STABLE - 220-SORT-EXCHANGE ONLY SWAPS ON A STRICT >            JS0216
044700*    COMPARISON, SO RECORDS WITH EQUAL CPU-MS KEEP THEIR            JS0216
044800*    ORIGINAL RELATIVE ORDER.                                       JS0216
044900*    A BUBBLE SORT ON 2000 ENTRIES IS A WORST-CASE 4-MILLION-       JS0331
045000*    COMPARE JOB, BUT THIS SHOP'S DUMPS RUN WELL UNDER 600          JS0331
045100*    THREADS IN PRACTICE (SEE THE WS-THREAD-TABLE COMMENT), SO      JS0331
045200*    A SIMPLE IN-MEMORY EXCHANGE SORT HAS NEVER BEEN A             JS0331
045300*    PERFORMANCE CONCERN FOR THIS STEP.                             JS0331
045400     MOVE "200-SORT-THREAD-TABLE" TO PARA-NAME.                     JS0216
045500     IF WS-TABLE-COUNT < 2                                          JS0216
045600         GO TO 200-EXIT.                                            JS0216
045700
045800     MOVE "Y" TO WS-SWAP-MADE-SW.                                   JS0216
045900     PERFORM 210-ONE-SORT-PASS THRU 210-EXIT                        JS0216
046000             UNTIL WS-NO-SWAP-MADE.                                 JS0216
046100 200-EXIT.                                                          JS0216
046200     EXIT.
046300
046400*    ONE FULL PASS OVER THE TABLE, COMPARING EACH ADJACENT PAIR -   JS0216
046500*    200-SORT-THREAD-TABLE KEEPS CALLING THIS UNTIL A PASS MAKES    JS0216
046600*    NO SWAPS AT ALL.                                               JS0216
046700 210-ONE-SORT-PASS.                                                 JS0216
046800     MOVE "N" TO WS-SWAP-MADE-SW.                                   JS0216
046900     MOVE 1 TO WS-OUT-SUB.                                          JS0216
047000     PERFORM 220-SORT-EXCHANGE THRU 220-EXIT                        JS0216
047100             VARYING WS-OUT-SUB FROM 1 BY 1                         JS0216
047200             UNTIL WS-OUT-SUB >= WS-TABLE-COUNT.                    JS0216
047300 210-EXIT.                                                          JS0216
047400     EXIT.
047500
047600*    COMPARES WS-TBL-CPU-MS-VAL AT WS-OUT-SUB AGAINST THE NEXT      JS0331
047700*    ENTRY (WS-INNER-SUB) AND SWAPS THE TWO WHOLE 4995-BYTE        JS0331
047800*    RECORDS IF THE FIRST IS THE SMALLER OF THE PAIR - DESCENDING   JS0331
047900*    ORDER MEANS THE SMALLER VALUE BELONGS FURTHER DOWN THE         JS0331
048000*    TABLE.                                                         JS0331
048100 220-SORT-EXCHANGE.                                                 JS0216
048200     COMPUTE WS-INNER-SUB = WS-OUT-SUB + 1.                         JS0216
048300     IF WS-TBL-CPU-MS-VAL(WS-OUT-SUB) <                             JS0216
048400             WS-TBL-CPU-MS-VAL(WS-INNER-SUB)                        JS0216
048500         MOVE WS-TBL-REC(WS-OUT-SUB)   TO WS-HOLD-ENTRY             JS0216
048600         MOVE WS-TBL-REC(WS-INNER-SUB) TO WS-TBL-REC(WS-OUT-SUB)    JS0216
048700         MOVE WS-HOLD-ENTRY            TO WS-TBL-REC(WS-INNER-SUB)  JS0216
048800         MOVE "Y" TO WS-SWAP-MADE-SW.                               JS0216
048900 220-EXIT.                                                          JS0216
049000     EXIT.
049100
049110**********************************************************  JS0331
049120*    PROGRAMMER'S NOTE (JS, 08/29/07) - WHY A HAND-WRITTEN   JS0331
049130*    BUBBLE SORT AND NOT THE COBOL SORT VERB.  A COBOL SORT  JS0331
049140*    NEEDS AN SD FILE DESCRIPTION, A USING/GIVING DATASET    JS0331
049150*    OR AN INPUT/OUTPUT PROCEDURE, AND A SORT WORK DATASET   JS0331
049160*    ALLOCATED IN THE JCL - ALL BUILT AROUND MOVING RECORDS  JS0331
049170*    THROUGH A SEPARATE SORT WORK FILE.  HERE THE ENTIRE     JS0331
049180*    THREAD SET IS ALREADY SITTING IN WS-THREAD-TABLE BY THE JS0331
049190*    TIME SORTING STARTS, SO THE FASTEST AND SIMPLEST PATH   JS0331
049195*    IS AN IN-PLACE EXCHANGE SORT OVER THE TABLE ITSELF -    JS0331
049196*    NO EXTRA FILE, NO EXTRA JCL DD STATEMENT, NO SERDES     JS0331
049197*    COST OF WRITING EVERY RECORD BACK OUT AND READING IT    JS0331
049198*    BACK IN JUST TO GET IT SORTED.                          JS0331
049199**********************************************************  JS0331
049200 300-WRITE-OUTPUT-FILE.                                             JS0216
049300*    WALKS THE NOW-SORTED TABLE ONCE, WRITING ONE FIXED OUTPUT-     JS0216
049400*    FILE RECORD PER THREAD IN CPU-MS-DESCENDING ORDER.             JS0216
049500     MOVE "300-WRITE-OUTPUT-FILE" TO PARA-NAME.                     JS0216
049600     MOVE 1 TO WS-OUT-SUB.                                          JS0216
049700     PERFORM 320-WRITE-ONE-OUTPUT-REC THRU 320-EXIT                 JS0216
049800             VARYING WS-OUT-SUB FROM 1 BY 1                         JS0216
049900             UNTIL WS-OUT-SUB > WS-TABLE-COUNT.                     JS0216
050000 300-EXIT.                                                          JS0216
050100     EXIT.
050200
050300*    FIELD-BY-FIELD MOVE FROM THE WORK-FILE SHAPE (THD-THREAD-      JS0331
050400*    REC) TO THE FIXED-FORMAT DOWNSTREAM SHAPE (THD-OUTPUT-REC) -   JS0331
050500*    THE TWO ARE NOT IDENTICAL, SEE THDREC'S REMARKS FOR WHY THE    JS0331
050600*    OUTPUT LAYOUT MATCHES THE OLD FRONT-END'S FIELD ORDER          JS0331
050700*    RATHER THAN THE WORK-FILE'S OWN.                               JS0331
050800 320-WRITE-ONE-OUTPUT-REC.                                          JS0216
050900     MOVE WS-TBL-REC(WS-OUT-SUB) TO THD-THREAD-REC.                 JS0216
051000     PERFORM 310-ROUND-MEASURED-FIELDS THRU 310-EXIT.               JS0216
051010*    EVERY THD-* FIELD BELOW HAS A DIRECT OUT-* COUNTERPART IN     JS0331
051020*    THDREC - THIS PARAGRAPH IS A STRAIGHT FIELD-FOR-FIELD COPY,   JS0331
051030*    NOT A REFORMAT, EXCEPT FOR THE THREE ROUNDED MEASUREMENTS     JS0331
051040*    HANDLED SEPARATELY BY 310-ROUND-MEASURED-FIELDS ABOVE.        JS0331
051100
051200     MOVE THD-NAME                TO OUT-NAME.                      JS0216
051300     MOVE THD-THREAD-NUM          TO OUT-THREAD-NUM.                JS0216
051400     MOVE THD-STATE               TO OUT-STATE.                     JS0216
051500     MOVE THD-STATE-DETAIL        TO OUT-STATE-DETAIL.              JS0216
051600     MOVE THD-DAEMON-FLAG         TO OUT-DAEMON-FLAG.               JS0216
051700     MOVE THD-PRIORITY            TO OUT-PRIORITY.                  JS0216
051800     MOVE THD-OS-PRIORITY         TO OUT-OS-PRIORITY.               JS0216
051900     MOVE THD-TID                 TO OUT-TID.                       JS0216
052000     MOVE THD-NID-HEX             TO OUT-NID-HEX.                   JS0216
052100     MOVE THD-NID-DECIMAL         TO OUT-NID-DECIMAL.               JS0216
052200     MOVE THD-LOCK-INFO           TO OUT-LOCK-INFO.                 JS0216
052300     MOVE THD-HEALTH              TO OUT-HEALTH.                    JS0216
052400     MOVE THD-STACK-TRACE         TO OUT-STACK-TRACE.               JS0216
052500
052600     WRITE OUTPUT-FILE-REC FROM THD-OUTPUT-REC.                     JS0216
052700     ADD 1 TO RECORDS-WRITTEN.                                      JS0216
052800     PERFORM 810-TALLY-HEALTH THRU 810-EXIT.                        JS0216
052900 320-EXIT.                                                          JS0216
053000     EXIT.
053100
053200 310-ROUND-MEASURED-FIELDS.                                         JS0216
053300*    CPU-MS, ELAPSED-MS AND CPU-PERCENT ARE ALREADY CARRIED AS      JS0216
053400*    COMP-3 2-DECIMAL FIELDS ALL THE WAY THROUGH FROM THDPARSE,     JS0216
053500*    SO ROUNDED HERE MEANS ONLY "RE-STATE THROUGH A ROUNDED         JS0216
053600*    COMPUTE SO A THIRD DECIMAL PICKED UP IN AN EARLIER COMPUTE     JS0216
053700*    NEVER SURVIVES TO THE OUTPUT RECORD" - THE -1 "NOT             JS0216
053800*    AVAILABLE" SENTINEL PASSES THROUGH ROUNDED UNCHANGED.          JS0216
053900     COMPUTE OUT-CPU-MS ROUNDED = THD-CPU-MS.                       JS0216
054000     COMPUTE OUT-ELAPSED-MS ROUNDED = THD-ELAPSED-MS.               JS0216
054100     COMPUTE OUT-CPU-PERCENT ROUNDED = THD-CPU-PERCENT.             JS0216
054200 310-EXIT.                                                          JS0216
054300     EXIT.
054400
054500*    BUMPS EXACTLY ONE OF THE FOUR HEALTH COUNTERS PER THREAD -     JS0216
054600*    THE 88-LEVELS ON THD-HEALTH GUARANTEE THE FOUR CONDITIONS      JS0331
054700*    ARE MUTUALLY EXCLUSIVE SINCE HLTHCLSS ONLY EVER RETURNS ONE    JS0331
054800*    OF THE FOUR ANSWERS.                                           JS0331
054900 810-TALLY-HEALTH.                                                  JS0216
055000     IF THD-HEALTH-HOT                                              JS0216
055100         ADD 1 TO WS-HOT-COUNT                                      JS0216
055200     ELSE IF THD-HEALTH-ACTIVE                                      JS0216
055300         ADD 1 TO WS-ACTIVE-COUNT                                   JS0216
055400     ELSE IF THD-HEALTH-BLOCKED                                     JS0216
055500         ADD 1 TO WS-BLOCKED-COUNT                                  JS0216
055600     ELSE IF THD-HEALTH-IDLE                                        JS0216
055700         ADD 1 TO WS-IDLE-COUNT.                                    JS0216
055800 810-EXIT.                                                          JS0216
055900     EXIT.
056000
056100*    PRINTS THE PAGE HEADING (DATE + REPORT TITLE + PAGE NUMBER)
056200*    AND RESETS THE LINE COUNTER - CALLED ONCE AT REPORT START AND
056300*    AGAIN BY 790-CHECK-PAGINATION EVERY TIME A NEW PAGE STARTS.
056400 700-WRITE-PAGE-HDR.
056500     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
056600     MOVE WS-PAGES TO PAGE-NBR-O.
056700     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
056800     MOVE 1 TO WS-LINES.
056900 700-EXIT.
057000     EXIT.
057100
057200*    PRINTS THE COLUMN-HEADING LINE PLUS A BLANK SEPARATOR LINE -
057300*    RUNS RIGHT AFTER 700-WRITE-PAGE-HDR ON EVERY PAGE.
057400 720-WRITE-COLM-HDR.
057500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
057600     WRITE RPT-REC FROM WS-COLM-HDR-REC AFTER ADVANCING 2 LINES.
057700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINES.
057800     ADD 3 TO WS-LINES.
057900 720-EXIT.
058000     EXIT.
058100
058200 750-WRITE-ALL-DETAIL.
058300*    WALKS THE SORTED TABLE A SECOND TIME (INDEPENDENTLY OF
058400*    300-WRITE-OUTPUT-FILE) SO THE PRINTED REPORT'S PAGE BREAKS
058500*    DON'T HAVE TO SHARE A LOOP WITH THE FIXED-FILE WRITE.
058600     MOVE "750-WRITE-ALL-DETAIL" TO PARA-NAME.
058700     MOVE 1 TO WS-OUT-SUB.
058800     PERFORM 760-WRITE-ONE-DETAIL THRU 760-EXIT
058900             VARYING WS-OUT-SUB FROM 1 BY 1
059000             UNTIL WS-OUT-SUB > WS-TABLE-COUNT.
059100 750-EXIT.
059200     EXIT.
059300
059400*    BUILDS AND PRINTS ONE DETAIL LINE - THREAD NAME AND LOCK
059500*    INFO ARE BOTH TRUNCATED TO 40 BYTES FOR THE PRINTED COLUMN
059600*    (THE FULL VALUES SURVIVE INTACT ON THE OUTPUT-FILE RECORD
059700*    WRITTEN EARLIER BY 320-WRITE-ONE-OUTPUT-REC).
059800 760-WRITE-ONE-DETAIL.
059900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060000     MOVE WS-TBL-REC(WS-OUT-SUB) TO THD-THREAD-REC.
060100
060200     MOVE THD-NAME(1:40)   TO RPT-NAME-O.
060300     MOVE THD-STATE        TO RPT-STATE-O.
060400     MOVE THD-HEALTH       TO RPT-HEALTH-O.
060500     MOVE THD-DAEMON-FLAG  TO RPT-DAEMON-O.
060600     MOVE THD-LOCK-INFO(1:40) TO RPT-LOCK-INFO-O.
060700
060800*    EACH -ABSENT CONDITION BELOW TESTS THE SAME -1 SENTINEL       JS0331
060900*    THDPARSE STORES WHEN THE THREAD-DUMP LINE DID NOT CARRY       JS0331
061000*    THAT PARTICULAR MEASUREMENT - SEE THE 88-LEVELS IN THDREC.    JS0331
061100     IF THD-CPU-MS-ABSENT
061200         MOVE WS-CPU-MS-NA TO RPT-CPU-MS-A
061300     ELSE
061400         MOVE THD-CPU-MS TO RPT-CPU-MS-O.
061500
061600     IF THD-ELAPSED-MS-ABSENT
061700         MOVE WS-ELAPSED-MS-NA TO RPT-ELAPSED-MS-A
061800     ELSE
061900         MOVE THD-ELAPSED-MS TO RPT-ELAPSED-MS-O.
062000
062100     IF THD-CPU-PERCENT-ABSENT
062200         MOVE WS-CPU-PCT-NA TO RPT-CPU-PCT-A
062300     ELSE
062400         MOVE THD-CPU-PERCENT TO RPT-CPU-PCT-O.
062500
062600     WRITE RPT-REC FROM WS-DETAIL-RPT-REC AFTER ADVANCING 1 LINES.
062700     ADD 1 TO WS-LINES.
062800 760-EXIT.
062900     EXIT.
063000
063100*    STARTS A NEW PAGE (NEW HEADING + COLUMN HEADING) ONCE THE
063200*    LINE COUNT PASSES 50 - THE SHOP'S STANDARD PAGE-DEPTH LIMIT
063300*    FOR THIS PRINT TRAIN, LEAVING ROOM FOR THE PAGE FOOTING
063400*    AREA THIS REPORT DOES NOT ACTUALLY USE.
063500 790-CHECK-PAGINATION.
063600     IF WS-LINES > 50
063700         ADD 1 TO WS-PAGES
063800         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
063900         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
064000 790-EXIT.
064100     EXIT.
064200
064300*    PRINTS THE RUN'S ONE SUMMARY LINE - TOTAL THREADS PLUS THE
064400*    FOUR HEALTH-BUCKET COUNTS ACCUMULATED BY 810-TALLY-HEALTH
064500*    DURING THE OUTPUT-FILE WRITE PASS ABOVE.
064600 800-WRITE-TOTALS-LINE.                                             JS0217
064700     MOVE "800-WRITE-TOTALS-LINE" TO PARA-NAME.                     JS0217
064800     MOVE WS-TABLE-COUNT   TO TOT-RECORDS-O.                        JS0217
064900     MOVE WS-HOT-COUNT     TO TOT-HOT-O.                            JS0217
065000     MOVE WS-ACTIVE-COUNT  TO TOT-ACTIVE-O.                         JS0217
065100     MOVE WS-BLOCKED-COUNT TO TOT-BLOCKED-O.                        JS0217
065200     MOVE WS-IDLE-COUNT    TO TOT-IDLE-O.                           JS0217
065300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1 LINES.      JS0217
065400     WRITE RPT-REC FROM WS-TOTALS-RPT-REC AFTER ADVANCING 1 LINES.  JS0217
065500 800-EXIT.                                                          JS0217
065600     EXIT.
065700
065710*    OPENS ALL FOUR FILES UP FRONT - THDWORK FOR INPUT, THE      JS0331
065720*    OTHER THREE FOR OUTPUT.  SYSOUT IS OPENED EVEN THOUGH A     JS0331
065730*    NORMAL RUN NEVER WRITES TO IT, SO THAT THE ONE ABEND PATH   JS0331
065740*    (1000-ABEND-RTN) CAN ALWAYS WRITE ITS MESSAGE LINE          JS0331
065750*    WITHOUT FIRST CHECKING WHETHER THE FILE IS OPEN.            JS0331
065800 950-OPEN-FILES.
065900     MOVE "950-OPEN-FILES" TO PARA-NAME.
066000     OPEN INPUT THDWORK.
066100     OPEN OUTPUT OUTPUT-FILE, THDPRT, SYSOUT.
066200 950-EXIT.
066300     EXIT.
066400
066410*    SHARED BY BOTH THE NORMAL END-OF-JOB (999-CLEANUP) AND      JS0331
066420*    THE FORCED-ABEND PATH (1000-ABEND-RTN) SO THAT NEITHER      JS0331
066430*    EXIT LEAVES A DATASET OPEN FOR THE OPERATING SYSTEM TO      JS0331
066440*    CLEAN UP - THE SHOP'S JCL REVIEWERS FLAG ANY STEP THAT      JS0331
066450*    RELIES ON IMPLICIT CLOSE AT PROGRAM END.                    JS0331
066500 960-CLOSE-FILES.
066600     MOVE "960-CLOSE-FILES" TO PARA-NAME.
066700     CLOSE THDWORK, OUTPUT-FILE, THDPRT, SYSOUT.
066800 960-EXIT.
066900     EXIT.
067000
067100*    NORMAL END-OF-JOB - CLOSES FILES AND DISPLAYS THE READ/
067200*    WRITTEN COUNTS TO SYSOUT FOR THE OPERATOR'S RUN LOG.
067300 999-CLEANUP.
067400     MOVE "999-CLEANUP" TO PARA-NAME.
067500     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
067600     DISPLAY "** WORK RECORDS READ **".
067700     DISPLAY RECORDS-READ.
067800     DISPLAY "** OUTPUT RECORDS WRITTEN **".
067900     DISPLAY RECORDS-WRITTEN.
068000     DISPLAY "******** NORMAL END OF JOB THDRPT ********".
068100 999-EXIT.
068200     EXIT.
068300
068400*    FORCED-ABEND PATH - WRITES THE ABEND-REC LINE TO SYSOUT (SEE
068500*    THDABND) AND DIVIDES BY ZERO TO GET A SYSTEM COMPLETION CODE
068600*    THE OPERATOR CAN SEE IN THE JOB LOG, THE SAME SHOP-STANDARD
068700*    TECHNIQUE THDPARSE USES.
068800 1000-ABEND-RTN.
068900     MOVE "999-CLEANUP" TO PARA-NAME.
069000     WRITE SYSOUT-REC FROM ABEND-REC.
069100     PERFORM 960-CLOSE-FILES THRU 960-EXIT.
069200     DISPLAY "*** ABNORMAL END OF JOB-THDRPT ***" UPON CONSOLE.
069300     DIVIDE ZERO-VAL INTO ONE-VAL.
069400*
069410**********************************************************  JS0331
069420*    PROGRAMMER'S NOTE (JS, 08/29/07) - PRINTED-REPORT       JS0331
069430*    COLUMN REFERENCE.  ADDED DURING THE 2007 DOCUMENTATION  JS0331
069440*    PASS BECAUSE NEW OPERATIONS STAFF KEPT ASKING WHAT      JS0331
069450*    EACH COLUMN OF THE THDPRT LISTING MEANS - THIS ANSWERS  JS0331
069460*    THAT WITHOUT NEEDING THE RUNBOOK OPEN SIDE BY SIDE      JS0331
069470*    WITH THE SOURCE.                                        JS0331
069480*                                                             JS0331
069490*    THREAD NAME - RPT-NAME-O, FIRST 40 BYTES OF THD-NAME.   JS0331
069500*    A NAME LONGER THAN 40 CHARACTERS IS TRUNCATED ON THE    JS0331
069510*    PRINTED LISTING ONLY - THE FULL VALUE STILL GOES OUT    JS0331
069520*    TO OUTPUT-FILE INTACT.                                  JS0331
069530*    STATE - RPT-STATE-O, THE RAW THREAD.STATE STRING AS     JS0331
069540*    THDPARSE CAPTURED IT (RUNNABLE, BLOCKED, ETC).          JS0331
069550*    HEALTH - RPT-HEALTH-O, HLTHCLSS'S ANSWER FOR THIS       JS0331
069560*    THREAD - HOT, ACTIVE, BLOCKED, OR IDLE.                 JS0331
069570*    CPU-MS - RPT-CPU-MS-O, MILLISECONDS OF CPU TIME, OR     JS0331
069580*    "N/A" IF THE DUMP LINE DID NOT CARRY A CPU FIGURE FOR   JS0331
069590*    THIS THREAD.  THIS IS THE SORT KEY FOR THE WHOLE        JS0331
069600*    REPORT - SEE 200-SORT-THREAD-TABLE.                     JS0331
069610*    ELAPSED-MS - RPT-ELAPSED-MS-O, WALL-CLOCK ELAPSED TIME  JS0331
069620*    IN MILLISECONDS, OR "N/A" ON THE SAME BASIS AS CPU-MS   JS0331
069630*    ABOVE.                                                  JS0331
069640*    CPU-PCT - RPT-CPU-PCT-O, CPU-MS EXPRESSED AS A PERCENT  JS0331
069650*    OF ELAPSED-MS, OR "N/A" IF EITHER INPUT WAS ITSELF NOT  JS0331
069660*    AVAILABLE.  THIS IS THE FIGURE HLTHCLSS COMPARES        JS0331
069670*    AGAINST 50.0 TO DECIDE HOT VERSUS ACTIVE FOR A          JS0331
069680*    RUNNABLE THREAD.                                        JS0331
069690*    DAE - RPT-DAEMON-O, "YES"/"NO" (STORED AS THE SINGLE-   JS0331
069700*    CHARACTER THD-DAEMON-FLAG, PRINTED AT ITS FULL 3-BYTE   JS0331
069710*    WIDTH FOR READABILITY).                                 JS0331
069720*    LOCK INFO - RPT-LOCK-INFO-O, FIRST 40 BYTES OF          JS0331
069730*    WHATEVER LOCK/MONITOR TEXT THDPARSE CAPTURED FOR THE    JS0331
069740*    THREAD (WAITING TO LOCK, LOCKED, PARKING ON, ETC) -     JS0331
069750*    BLANK IF THE THREAD HELD OR WAITED ON NOTHING.  SEE     JS0331
069760*    THD-LOCK-INFO'S REMARKS IN THDREC FOR THE FULL          JS0331
069770*    500-BYTE CAPTURE RULE.                                  JS0331
069780*                                                             JS0331
069790*    THE OUTPUT-FILE RECORD (OUT-* FIELDS, SEE THDREC)       JS0331
069800*    CARRIES ALL OF THE ABOVE PLUS THE FULL-WIDTH THREAD     JS0331
069810*    NAME, LOCK INFO, AND STACK TRACE, AND STORES CPU-MS/    JS0331
069820*    ELAPSED-MS/CPU-PERCENT AS SIGNED NUMERIC RATHER THAN A  JS0331
069830*    PRINTABLE PICTURE - A DOWNSTREAM CONSUMER READING       JS0331
069840*    OUTPUT-FILE DOES ITS OWN N/A HANDLING BY TESTING FOR    JS0331
069850*    -1 RATHER THAN RELYING ON THIS PROGRAM'S "N/A" TEXT     JS0331
069860*    SUBSTITUTION, WHICH EXISTS ONLY FOR THE PRINTED         JS0331
069870*    LISTING.                                                JS0331
069880**********************************************************  JS0331
